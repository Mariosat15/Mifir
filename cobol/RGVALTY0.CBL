000100******************************************************************
000200* FECHA       : 18/04/2024                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                              *
000400* APLICACION  : REPORTERIA REGULATORIA MIFIR                     *
000500* PROGRAMA    : RGVALTY0                                          *
000600* TIPO        : SUBRUTINA (CALL)                                  *
000700* DESCRIPCION : VALIDA EL CONTENIDO DE UN VALOR DE CAMPO          *
000800*             : PERSONALIZADO (CUSTDEF) CONTRA SU TIPO DE DATO,   *
000900*             : CARACTER POR CARACTER, SIN USO DE FUNCIONES DE    *
001000*             : LIBRERIA.  RETORNA BANDERA DE VALIDO/INVALIDO     *
001100* ARCHIVOS    : NINGUNO (PARAMETROS EN LINKAGE)                   *
001200* ACCION (ES) : V=VALIDAR UN VALOR CONTRA SU TIPO                 *
001300* INSTALADO   : 12/01/1990                                        *
001400* BPM/RATIONAL: 240129                                            *
001500* NOMBRE      : VALIDADOR DE VALORES DE CAMPOS PERSONALIZADOS     *
001600* DESCRIPCION : SUBRUTINA COMPARTIDA, LLAMADA POR RGCFVA01        *
001700******************************************************************
001800* BITACORA DE CAMBIOS                                             *
001900*  12/01/1990  PEDR  REQ-03110  VERSION INICIAL, DERIVADA DE LA   *
002000*             :                 RUTINA DE CLASIFICACION DE       *
002100*             :                 CARACTERES DEL VALIDADOR DE      *
002200*             :                 TARJETAS DE FIRMAS               *
002300*             :                 (VALIDA-CARACTER-CONTRA-TIPO)    *
002400*  08/07/1993  JFLO  REQ-03266  SE AGREGA VALIDACION DE LISTAS    *
002500*             :                 ENUM (HASTA 5 VALORES)            *
002600*  11/09/1998  PEDR  Y2K-0104   REVISION DE CAMPOS DE FECHA PARA  *
002700*             :                 SOPORTAR SIGLO COMPLETO EN TEXTO  *
002800*  21/02/2005  CAHL  TK-40121   SE AGREGA VALIDACION DE FECHA Y   *
002900*             :                 HORA (MARCA T Y ZONA)             *
003000*  18/04/2024  PEDR  TK-40169   SE ADAPTA COMO SUBRUTINA PARA EL  *
003100*             :                 VALIDADOR DE CAMPOS PERSONALIZADOS*
003200*             :                 DEL REPORTE MIFIR                 *
003300*  2024-11-05  CAHL  TK-40215   SE AMPLIA LA TABLA DE VALORES     *
003400*             :                 ENUM DE 3 A 5 POSICIONES, PARA   *
003500*             :                 CUMPLIR LO OFRECIDO DESDE 1993   *
003600*             :                 Y SE AGREGA TRAZA DEL PARAMETRO  *
003700*             :                 RECHAZADO SOBRE EL LINKAGE       *
003800******************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID. RGVALTY0.
004100 AUTHOR. ERICK RAMIREZ.
004200 INSTALLATION. REPORTERIA REGULATORIA MIFIR.
004300 DATE-WRITTEN. 12/01/1990.
004400 DATE-COMPILED.
004500 SECURITY. USO INTERNO DEL DEPARTAMENTO DE REPORTERIA.
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 WORKING-STORAGE SECTION.
005100******************************************************************
005200*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
005300******************************************************************
005400 01  WKS-VALOR-TRABAJO              PIC X(30) VALUE SPACES.
005500 01  WKS-VALOR-TABLA REDEFINES WKS-VALOR-TRABAJO.
005600     02  WKS-CARACTER                PIC X(01) OCCURS 30 TIMES.
005700         88  WKS-ES-DIGITO                  VALUE '0' THRU '9'.
005800         88  WKS-ES-SIGNO                   VALUE '+' '-'.
005900         88  WKS-ES-PUNTO                   VALUE '.'.
006000 01  WKS-ENUMS-TRABAJO              PIC X(50) VALUE SPACES.
006100 01  WKS-ENUMS-TABLA REDEFINES WKS-ENUMS-TRABAJO.
006200     02  WKS-ENUM-ITEM               PIC X(10) OCCURS 5 TIMES.
006300 01  WKS-CONTADORES.
006400     02  WKS-LARGO-VALOR             PIC 9(02) COMP VALUE ZEROES.
006500     02  WKS-SUB-CAR                 PIC 9(02) COMP VALUE ZEROES.
006600     02  WKS-SUB-ENUM                PIC 9(02) COMP VALUE ZEROES.
006700     02  WKS-PUNTOS-CONT             PIC 9(02) COMP VALUE ZEROES.
006800     02  WKS-CONT-MARCA-T            PIC 9(02) COMP VALUE ZEROES.
006900     02  WKS-CONT-MARCA-Z            PIC 9(02) COMP VALUE ZEROES.
007000     02  WKS-CONT-MARCA-SIGNO        PIC 9(02) COMP VALUE ZEROES.
007100 01  WKS-BANDERAS.
007200     02  WKS-ENUM-SW                 PIC X(01) VALUE 'N'.
007300         88  WKS-SI-ENUM-OK                 VALUE 'S'.
007400 LINKAGE SECTION.
007500     COPY RGVALPM.
007600 01  RGVT-PARAMETROS-R REDEFINES RGVT-PARAMETROS.
007700     02  RGVT-TRAZA              PIC X(70).
007800 PROCEDURE DIVISION USING RGVT-PARAMETROS.
007900 000-MAIN SECTION.
008000     MOVE RGVT-VALOR        TO WKS-VALOR-TRABAJO
008100     MOVE 'S'               TO RGVT-VALIDO
008200     PERFORM CALCULA-LARGO-VALOR
008300     IF WKS-LARGO-VALOR = ZEROES
008400        IF RGVT-ES-REQUERIDO
008500           MOVE 'N'         TO RGVT-VALIDO
008600        END-IF
008700     ELSE
008800        PERFORM VALIDA-POR-TIPO
008900     END-IF
009000     IF RGVT-VALIDO = 'N'
009100        DISPLAY 'RGVALTY0 - PARAMETRO RECHAZADO: ' RGVT-TRAZA
009200     END-IF
009300     GOBACK.
009400 000-MAIN-E.            EXIT.
009500
009600******************************************************************
009700*   CALCULA EL LARGO SIGNIFICATIVO DEL VALOR (SIN ESPACIOS A LA  *
009800*   DERECHA), BARRIENDO DE DERECHA A IZQUIERDA SOBRE LA TABLA    *
009900******************************************************************
010000 CALCULA-LARGO-VALOR SECTION.
010100     MOVE 30 TO WKS-LARGO-VALOR
010200     PERFORM BARRE-VALOR-TRABAJO
010300         UNTIL WKS-LARGO-VALOR = ZEROES
010400         OR WKS-CARACTER (WKS-LARGO-VALOR) NOT = SPACE.
010500 CALCULA-LARGO-VALOR-E.            EXIT.
010600
010700 BARRE-VALOR-TRABAJO SECTION.
010800     SUBTRACT 1 FROM WKS-LARGO-VALOR.
010900 BARRE-VALOR-TRABAJO-E.            EXIT.
011000
011100******************************************************************
011200*   DESPACHADOR POR TIPO DE DATO DEL CAMPO PERSONALIZADO         *
011300******************************************************************
011400 VALIDA-POR-TIPO SECTION.
011500     EVALUATE TRUE
011600        WHEN RGVT-ES-DECIMAL
011700             PERFORM VALIDA-DECIMAL
011800        WHEN RGVT-ES-ENTERO
011900             PERFORM VALIDA-ENTERO
012000        WHEN RGVT-ES-BOOLEANO
012100             PERFORM VALIDA-BOOLEANO
012200        WHEN RGVT-ES-ENUM
012300             PERFORM VALIDA-ENUM
012400        WHEN RGVT-ES-FECHA-HORA
012500             PERFORM VALIDA-FECHA-HORA
012600        WHEN OTHER
012700             PERFORM VALIDA-CADENA
012800     END-EVALUATE.
012900 VALIDA-POR-TIPO-E.            EXIT.
013000
013100******************************************************************
013200*   TIPO DECIMAL - NUMERICO CON SIGNO Y PUNTO DECIMAL OPCIONALES *
013300******************************************************************
013400 VALIDA-DECIMAL SECTION.
013500     MOVE ZEROES TO WKS-SUB-CAR
013600     MOVE ZEROES TO WKS-PUNTOS-CONT
013700     PERFORM EVALUA-CARACTER-DECIMAL
013800         UNTIL WKS-SUB-CAR NOT LESS THAN WKS-LARGO-VALOR.
013900 VALIDA-DECIMAL-E.            EXIT.
014000
014100 EVALUA-CARACTER-DECIMAL SECTION.
014200     ADD 1 TO WKS-SUB-CAR
014300     EVALUATE TRUE
014400        WHEN WKS-ES-DIGITO (WKS-SUB-CAR)
014500             CONTINUE
014600        WHEN WKS-ES-SIGNO (WKS-SUB-CAR) AND WKS-SUB-CAR = 1
014700             CONTINUE
014800        WHEN WKS-ES-PUNTO (WKS-SUB-CAR) AND WKS-PUNTOS-CONT = 0
014900             ADD 1 TO WKS-PUNTOS-CONT
015000        WHEN OTHER
015100             MOVE 'N' TO RGVT-VALIDO
015200     END-EVALUATE.
015300 EVALUA-CARACTER-DECIMAL-E.            EXIT.
015400
015500******************************************************************
015600*   TIPO INTEGER - SOLO DIGITOS CON SIGNO OPCIONAL EN POSICION 1 *
015700******************************************************************
015800 VALIDA-ENTERO SECTION.
015900     MOVE ZEROES TO WKS-SUB-CAR
016000     PERFORM EVALUA-CARACTER-ENTERO
016100         UNTIL WKS-SUB-CAR NOT LESS THAN WKS-LARGO-VALOR.
016200 VALIDA-ENTERO-E.            EXIT.
016300
016400 EVALUA-CARACTER-ENTERO SECTION.
016500     ADD 1 TO WKS-SUB-CAR
016600     EVALUATE TRUE
016700        WHEN WKS-ES-DIGITO (WKS-SUB-CAR)
016800             CONTINUE
016900        WHEN WKS-ES-SIGNO (WKS-SUB-CAR) AND WKS-SUB-CAR = 1
017000             CONTINUE
017100        WHEN OTHER
017200             MOVE 'N' TO RGVT-VALIDO
017300     END-EVALUATE.
017400 EVALUA-CARACTER-ENTERO-E.            EXIT.
017500
017600******************************************************************
017700*   TIPO BOOLEAN - TRUE/FALSE/1/0/YES/NO/Y/N, MAYUSCULA O        *
017800*   MINUSCULA (SE CONVIERTE A MAYUSCULAS ANTES DE COMPARAR)      *
017900******************************************************************
018000 VALIDA-BOOLEANO SECTION.
018100     INSPECT WKS-VALOR-TRABAJO
018200         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
018300                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
018400     EVALUATE WKS-VALOR-TRABAJO
018500        WHEN 'TRUE'
018600        WHEN 'FALSE'
018700        WHEN '1'
018800        WHEN '0'
018900        WHEN 'YES'
019000        WHEN 'NO'
019100        WHEN 'Y'
019200        WHEN 'N'
019300             CONTINUE
019400        WHEN OTHER
019500             MOVE 'N' TO RGVT-VALIDO
019600     END-EVALUATE.
019700 VALIDA-BOOLEANO-E.            EXIT.
019800
019900******************************************************************
020000*   TIPO ENUM - EL VALOR DEBE APARECER EN LA LISTA DE VALORES    *
020100*   PERMITIDOS (HASTA 5 VALORES SEPARADOS POR COMA)              *
020200******************************************************************
020300 VALIDA-ENUM SECTION.
020400     MOVE RGVT-ENUMS  TO WKS-ENUMS-TRABAJO
020500     MOVE SPACES      TO WKS-ENUM-ITEM (1)
020600     MOVE SPACES      TO WKS-ENUM-ITEM (2)
020700     MOVE SPACES      TO WKS-ENUM-ITEM (3)
020800     MOVE SPACES      TO WKS-ENUM-ITEM (4)
020900     MOVE SPACES      TO WKS-ENUM-ITEM (5)
021000     UNSTRING WKS-ENUMS-TRABAJO DELIMITED BY ','
021100         INTO WKS-ENUM-ITEM (1) WKS-ENUM-ITEM (2)
021200              WKS-ENUM-ITEM (3) WKS-ENUM-ITEM (4)
021300              WKS-ENUM-ITEM (5)
021400     END-UNSTRING
021500     MOVE ZEROES TO WKS-SUB-ENUM
021600     MOVE 'N'    TO WKS-ENUM-SW
021700     PERFORM COMPARA-UN-ENUM
021800         UNTIL WKS-SUB-ENUM NOT LESS THAN 5
021900         OR WKS-SI-ENUM-OK
022000     IF NOT WKS-SI-ENUM-OK
022100        MOVE 'N' TO RGVT-VALIDO
022200     END-IF.
022300 VALIDA-ENUM-E.            EXIT.
022400
022500 COMPARA-UN-ENUM SECTION.
022600     ADD 1 TO WKS-SUB-ENUM
022700     IF WKS-ENUM-ITEM (WKS-SUB-ENUM) NOT = SPACES
022800        AND WKS-ENUM-ITEM (WKS-SUB-ENUM) = WKS-VALOR-TRABAJO
022900        MOVE 'S' TO WKS-ENUM-SW
023000     END-IF.
023100 COMPARA-UN-ENUM-E.            EXIT.
023200
023300******************************************************************
023400*   TIPO DATETIME - DEBE CONTENER MARCA 'T' Y MARCA DE ZONA      *
023500*   ('Z' O DESPLAZAMIENTO CON '+' O '-')                         *
023600******************************************************************
023700 VALIDA-FECHA-HORA SECTION.
023800     MOVE ZEROES TO WKS-CONT-MARCA-T
023900     MOVE ZEROES TO WKS-CONT-MARCA-Z
024000     MOVE ZEROES TO WKS-CONT-MARCA-SIGNO
024100     INSPECT WKS-VALOR-TRABAJO
024200         TALLYING WKS-CONT-MARCA-T     FOR ALL 'T'
024300     INSPECT WKS-VALOR-TRABAJO
024400         TALLYING WKS-CONT-MARCA-Z     FOR ALL 'Z'
024500     INSPECT WKS-VALOR-TRABAJO
024600         TALLYING WKS-CONT-MARCA-SIGNO FOR ALL '+'
024700                                        FOR ALL '-'
024800     IF WKS-CONT-MARCA-T = ZEROES
024900        MOVE 'N' TO RGVT-VALIDO
025000     ELSE
025100        IF WKS-CONT-MARCA-Z = ZEROES
025200           AND WKS-CONT-MARCA-SIGNO = ZEROES
025300           MOVE 'N' TO RGVT-VALIDO
025400        END-IF
025500     END-IF.
025600 VALIDA-FECHA-HORA-E.            EXIT.
025700
025800******************************************************************
025900*   TIPO STRING - SIEMPRE VALIDO, NO REQUIERE ANALISIS           *
026000******************************************************************
026100 VALIDA-CADENA SECTION.
026200     CONTINUE.
026300 VALIDA-CADENA-E.            EXIT.
