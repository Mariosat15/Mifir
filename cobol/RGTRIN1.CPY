000100******************************************************************
000200* COPY       : RGTRIN1                                           *
000300* APLICACION : REPORTERIA REGULATORIA MIFIR                      *
000400* DESCRIPCION: LAYOUT DEL ARCHIVO DE OPERACIONES EJECUTADAS       *
000500*            : (TRADES), UN RENGLON POR OPERACION, ORIGEN DE LA  *
000600*            : PLATAFORMA DE NEGOCIACION                         *
000700* LONGITUD   : 600 POSICIONES                                    *
000800******************************************************************
000900*  2024-02-06  JFLO  TK-40110  LAYOUT INICIAL DE TRADES           *
001000*  2024-05-14  PEDR  TK-40188  AMPLIA BLOQUE COMPRADOR/VENDEDOR   *
001100******************************************************************
001200 01  REG-TRADES.
001300     02  RGTR-TRANSACTION-ID        PIC X(22).
001400     02  RGTR-REPORTING-PARTY-LEI   PIC X(20).
001500     02  RGTR-INSTRUMENT-ISIN       PIC X(12).
001600     02  RGTR-INSTRUMENT-CFI        PIC X(06).
001700     02  RGTR-EXECUTION-DATETIME    PIC X(24).
001800     02  RGTR-TRADE-DATETIME        PIC X(24).
001900     02  RGTR-SETTLEMENT-DATE       PIC X(10).
002000     02  RGTR-TRADING-VENUE         PIC X(04).
002100     02  RGTR-TRADING-CAPACITY      PIC X(04).
002200     02  RGTR-PRICE-AMOUNT          PIC S9(09)V9(05).
002300     02  RGTR-PRICE-CURRENCY        PIC X(03).
002400     02  RGTR-QUANTITY              PIC S9(09)V9(08).
002500     02  RGTR-COMPRADOR.
002600         03  RGTR-BUYER-LEI         PIC X(20).
002700         03  RGTR-BUYER-NATIONAL-ID PIC X(20).
002800         03  RGTR-BUYER-FIRST-NAME  PIC X(35).
002900         03  RGTR-BUYER-LAST-NAME   PIC X(35).
003000         03  RGTR-BUYER-BIRTH-DATE  PIC X(10).
003100         03  RGTR-BUYER-COUNTRY     PIC X(02).
003200     02  RGTR-VENDEDOR.
003300         03  RGTR-SELLER-LEI         PIC X(20).
003400         03  RGTR-SELLER-NATIONAL-ID PIC X(20).
003500         03  RGTR-SELLER-FIRST-NAME  PIC X(35).
003600         03  RGTR-SELLER-LAST-NAME   PIC X(35).
003700         03  RGTR-SELLER-BIRTH-DATE  PIC X(10).
003800         03  RGTR-SELLER-COUNTRY     PIC X(02).
003900     02  RGTR-INV-DECISION-PERSON   PIC X(20).
004000     02  RGTR-INV-DECISION-ALGO     PIC X(20).
004100     02  RGTR-EXEC-DECISION-PERSON  PIC X(20).
004200     02  RGTR-EXEC-DECISION-ALGO    PIC X(20).
004300     02  RGTR-SHORT-SALE-IND        PIC X(04).
004400     02  RGTR-COMMODITY-DERIV-IND   PIC X(01).
004500         88  RGTR-COMM-DERIV-SI     VALUE 'Y'.
004600         88  RGTR-COMM-DERIV-NO     VALUE 'N'.
004700     02  RGTR-CLEARING-IND          PIC X(01).
004800         88  RGTR-CLEARING-SI       VALUE 'Y'.
004900         88  RGTR-CLEARING-NO       VALUE 'N'.
005000     02  RGTR-SEC-FINANCING-IND     PIC X(01).
005100         88  RGTR-SEC-FINANC-SI     VALUE 'Y'.
005200         88  RGTR-SEC-FINANC-NO     VALUE 'N'.
005300     02  RGTR-COUNTRY-OF-BRANCH     PIC X(02).
005400     02  RGTR-INVEST-FIRM-COVERED   PIC X(01).
005500     02  RGTR-TECH-RECORD-ID        PIC X(30).
005600     02  RGTR-TAKER-SIDE            PIC X(04).
005700         88  RGTR-TAKER-ES-COMPRA   VALUE 'BUY ' 'buy '.
005800         88  RGTR-TAKER-ES-VENTA    VALUE 'SELL' 'sell'.
005900     02  RGTR-MAKER-USER-ID         PIC X(20).
006000     02  RGTR-TAKER-USER-ID         PIC X(20).
006100     02  FILLER                     PIC X(32).
