000100******************************************************************
000200* COPY       : RGCUSDF                                           *
000300* APLICACION : REPORTERIA REGULATORIA MIFIR                      *
000400* DESCRIPCION: LAYOUT DE DEFINICION DE CAMPOS PERSONALIZADOS     *
000500*            : (CUSTDEF), UN RENGLON POR CAMPO ADICIONAL DEL     *
000600*            : CLIENTE QUE NO PERTENECE AL CATALOGO MIFIR        *
000700* LONGITUD   : 150 POSICIONES                                    *
000800******************************************************************
000900*  2024-03-02  PEDR  TK-40201  LAYOUT INICIAL DE CUSTDEF          *
001000******************************************************************
001100 01  REG-CUSTDEF.
001200     02  RGCD-NAME                  PIC X(30).
001300     02  RGCD-ELEMENT               PIC X(30).
001400     02  RGCD-TYPE                  PIC X(08).
001500         88  RGCD-TIPO-STRING       VALUE 'STRING  '.
001600         88  RGCD-TIPO-DECIMAL      VALUE 'DECIMAL '.
001700         88  RGCD-TIPO-INTEGER      VALUE 'INTEGER '.
001800         88  RGCD-TIPO-BOOLEAN      VALUE 'BOOLEAN '.
001900         88  RGCD-TIPO-ENUM         VALUE 'ENUM    '.
002000         88  RGCD-TIPO-DATETIME     VALUE 'DATETIME'.
002100     02  RGCD-CATEGORY              PIC X(11).
002200         88  RGCD-CAT-REQUIRED      VALUE 'REQUIRED   '.
002300         88  RGCD-CAT-CONDITIONAL   VALUE 'CONDITIONAL'.
002400         88  RGCD-CAT-OPTIONAL      VALUE 'OPTIONAL   '.
002500         88  RGCD-CAT-CONSTANT      VALUE 'CONSTANT   '.
002600     02  RGCD-DEFAULT               PIC X(30).
002700     02  RGCD-ENUMS                 PIC X(30).
002800     02  FILLER                     PIC X(11).
