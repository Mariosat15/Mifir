000100******************************************************************
000200* COPY       : RGXMLO1                                           *
000300* APLICACION : REPORTERIA REGULATORIA MIFIR                      *
000400* DESCRIPCION: LAYOUT DEL ARCHIVO DE SALIDA XMLOUT, UN RENGLON   *
000500*            : POR LINEA DE TEXTO DEL REPORTE AUTH.016           *
000600* LONGITUD   : 132 POSICIONES                                    *
000700******************************************************************
000800*  2024-02-18  JFLO  TK-40122  LAYOUT INICIAL DE XMLOUT           *
000900******************************************************************
001000 01  REG-XMLOUT.
001100     02  RGXM-TEXTO                 PIC X(131).
001200     02  FILLER                     PIC X(01).
