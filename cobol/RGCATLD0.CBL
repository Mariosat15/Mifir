000100******************************************************************
000200* FECHA       : 14/05/2024                                       *
000300* PROGRAMADOR : JOSE FLORES (JFLO)                                *
000400* APLICACION  : REPORTERIA REGULATORIA MIFIR                     *
000500* PROGRAMA    : RGCATLD0                                          *
000600* TIPO        : SUBRUTINA (CALL)                                  *
000700* DESCRIPCION : CARGA EN MEMORIA EL CATALOGO FIJO DE LOS 33       *
000800*             : CAMPOS DEL REPORTE REGULATORIO MIFIR RTS 22,     *
000900*             : EN ORDEN ALFABETICO DE NOMBRE, PARA USO DE LOS   *
001000*             : PROGRAMAS RGTXGN01, RGAMAP01 Y RGCFVA01          *
001100* ARCHIVOS    : NINGUNO (TABLA EN LINKAGE)                       *
001200* ACCION (ES) : C=CARGAR TABLA                                    *
001300* INSTALADO   : 09/02/1989                                        *
001400* BPM/RATIONAL: 240115                                            *
001500* NOMBRE      : CARGA DE CATALOGO DE CAMPOS MIFIR                 *
001600* DESCRIPCION : SUBRUTINA COMPARTIDA                              *
001700******************************************************************
001800* BITACORA DE CAMBIOS                                             *
001900*  09/02/1989  JFLO  REQ-04411  VERSION INICIAL DE LA SUBRUTINA   *
002000*  22/06/1991  PEDR  REQ-04517  SE AGREGAN CAMPOS CONDICIONALES   *
002100*  14/11/1993  JFLO  REQ-04688  SE AGREGAN CAMPOS OPCIONALES      *
002200*  03/03/1996  CAHL  REQ-04922  TRAZA DE FECHA DE CARGA EN LOG    *
002300*  17/12/1998  PEDR  Y2K-0098   VALIDACION DE SIGLO EN FECHA SIS  *
002400*  19/08/2004  JFLO  TK-40115   MIGRACION A CATALOGO DE 33 CAMPOS *
002500*  14/05/2024  PEDR  TK-40188   AJUSTE DE RUTAS DE COMPRADOR/     *
002600*             :                 VENDEDOR EN EL CATALOGO           *
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID. RGCATLD0.
003000 AUTHOR. JOSE FLORES.
003100 INSTALLATION. REPORTERIA REGULATORIA MIFIR.
003200 DATE-WRITTEN. 09/02/1989.
003300 DATE-COMPILED.
003400 SECURITY. USO INTERNO DEL DEPARTAMENTO DE REPORTERIA.
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 WORKING-STORAGE SECTION.
004000******************************************************************
004100*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
004200******************************************************************
004300 01  WKS-CONTADORES.
004400     02  WKS-RENGLONES-CARGADOS     PIC 9(04) COMP VALUE ZEROES.
004500     02  WKS-SUBI                   PIC 9(02) COMP VALUE ZEROES.
004600 01  WKS-FECHA-SISTEMA              PIC 9(06) VALUE ZEROES.
004700 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
004800     02  WKS-FS-ANO                 PIC 9(02).
004900     02  WKS-FS-MES                 PIC 9(02).
005000     02  WKS-FS-DIA                 PIC 9(02).
005100 01  WKS-DEFECTO-TRABAJO            PIC X(24) VALUE SPACES.
005200 01  WKS-DEFECTO-NUM REDEFINES WKS-DEFECTO-TRABAJO.
005300     02  WKS-DEFECTO-V              PIC 9(09)V9(05).
005400     02  FILLER                     PIC X(10).
005500 01  WKS-ENUMS-TRABAJO              PIC X(30) VALUE SPACES.
005600 01  WKS-ENUMS-R REDEFINES WKS-ENUMS-TRABAJO.
005700     02  WKS-ENUM-1                 PIC X(10).
005800     02  WKS-ENUM-2                 PIC X(10).
005900     02  WKS-ENUM-3                 PIC X(10).
006000 LINKAGE SECTION.
006100     COPY RGFCTB1.
006200 PROCEDURE DIVISION USING TABLA-CATALOGO-MIFIR.
006300 000-MAIN SECTION.
006400     ACCEPT WKS-FECHA-SISTEMA FROM DATE
006500     PERFORM CARGA-CATALOGO-MIFIR
006600     PERFORM TRAZA-CARGA
006700     GOBACK.
006800 000-MAIN-E. EXIT.
006900
007000******************************************************************
007100*   TRAZA DE CONTROL PARA EL SPOOL DE EJECUCION DEL BATCH        *
007200******************************************************************
007300 TRAZA-CARGA SECTION.
007400     MOVE RGFC-DEFECTO (17)     TO WKS-DEFECTO-TRABAJO
007500     MOVE RGFC-ENUMS   (31)     TO WKS-ENUMS-TRABAJO
007600     DISPLAY 'RGCATLD0 - CATALOGO CARGADO, RENGLONES: '
007700             WKS-RENGLONES-CARGADOS
007800     DISPLAY 'RGCATLD0 - FECHA DE CARGA AAMMDD: ' WKS-FS-ANO '-'
007900             WKS-FS-MES '-' WKS-FS-DIA
008000     DISPLAY 'RGCATLD0 - DEFECTO PRICE_AMOUNT: '
008100             WKS-DEFECTO-TRABAJO (1:10)
008200     DISPLAY 'RGCATLD0 - PRIMER VALOR ENUM TRADING_CAPACITY: '
008300             WKS-ENUM-1.
008400 TRAZA-CARGA-E. EXIT.
008500
008600******************************************************************
008700*   CARGA DE LOS 33 CAMPOS DEL CATALOGO EN ORDEN ALFABETICO DE   *
008800*   NOMBRE (REQUISITO DE SEARCH ALL SOBRE RGFC-NOMBRE)           *
008900******************************************************************
009000 CARGA-CATALOGO-MIFIR SECTION.
009100     MOVE 'BUYER_BIRTH_DATE'       TO RGFC-NOMBRE    (1)
009200     MOVE 'BUYR/ACCTOWNR/ID/PRSN/BIRTHDT' TO RGFC-RUTA (1)
009300     MOVE 'DATETIME'               TO RGFC-TIPO      (1)
009400     MOVE 'C'                      TO RGFC-REQUISITO (1)
009500     MOVE SPACES                   TO RGFC-DEFECTO   (1)
009600     MOVE SPACES                   TO RGFC-ENUMS     (1)
009700
009800     MOVE 'BUYER_FIRST_NAME'       TO RGFC-NOMBRE    (2)
009900     MOVE 'BUYR/ACCTOWNR/ID/PRSN/FRSTNM' TO RGFC-RUTA (2)
010000     MOVE 'STRING'                 TO RGFC-TIPO      (2)
010100     MOVE 'C'                      TO RGFC-REQUISITO (2)
010200     MOVE SPACES                   TO RGFC-DEFECTO   (2)
010300     MOVE SPACES                   TO RGFC-ENUMS     (2)
010400
010500     MOVE 'BUYER_LAST_NAME'        TO RGFC-NOMBRE    (3)
010600     MOVE 'BUYR/ACCTOWNR/ID/PRSN/NM' TO RGFC-RUTA    (3)
010700     MOVE 'STRING'                 TO RGFC-TIPO      (3)
010800     MOVE 'C'                      TO RGFC-REQUISITO (3)
010900     MOVE SPACES                   TO RGFC-DEFECTO   (3)
011000     MOVE SPACES                   TO RGFC-ENUMS     (3)
011100
011200     MOVE 'BUYER_LEI'              TO RGFC-NOMBRE    (4)
011300     MOVE 'BUYR/ACCTOWNR/ID/ORG/LEI' TO RGFC-RUTA    (4)
011400     MOVE 'STRING'                 TO RGFC-TIPO      (4)
011500     MOVE 'C'                      TO RGFC-REQUISITO (4)
011600     MOVE SPACES                   TO RGFC-DEFECTO   (4)
011700     MOVE SPACES                   TO RGFC-ENUMS     (4)
011800
011900     MOVE 'BUYER_NATIONAL_ID'      TO RGFC-NOMBRE    (5)
012000     MOVE 'BUYR/ACCTOWNR/ID/PRSN/OTHR/ID' TO RGFC-RUTA (5)
012100     MOVE 'STRING'                 TO RGFC-TIPO      (5)
012200     MOVE 'C'                      TO RGFC-REQUISITO (5)
012300     MOVE SPACES                   TO RGFC-DEFECTO   (5)
012400     MOVE SPACES                   TO RGFC-ENUMS     (5)
012500
012600     MOVE 'CLEARING_INDICATOR'     TO RGFC-NOMBRE    (6)
012700     MOVE 'CLRNGIND'               TO RGFC-RUTA      (6)
012800     MOVE 'BOOLEAN'                TO RGFC-TIPO      (6)
012900     MOVE 'O'                      TO RGFC-REQUISITO (6)
013000     MOVE 'N'                      TO RGFC-DEFECTO   (6)
013100     MOVE 'Y,N'                    TO RGFC-ENUMS     (6)
013200
013300     MOVE 'COMMODITY_DERIV_IND'    TO RGFC-NOMBRE    (7)
013400     MOVE 'CMMDTYDERIVIND'         TO RGFC-RUTA      (7)
013500     MOVE 'BOOLEAN'                TO RGFC-TIPO      (7)
013600     MOVE 'O'                      TO RGFC-REQUISITO (7)
013700     MOVE 'N'                      TO RGFC-DEFECTO   (7)
013800     MOVE 'Y,N'                    TO RGFC-ENUMS     (7)
013900
014000     MOVE 'COUNTRY_OF_BRANCH'      TO RGFC-NOMBRE    (8)
014100     MOVE 'CTRYOFBRNCH'            TO RGFC-RUTA      (8)
014200     MOVE 'STRING'                 TO RGFC-TIPO      (8)
014300     MOVE 'C'                      TO RGFC-REQUISITO (8)
014400     MOVE SPACES                   TO RGFC-DEFECTO   (8)
014500     MOVE SPACES                   TO RGFC-ENUMS     (8)
014600
014700     MOVE 'EXEC_DECISION_ALGO'     TO RGFC-NOMBRE    (9)
014800     MOVE 'SELLR/EXCTNWTHNFIRM/ALGO' TO RGFC-RUTA    (9)
014900     MOVE 'STRING'                 TO RGFC-TIPO      (9)
015000     MOVE 'O'                      TO RGFC-REQUISITO (9)
015100     MOVE SPACES                   TO RGFC-DEFECTO   (9)
015200     MOVE SPACES                   TO RGFC-ENUMS     (9)
015300
015400     MOVE 'EXEC_DECISION_PERSON'   TO RGFC-NOMBRE   (10)
015500     MOVE 'SELLR/EXCTNWTHNFIRM/PRSN' TO RGFC-RUTA   (10)
015600     MOVE 'STRING'                 TO RGFC-TIPO     (10)
015700     MOVE 'O'                      TO RGFC-REQUISITO(10)
015800     MOVE SPACES                   TO RGFC-DEFECTO  (10)
015900     MOVE SPACES                   TO RGFC-ENUMS    (10)
016000
016100     MOVE 'EXECUTION_DATETIME'     TO RGFC-NOMBRE   (11)
016200     MOVE 'EXCTNDTTM'              TO RGFC-RUTA     (11)
016300     MOVE 'DATETIME'               TO RGFC-TIPO     (11)
016400     MOVE 'R'                      TO RGFC-REQUISITO(11)
016500     MOVE SPACES                   TO RGFC-DEFECTO  (11)
016600     MOVE SPACES                   TO RGFC-ENUMS    (11)
016700
016800     MOVE 'INSTRUMENT_CFI'         TO RGFC-NOMBRE   (12)
016900     MOVE 'FININSTRMID/CFI'        TO RGFC-RUTA     (12)
017000     MOVE 'STRING'                 TO RGFC-TIPO     (12)
017100     MOVE 'C'                      TO RGFC-REQUISITO(12)
017200     MOVE 'FXXXXX'                 TO RGFC-DEFECTO  (12)
017300     MOVE SPACES                   TO RGFC-ENUMS    (12)
017400
017500     MOVE 'INSTRUMENT_ISIN'        TO RGFC-NOMBRE   (13)
017600     MOVE 'FININSTRMID/ID/ISIN'    TO RGFC-RUTA     (13)
017700     MOVE 'STRING'                 TO RGFC-TIPO     (13)
017800     MOVE 'R'                      TO RGFC-REQUISITO(13)
017900     MOVE 'SAMPLE_ISIN_123456789012' TO RGFC-DEFECTO(13)
018000     MOVE SPACES                   TO RGFC-ENUMS    (13)
018100
018200     MOVE 'INVEST_DECISION_ALGO'   TO RGFC-NOMBRE   (14)
018300     MOVE 'BUYR/DCSNMAKR/ALGO'     TO RGFC-RUTA     (14)
018400     MOVE 'STRING'                 TO RGFC-TIPO     (14)
018500     MOVE 'O'                      TO RGFC-REQUISITO(14)
018600     MOVE SPACES                   TO RGFC-DEFECTO  (14)
018700     MOVE SPACES                   TO RGFC-ENUMS    (14)
018800
018900     MOVE 'INVEST_DECISION_PERSON' TO RGFC-NOMBRE   (15)
019000     MOVE 'BUYR/DCSNMAKR/PRSN'     TO RGFC-RUTA     (15)
019100     MOVE 'STRING'                 TO RGFC-TIPO     (15)
019200     MOVE 'O'                      TO RGFC-REQUISITO(15)
019300     MOVE SPACES                   TO RGFC-DEFECTO  (15)
019400     MOVE SPACES                   TO RGFC-ENUMS    (15)
019500
019600     MOVE 'INVEST_FIRM_COVERED'    TO RGFC-NOMBRE   (16)
019700     MOVE 'INVSTMTFIRMCVRD'        TO RGFC-RUTA     (16)
019800     MOVE 'BOOLEAN'                TO RGFC-TIPO     (16)
019900     MOVE 'C'                      TO RGFC-REQUISITO(16)
020000     MOVE SPACES                   TO RGFC-DEFECTO  (16)
020100     MOVE 'Y,N'                    TO RGFC-ENUMS    (16)
020200
020300     MOVE 'PRICE_AMOUNT'           TO RGFC-NOMBRE   (17)
020400     MOVE 'PRIC/AMT'               TO RGFC-RUTA     (17)
020500     MOVE 'DECIMAL'                TO RGFC-TIPO     (17)
020600     MOVE 'R'                      TO RGFC-REQUISITO(17)
020700     MOVE '100.00'                 TO RGFC-DEFECTO  (17)
020800     MOVE SPACES                   TO RGFC-ENUMS    (17)
020900
021000     MOVE 'PRICE_CURRENCY'         TO RGFC-NOMBRE   (18)
021100     MOVE 'PRIC/AMT-CCY'           TO RGFC-RUTA     (18)
021200     MOVE 'STRING'                 TO RGFC-TIPO     (18)
021300     MOVE 'C'                      TO RGFC-REQUISITO(18)
021400     MOVE 'USD'                    TO RGFC-DEFECTO  (18)
021500     MOVE SPACES                   TO RGFC-ENUMS    (18)
021600
021700     MOVE 'QUANTITY'               TO RGFC-NOMBRE   (19)
021800     MOVE 'QTY'                    TO RGFC-RUTA     (19)
021900     MOVE 'DECIMAL'                TO RGFC-TIPO     (19)
022000     MOVE 'R'                      TO RGFC-REQUISITO(19)
022100     MOVE '1.0'                    TO RGFC-DEFECTO  (19)
022200     MOVE SPACES                   TO RGFC-ENUMS    (19)
022300
022400     MOVE 'REPORTING_PARTY_LEI'    TO RGFC-NOMBRE   (20)
022500     MOVE 'RPTGPRTY/LEI'           TO RGFC-RUTA     (20)
022600     MOVE 'STRING'                 TO RGFC-TIPO     (20)
022700     MOVE 'R'                      TO RGFC-REQUISITO(20)
022800     MOVE 'YOUR_FIRM_LEI_HERE'     TO RGFC-DEFECTO  (20)
022900     MOVE SPACES                   TO RGFC-ENUMS    (20)
023000
023100     MOVE 'SEC_FINANCING_IND'      TO RGFC-NOMBRE   (21)
023200     MOVE 'SCTIESFINCGTXIND'       TO RGFC-RUTA     (21)
023300     MOVE 'BOOLEAN'                TO RGFC-TIPO     (21)
023400     MOVE 'O'                      TO RGFC-REQUISITO(21)
023500     MOVE 'N'                      TO RGFC-DEFECTO  (21)
023600     MOVE 'Y,N'                    TO RGFC-ENUMS    (21)
023700
023800     MOVE 'SELLER_BIRTH_DATE'      TO RGFC-NOMBRE   (22)
023900     MOVE 'SELLR/ACCTOWNR/ID/PRSN/BIRTHDT' TO RGFC-RUTA (22)
024000     MOVE 'DATETIME'               TO RGFC-TIPO     (22)
024100     MOVE 'C'                      TO RGFC-REQUISITO(22)
024200     MOVE SPACES                   TO RGFC-DEFECTO  (22)
024300     MOVE SPACES                   TO RGFC-ENUMS    (22)
024400
024500     MOVE 'SELLER_FIRST_NAME'      TO RGFC-NOMBRE   (23)
024600     MOVE 'SELLR/ACCTOWNR/ID/PRSN/FRSTNM' TO RGFC-RUTA (23)
024700     MOVE 'STRING'                 TO RGFC-TIPO     (23)
024800     MOVE 'C'                      TO RGFC-REQUISITO(23)
024900     MOVE SPACES                   TO RGFC-DEFECTO  (23)
025000     MOVE SPACES                   TO RGFC-ENUMS    (23)
025100
025200     MOVE 'SELLER_LAST_NAME'       TO RGFC-NOMBRE   (24)
025300     MOVE 'SELLR/ACCTOWNR/ID/PRSN/NM' TO RGFC-RUTA  (24)
025400     MOVE 'STRING'                 TO RGFC-TIPO     (24)
025500     MOVE 'C'                      TO RGFC-REQUISITO(24)
025600     MOVE SPACES                   TO RGFC-DEFECTO  (24)
025700     MOVE SPACES                   TO RGFC-ENUMS    (24)
025800
025900     MOVE 'SELLER_LEI'             TO RGFC-NOMBRE   (25)
026000     MOVE 'SELLR/ACCTOWNR/ID/ORG/LEI' TO RGFC-RUTA  (25)
026100     MOVE 'STRING'                 TO RGFC-TIPO     (25)
026200     MOVE 'C'                      TO RGFC-REQUISITO(25)
026300     MOVE SPACES                   TO RGFC-DEFECTO  (25)
026400     MOVE SPACES                   TO RGFC-ENUMS    (25)
026500
026600     MOVE 'SELLER_NATIONAL_ID'     TO RGFC-NOMBRE   (26)
026700     MOVE 'SELLR/ACCTOWNR/ID/PRSN/OTHR/ID' TO RGFC-RUTA (26)
026800     MOVE 'STRING'                 TO RGFC-TIPO     (26)
026900     MOVE 'C'                      TO RGFC-REQUISITO(26)
027000     MOVE SPACES                   TO RGFC-DEFECTO  (26)
027100     MOVE SPACES                   TO RGFC-ENUMS    (26)
027200
027300     MOVE 'SETTLEMENT_DATE'        TO RGFC-NOMBRE   (27)
027400     MOVE 'STTLMDT'                TO RGFC-RUTA     (27)
027500     MOVE 'DATETIME'               TO RGFC-TIPO     (27)
027600     MOVE 'C'                      TO RGFC-REQUISITO(27)
027700     MOVE SPACES                   TO RGFC-DEFECTO  (27)
027800     MOVE SPACES                   TO RGFC-ENUMS    (27)
027900
028000     MOVE 'SHORT_SALE_INDICATOR'   TO RGFC-NOMBRE   (28)
028100     MOVE 'SHRTSELLGIND'           TO RGFC-RUTA     (28)
028200     MOVE 'ENUM'                   TO RGFC-TIPO     (28)
028300     MOVE 'O'                      TO RGFC-REQUISITO(28)
028400     MOVE 'NSHO'                   TO RGFC-DEFECTO  (28)
028500     MOVE 'SESH,SSEX,SELL,NSHO'    TO RGFC-ENUMS    (28)
028600
028700     MOVE 'TECH_RECORD_ID'         TO RGFC-NOMBRE   (29)
028800     MOVE 'TECHRCRDID'             TO RGFC-RUTA     (29)
028900     MOVE 'STRING'                 TO RGFC-TIPO     (29)
029000     MOVE 'C'                      TO RGFC-REQUISITO(29)
029100     MOVE SPACES                   TO RGFC-DEFECTO  (29)
029200     MOVE SPACES                   TO RGFC-ENUMS    (29)
029300
029400     MOVE 'TRADE_DATETIME'         TO RGFC-NOMBRE   (30)
029500     MOVE 'TRADDTTM'               TO RGFC-RUTA     (30)
029600     MOVE 'DATETIME'               TO RGFC-TIPO     (30)
029700     MOVE 'R'                      TO RGFC-REQUISITO(30)
029800     MOVE SPACES                   TO RGFC-DEFECTO  (30)
029900     MOVE SPACES                   TO RGFC-ENUMS    (30)
030000
030100     MOVE 'TRADING_CAPACITY'       TO RGFC-NOMBRE   (31)
030200     MOVE 'TRADGCPCTY'             TO RGFC-RUTA     (31)
030300     MOVE 'ENUM'                   TO RGFC-TIPO     (31)
030400     MOVE 'C'                      TO RGFC-REQUISITO(31)
030500     MOVE 'PRIN'                   TO RGFC-DEFECTO  (31)
030600     MOVE 'PRIN,AGEN,MTCH'         TO RGFC-ENUMS    (31)
030700
030800     MOVE 'TRADING_VENUE'          TO RGFC-NOMBRE   (32)
030900     MOVE 'TRADGVN/MIC'            TO RGFC-RUTA     (32)
031000     MOVE 'STRING'                 TO RGFC-TIPO     (32)
031100     MOVE 'C'                      TO RGFC-REQUISITO(32)
031200     MOVE 'XOFF'                   TO RGFC-DEFECTO  (32)
031300     MOVE SPACES                   TO RGFC-ENUMS    (32)
031400
031500     MOVE 'TRANSACTION_ID'         TO RGFC-NOMBRE   (33)
031600     MOVE 'TXID'                   TO RGFC-RUTA     (33)
031700     MOVE 'STRING'                 TO RGFC-TIPO     (33)
031800     MOVE 'R'                      TO RGFC-REQUISITO(33)
031900     MOVE SPACES                   TO RGFC-DEFECTO  (33)
032000     MOVE SPACES                   TO RGFC-ENUMS    (33)
032100
032200     MOVE 33 TO WKS-RENGLONES-CARGADOS.
032300 CARGA-CATALOGO-MIFIR-E. EXIT.
