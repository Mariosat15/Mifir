000100******************************************************************
000200* COPY       : RGVALPM                                           *
000300* APLICACION : REPORTERIA REGULATORIA MIFIR                      *
000400* DESCRIPCION: PARAMETROS DE LLAMADA DE LA SUBRUTINA RGVALTY0,   *
000500*            : COMPARTIDOS ENTRE LA SUBRUTINA Y SUS LLAMADORES   *
000600* LONGITUD   : 70 POSICIONES                                     *
000700******************************************************************
000800*  2024-04-18  PEDR  TK-40169  LAYOUT INICIAL DE PARAMETROS       *
000900******************************************************************
001000 01  RGVT-PARAMETROS.
001100     02  RGVT-TIPO                   PIC X(08).
001200         88  RGVT-ES-CADENA                 VALUE 'STRING  '.
001300         88  RGVT-ES-DECIMAL                VALUE 'DECIMAL '.
001400         88  RGVT-ES-ENTERO                 VALUE 'INTEGER '.
001500         88  RGVT-ES-BOOLEANO               VALUE 'BOOLEAN '.
001600         88  RGVT-ES-ENUM                   VALUE 'ENUM    '.
001700         88  RGVT-ES-FECHA-HORA             VALUE 'DATETIME'.
001800     02  RGVT-VALOR                  PIC X(30).
001900     02  RGVT-ENUMS                  PIC X(30).
002000     02  RGVT-REQUERIDO              PIC X(01).
002100         88  RGVT-ES-REQUERIDO              VALUE 'S'.
002200     02  RGVT-VALIDO                 PIC X(01).
002300         88  RGVT-ES-VALIDO                 VALUE 'S'.
002400     02  FILLER                      PIC X(09).
