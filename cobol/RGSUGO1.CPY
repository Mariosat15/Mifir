000100******************************************************************
000200* COPY       : RGSUGO1                                           *
000300* APLICACION : REPORTERIA REGULATORIA MIFIR                      *
000400* DESCRIPCION: LAYOUT DEL REPORTE DE SUGERENCIAS DE MAPEO        *
000500*            : (SUGOUT). UN RENGLON 'MAP' POR CAMPO MIFIR CON    *
000600*            : COLUMNA DE ORIGEN SUGERIDA, O UN RENGLON 'CONST'  *
000700*            : POR CAMPO CON VALOR CONSTANTE PROPUESTO           *
000800******************************************************************
000900*  2024-03-21  PEDR  TK-40160  LAYOUT INICIAL DE SUGOUT           *
001000*  2024-08-19  CAHL  TK-40201  SE AGREGA DISCRIMINADOR DE         *
001100*            :               RENGLON PARA CONSTANTES SUGERIDAS   *
001200******************************************************************
001300 01  REG-SUGOUT.
001400     02  RGSG-TIPO-RENGLON          PIC X(05).
001500         88  RGSG-ES-MAPEO          VALUE 'MAP  '.
001600         88  RGSG-ES-CONSTANTE      VALUE 'CONST'.
001700     02  FILLER                     PIC X(01).
001800     02  RGSG-CAMPO-MIFIR           PIC X(30).
001900     02  FILLER                     PIC X(02).
002000     02  RGSG-COLUMNA-SUGERIDA      PIC X(30).
002100     02  FILLER                     PIC X(02).
002200     02  RGSG-CONFIANZA             PIC ZZ9.9.
002300     02  FILLER                     PIC X(02).
002400     02  RGSG-NIVEL                 PIC X(06).
002500         88  RGSG-NIVEL-ALTO        VALUE 'HIGH  '.
002600         88  RGSG-NIVEL-MEDIO       VALUE 'MEDIUM'.
002700         88  RGSG-NIVEL-BAJO        VALUE 'LOW   '.
002800     02  FILLER                     PIC X(14).
