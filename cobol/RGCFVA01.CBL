000100******************************************************************
000200* FECHA       : 09/05/2024                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                              *
000400* APLICACION  : REPORTERIA REGULATORIA MIFIR                     *
000500* PROGRAMA    : RGCFVA01                                          *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : VALIDA LAS DEFINICIONES DE CAMPOS PERSONALIZADOS *
000800*             : (CUSTDEF) DEL CLIENTE Y GENERA UN REPORTE XML     *
000900*             : ALTERNO QUE CONTIENE UNICAMENTE LOS CAMPOS        *
001000*             : PERSONALIZADOS DE CADA OPERACION, DENTRO DE LA    *
001100*             : MISMA ENVOLTURA BIZDATA/APPHDR DEL GENERADOR      *
001200*             : PRINCIPAL                                         *
001300* ARCHIVOS    : TRADES=C, CUSTDEF=C, XMLOUT=A                     *
001400* ACCION (ES) : V=VALIDAR Y GENERAR REPORTE PERSONALIZADO         *
001500* PROGRAMA(S) : CALL RGCATLD0, CALL RGVALTY0                      *
001600* INSTALADO   : 15/03/1991                                        *
001700* BPM/RATIONAL: 240133                                            *
001800* NOMBRE      : VALIDADOR Y GENERADOR DE CAMPOS PERSONALIZADOS    *
001900* DESCRIPCION : BATCH PRINCIPAL UNIDAD 4                          *
002000******************************************************************
002100* BITACORA DE CAMBIOS                                             *
002200*  15/03/1991  PEDR  REQ-05320  VERSION INICIAL DEL VALIDADOR,    *
002300*             :                 DERIVADA DEL ADMINISTRADOR DE     *
002400*             :                 CUENTAS DEL SEMILLERO DE CREDITOS *
002500*  09/11/1993  JFLO  REQ-05401  SE AGREGA VALIDACION DE COLISION  *
002600*             :                 CONTRA EL CATALOGO DE 33 CAMPOS   *
002700*  26/04/1996  CAHL  REQ-05455  SE AGREGA ORDENAMIENTO POR        *
002800*             :                 CATEGORIA ANTES DE GENERAR        *
002900*  14/10/1998  PEDR  Y2K-0118   VALIDACION DE SIGLO EN FECHA DE   *
003000*             :                 CORRIDA Y EN CREDT DE ENVOLTURA   *
003100*  25/08/2005  JFLO  TK-40135   SE DELEGA VALIDACION DE VALOR POR *
003200*             :                 DEFECTO A LA SUBRUTINA RGVALTY0   *
003300*  09/05/2024  PEDR  TK-40192   SE AGREGA BANDERA DE CATEGORIA EN *
003400*             :                 CADA ELEMENTO PERSONALIZADO       *
003500******************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID. RGCFVA01.
003800 AUTHOR. ERICK RAMIREZ.
003900 INSTALLATION. REPORTERIA REGULATORIA MIFIR.
004000 DATE-WRITTEN. 15/03/1991.
004100 DATE-COMPILED.
004200 SECURITY. USO INTERNO DEL DEPARTAMENTO DE REPORTERIA.
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT TRADES ASSIGN TO TRADES
005000            ORGANIZATION  IS LINE SEQUENTIAL
005100            ACCESS        IS SEQUENTIAL
005200            FILE STATUS   IS FS-TRADES
005300                             FSE-TRADES.
005400
005500     SELECT CUSTDEF ASSIGN TO CUSTDEF
005600            ORGANIZATION  IS LINE SEQUENTIAL
005700            ACCESS        IS SEQUENTIAL
005800            FILE STATUS   IS FS-CUSTDEF
005900                             FSE-CUSTDEF.
006000
006100     SELECT XMLOUT ASSIGN TO XMLOUT
006200            ORGANIZATION  IS LINE SEQUENTIAL
006300            ACCESS        IS SEQUENTIAL
006400            FILE STATUS   IS FS-XMLOUT
006500                             FSE-XMLOUT.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900******************************************************************
007000*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007100******************************************************************
007200 FD  TRADES
007300     RECORDING MODE IS F.
007400     COPY RGTRIN1.
007500 FD  CUSTDEF
007600     RECORDING MODE IS F.
007700     COPY RGCUSDF.
007800 FD  XMLOUT
007900     RECORDING MODE IS F.
008000     COPY RGXMLO1.
008100 WORKING-STORAGE SECTION.
008200******************************************************************
008300*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008400******************************************************************
008500 01  WKS-FS-STATUS.
008600     02  WKS-STATUS.
008700*      ARCHIVO DE OPERACIONES
008800         04  FS-TRADES             PIC 9(02) VALUE ZEROES.
008900         04  FSE-TRADES.
009000             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
009100             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
009200             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
009300*      ARCHIVO DE CAMPOS PERSONALIZADOS
009400         04  FS-CUSTDEF            PIC 9(02) VALUE ZEROES.
009500         04  FSE-CUSTDEF.
009600             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
009700             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
009800             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
009900*      ARCHIVO DE SALIDA XML
010000         04  FS-XMLOUT             PIC 9(02) VALUE ZEROES.
010100         04  FSE-XMLOUT.
010200             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
010300             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
010400             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
010500     02  WKS-PARAMS-DEBD1R00.
010600         04  PROGRAMA              PIC X(08) VALUE SPACES.
010700         04  ARCHIVO               PIC X(08) VALUE SPACES.
010800         04  ACCION                PIC X(10) VALUE SPACES.
010900         04  LLAVE                 PIC X(32) VALUE SPACES.
011000******************************************************************
011100*        TABLA DE CATALOGO, ENVOLTURA Y PARAMETROS DE RGVALTY0   *
011200******************************************************************
011300     COPY RGFCTB1.
011400     COPY RGENVC1.
011500     COPY RGVALPM.
011600******************************************************************
011700*        TABLA EN MEMORIA DE CAMPOS PERSONALIZADOS VALIDOS       *
011800******************************************************************
011900 01  WKS-TABLA-CUSTOM.
012000     02  WKS-CUS-RENGLON OCCURS 20 TIMES INDEXED BY WKS-CUS-IDX.
012100         04  WKS-CUS-NOMBRE        PIC X(30) VALUE SPACES.
012200         04  WKS-CUS-ELEMENTO      PIC X(30) VALUE SPACES.
012300         04  WKS-CUS-TIPO          PIC X(08) VALUE SPACES.
012400         04  WKS-CUS-CATEGORIA     PIC X(11) VALUE SPACES.
012500         04  WKS-CUS-DEFECTO       PIC X(30) VALUE SPACES.
012600         04  WKS-CUS-ENUMS         PIC X(30) VALUE SPACES.
012700 01  WKS-ORDEN-CUSTOM.
012800     02  WKS-ORD-POSICION          PIC 9(02) COMP
012900                                    OCCURS 20 TIMES VALUE ZEROES.
013000******************************************************************
013100*        AREAS DE TRABAJO PARA VALIDACION CARACTER POR CARACTER  *
013200******************************************************************
013300 01  WKS-NOMBRE-TRABAJO             PIC X(30) VALUE SPACES.
013400 01  WKS-NOMBRE-TABLA REDEFINES WKS-NOMBRE-TRABAJO.
013500     02  WKS-NOM-CARACTER            PIC X(01) OCCURS 30 TIMES.
013600         88  WKS-ES-LETRA-N                VALUE 'A' THRU 'Z'
013700                                                  'a' THRU 'z'.
013800         88  WKS-ES-DIGITO-N                VALUE '0' THRU '9'.
013900         88  WKS-ES-GUION-N                  VALUE '_' '-'.
014000 01  WKS-NOMBRE-ELEMENTO            PIC X(30) VALUE SPACES.
014100 01  WKS-ELEM-TABLA REDEFINES WKS-NOMBRE-ELEMENTO.
014200     02  WKS-ELEM-PRIMERA            PIC X(01).
014300         88  WKS-ELEM-PRIM-LETRA            VALUE 'A' THRU 'Z'
014400                                                  'a' THRU 'z'.
014500     02  FILLER                      PIC X(29).
014600******************************************************************
014700*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
014800******************************************************************
014900 01  WKS-CONTADORES.
015000     02  WKS-REGISTROS-LEIDOS      PIC 9(07) COMP VALUE ZEROES.
015100     02  WKS-TX-ESCRITOS           PIC 9(07) COMP VALUE ZEROES.
015200     02  WKS-CUSTOM-CARGADOS       PIC 9(02) COMP VALUE ZEROES.
015300     02  WKS-CUSTOM-RECHAZADOS     PIC 9(02) COMP VALUE ZEROES.
015400     02  WKS-LINEAS-ESCRITAS       PIC 9(07) COMP VALUE ZEROES.
015500     02  WKS-SUB-CAR               PIC 9(02) COMP VALUE ZEROES.
015600     02  WKS-LARGO-NOMBRE          PIC 9(02) COMP VALUE ZEROES.
015700     02  WKS-SUBD                  PIC 9(02) COMP VALUE ZEROES.
015800     02  WKS-SUBO                  PIC 9(02) COMP VALUE ZEROES.
015900 01  WKS-MASCARA                   PIC Z,ZZZ,ZZ9 VALUE ZEROES.
016000 01  WKS-FECHA-CORRIDA-AAAAMMDD    PIC 9(08) VALUE ZEROES.
016100 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA-AAAAMMDD.
016200     02  WKS-FCA-ANO               PIC 9(04).
016300     02  WKS-FCA-MES               PIC 9(02).
016400     02  WKS-FCA-DIA               PIC 9(02).
016500 01  WKS-FECHA-CORRIDA             PIC X(10) VALUE SPACES.
016600 01  WKS-FECHA-HORA-CORRIDA        PIC X(24) VALUE SPACES.
016700******************************************************************
016800*              AREAS DE RESOLUCION Y ESCRITURA DE VALOR          *
016900******************************************************************
017000 01  WKS-NOMBRE-COLUMNA            PIC X(30) VALUE SPACES.
017100 01  WKS-VALOR-COLUMNA             PIC X(80) VALUE SPACES.
017200 01  WKS-VALOR-RESUELTO            PIC X(80) VALUE SPACES.
017300 01  WKS-PRICE-EDITADO        PIC ZZZZZZZZ9.99999 VALUE ZEROES.
017400 01  WKS-QTY-EDITADO               PIC ZZZZZZZZ9.99999999
017500                                        VALUE ZEROES.
017600 01  WKS-CAMPO-GENERICO            PIC X(80) VALUE SPACES.
017700 01  WKS-CAMPO-LARGO               PIC 9(03) COMP VALUE ZEROES.
017800******************************************************************
017900*              AREAS DE CONSTRUCCION DE LINEAS XML                *
018000******************************************************************
018100 01  WKS-CONSTRUCTOR-XML.
018200     02  WKS-INDENT-NIVEL          PIC 9(02) COMP VALUE ZEROES.
018300     02  WKS-INDENT-POS            PIC 9(02) COMP VALUE ZEROES.
018400     02  WKS-ETIQUETA              PIC X(40) VALUE SPACES.
018500     02  WKS-VALOR-ETQ             PIC X(80) VALUE SPACES.
018600     02  WKS-ATRIB-NOMBRE          PIC X(20) VALUE SPACES.
018700     02  WKS-ATRIB-VALOR           PIC X(20) VALUE SPACES.
018800     02  WKS-PARTY-ETIQUETA        PIC X(04) VALUE SPACES.
018900     02  WKS-PARTY-VALOR           PIC X(10) VALUE SPACES.
019000 01  WKS-SANGRIA                   PIC X(20) VALUE SPACES.
019100******************************************************************
019200*              BANDERAS DE FIN DE ARCHIVO Y DE VALIDACION        *
019300******************************************************************
019400 01  WKS-FLAGS.
019500     02  WKS-FIN-TRADES            PIC 9(01) VALUE ZEROES.
019600         88  FIN-TRADES                      VALUE 1.
019700     02  WKS-FIN-CUSTDEF           PIC 9(01) VALUE ZEROES.
019800         88  FIN-CUSTDEF                     VALUE 1.
019900     02  WKS-CUS-VALIDO-SW         PIC X(01) VALUE 'S'.
020000         88  WKS-CUS-ES-VALIDO            VALUE 'S'.
020100 PROCEDURE DIVISION.
020200 000-MAIN SECTION.
020300     PERFORM APERTURA-ARCHIVOS
020400     PERFORM CARGA-CUSTDEF
020500     PERFORM ORDENA-POR-CATEGORIA
020600     PERFORM ESCRIBE-ENVOLTURA-INICIO
020700     PERFORM LEE-TRADES
020800     PERFORM PROCESA-TRADE UNTIL FIN-TRADES
020900     PERFORM ESCRIBE-ENVOLTURA-FIN
021000     PERFORM ESTADISTICAS
021100     PERFORM CIERRA-ARCHIVOS
021200     STOP RUN.
021300 000-MAIN-E.            EXIT.
021400
021500 APERTURA-ARCHIVOS SECTION.
021600     ACCEPT WKS-FECHA-CORRIDA-AAAAMMDD FROM SYSIN
021700     MOVE   'RGCFVA01'   TO   PROGRAMA
021800     CALL 'RGCATLD0' USING TABLA-CATALOGO-MIFIR
021900     STRING WKS-FCA-ANO DELIMITED BY SIZE
022000            '-'         DELIMITED BY SIZE
022100            WKS-FCA-MES DELIMITED BY SIZE
022200            '-'         DELIMITED BY SIZE
022300            WKS-FCA-DIA DELIMITED BY SIZE
022400            INTO WKS-FECHA-CORRIDA
022500     STRING WKS-FECHA-CORRIDA DELIMITED BY SIZE
022600            'T00:00:00.000Z' DELIMITED BY SIZE
022700            INTO WKS-FECHA-HORA-CORRIDA
022800     STRING 'MIFIR.' DELIMITED BY SIZE
022900            WKS-FECHA-CORRIDA DELIMITED BY SIZE
023000            '.RGCFVA01' DELIMITED BY SIZE
023100            INTO RGEV-BIZ-MSG-ID
023200     STRING WKS-FECHA-CORRIDA DELIMITED BY SIZE
023300            'T00:00:00Z' DELIMITED BY SIZE
023400            INTO RGEV-CREATION-DATE
023500     OPEN INPUT  TRADES CUSTDEF
023600          OUTPUT XMLOUT
023700     IF FS-TRADES NOT EQUAL 0 AND 97
023800        MOVE 'OPEN'     TO    ACCION
023900        MOVE SPACES     TO    LLAVE
024000        MOVE 'TRADES'   TO    ARCHIVO
024100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
024200                              FS-TRADES, FSE-TRADES
024300        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO TRADES<<<"
024400                UPON CONSOLE
024500        STOP RUN
024600     END-IF
024700
024800     IF FS-CUSTDEF NOT EQUAL 0 AND 97
024900        MOVE 'OPEN'     TO    ACCION
025000        MOVE SPACES     TO    LLAVE
025100        MOVE 'CUSTDEF'  TO    ARCHIVO
025200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
025300                              FS-CUSTDEF, FSE-CUSTDEF
025400        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO CUSTDEF<<<"
025500                UPON CONSOLE
025600        STOP RUN
025700     END-IF
025800
025900     IF FS-XMLOUT NOT EQUAL 0
026000        MOVE 'OPEN'     TO    ACCION
026100        MOVE SPACES     TO    LLAVE
026200        MOVE 'XMLOUT'   TO    ARCHIVO
026300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
026400                              FS-XMLOUT, FSE-XMLOUT
026500        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO XMLOUT<<<"
026600                UPON CONSOLE
026700        STOP RUN
026800     END-IF.
026900 APERTURA-ARCHIVOS-E.            EXIT.
027000
027100******************************************************************
027200*   CARGA DE CUSTDEF, VALIDANDO CADA RENGLON ANTES DE AGREGARLO  *
027300*   A LA TABLA EN MEMORIA DE CAMPOS PERSONALIZADOS               *
027400******************************************************************
027500 CARGA-CUSTDEF SECTION.
027600     PERFORM LEE-CUSTDEF
027700     PERFORM VALIDA-UN-CUSTDEF UNTIL FIN-CUSTDEF.
027800 CARGA-CUSTDEF-E.            EXIT.
027900
028000 LEE-CUSTDEF SECTION.
028100     READ CUSTDEF
028200         AT END
028300             MOVE 1 TO WKS-FIN-CUSTDEF
028400         NOT AT END
028500             CONTINUE
028600     END-READ.
028700 LEE-CUSTDEF-E.            EXIT.
028800
028900 VALIDA-UN-CUSTDEF SECTION.
029000     PERFORM VALIDA-NOMBRE-CUSTOM
029100     PERFORM VALIDA-ELEMENTO-CUSTOM
029200     IF WKS-CUS-ES-VALIDO
029300        PERFORM VALIDA-VALOR-DEFECTO
029400     END-IF
029500     IF WKS-CUS-ES-VALIDO
029600        PERFORM AGREGA-CUSTOM-A-TABLA
029700     ELSE
029800        ADD 1 TO WKS-CUSTOM-RECHAZADOS
029900        DISPLAY 'RGCFVA01 - CAMPO PERSONALIZADO RECHAZADO: '
030000                RGCD-NAME
030100     END-IF
030200     PERFORM LEE-CUSTDEF.
030300 VALIDA-UN-CUSTDEF-E.            EXIT.
030400
030500******************************************************************
030600*   VALIDACION DEL NOMBRE INTERNO: NO EN BLANCO, SOLO LETRAS,    *
030700*   DIGITOS, GUION BAJO O GUION, UNICO Y SIN COLISION CON EL     *
030800*   CATALOGO DE 33 CAMPOS MIFIR                                  *
030900******************************************************************
031000 VALIDA-NOMBRE-CUSTOM SECTION.
031100     MOVE 'S' TO WKS-CUS-VALIDO-SW
031200     IF RGCD-NAME = SPACES
031300        MOVE 'N' TO WKS-CUS-VALIDO-SW
031400     ELSE
031500        MOVE RGCD-NAME TO WKS-NOMBRE-TRABAJO
031600        PERFORM CALCULA-LARGO-NOMBRE
031700        MOVE ZEROES TO WKS-SUB-CAR
031800        PERFORM EVALUA-CARACTER-NOMBRE
031900            UNTIL WKS-SUB-CAR NOT LESS THAN WKS-LARGO-NOMBRE
032000        IF WKS-CUS-ES-VALIDO
032100           PERFORM BUSCA-NOMBRE-DUPLICADO
032200        END-IF
032300        IF WKS-CUS-ES-VALIDO
032400           PERFORM BUSCA-COLISION-CATALOGO
032500        END-IF
032600     END-IF.
032700 VALIDA-NOMBRE-CUSTOM-E.            EXIT.
032800
032900 CALCULA-LARGO-NOMBRE SECTION.
033000     MOVE 30 TO WKS-LARGO-NOMBRE
033100     PERFORM BARRE-NOMBRE-GENERICO
033200         UNTIL WKS-LARGO-NOMBRE = ZEROES
033300         OR WKS-NOM-CARACTER (WKS-LARGO-NOMBRE) NOT = SPACE.
033400 CALCULA-LARGO-NOMBRE-E.            EXIT.
033500
033600 BARRE-NOMBRE-GENERICO SECTION.
033700     SUBTRACT 1 FROM WKS-LARGO-NOMBRE.
033800 BARRE-NOMBRE-GENERICO-E.            EXIT.
033900
034000 EVALUA-CARACTER-NOMBRE SECTION.
034100     ADD 1 TO WKS-SUB-CAR
034200     IF NOT WKS-ES-LETRA-N  (WKS-SUB-CAR)
034300        AND NOT WKS-ES-DIGITO-N (WKS-SUB-CAR)
034400        AND NOT WKS-ES-GUION-N  (WKS-SUB-CAR)
034500        MOVE 'N' TO WKS-CUS-VALIDO-SW
034600     END-IF.
034700 EVALUA-CARACTER-NOMBRE-E.            EXIT.
034800
034900 BUSCA-NOMBRE-DUPLICADO SECTION.
035000     MOVE ZEROES TO WKS-SUBD
035100     PERFORM COMPARA-UN-NOMBRE-CARGADO
035200         UNTIL WKS-SUBD NOT LESS THAN WKS-CUSTOM-CARGADOS.
035300 BUSCA-NOMBRE-DUPLICADO-E.            EXIT.
035400
035500 COMPARA-UN-NOMBRE-CARGADO SECTION.
035600     ADD 1 TO WKS-SUBD
035700     SET WKS-CUS-IDX TO WKS-SUBD
035800     IF WKS-CUS-NOMBRE (WKS-CUS-IDX) = RGCD-NAME
035900        MOVE 'N' TO WKS-CUS-VALIDO-SW
036000     END-IF.
036100 COMPARA-UN-NOMBRE-CARGADO-E.            EXIT.
036200
036300 BUSCA-COLISION-CATALOGO SECTION.
036400     SEARCH ALL RGFC-RENGLON
036500         AT END
036600             CONTINUE
036700         WHEN RGFC-NOMBRE (RGFC-IDX) = RGCD-NAME
036800             MOVE 'N' TO WKS-CUS-VALIDO-SW
036900     END-SEARCH.
037000 BUSCA-COLISION-CATALOGO-E.            EXIT.
037100
037200******************************************************************
037300*   VALIDACION DEL NOMBRE DE ELEMENTO: NO EN BLANCO, PRIMER      *
037400*   CARACTER ALFABETICO, RESTO LETRAS/DIGITOS/GUION/GUION BAJO   *
037500******************************************************************
037600 VALIDA-ELEMENTO-CUSTOM SECTION.
037700     IF WKS-CUS-ES-VALIDO
037800        IF RGCD-ELEMENT = SPACES
037900           MOVE 'N' TO WKS-CUS-VALIDO-SW
038000        ELSE
038100           MOVE RGCD-ELEMENT TO WKS-NOMBRE-ELEMENTO
038200           IF NOT WKS-ELEM-PRIM-LETRA
038300              MOVE 'N' TO WKS-CUS-VALIDO-SW
038400           END-IF
038500           MOVE RGCD-ELEMENT TO WKS-NOMBRE-TRABAJO
038600           PERFORM CALCULA-LARGO-NOMBRE
038700           MOVE ZEROES TO WKS-SUB-CAR
038800           PERFORM EVALUA-CARACTER-NOMBRE
038900               UNTIL WKS-SUB-CAR NOT LESS THAN WKS-LARGO-NOMBRE
039000        END-IF
039100     END-IF.
039200 VALIDA-ELEMENTO-CUSTOM-E.            EXIT.
039300
039400******************************************************************
039500*   VALIDACION DEL VALOR POR DEFECTO CONTRA EL TIPO DECLARADO,   *
039600*   DELEGADA A LA SUBRUTINA COMPARTIDA RGVALTY0                  *
039700******************************************************************
039800 VALIDA-VALOR-DEFECTO SECTION.
039900     MOVE RGCD-TYPE      TO RGVT-TIPO
040000     MOVE RGCD-DEFAULT   TO RGVT-VALOR
040100     MOVE RGCD-ENUMS     TO RGVT-ENUMS
040200     MOVE 'N'            TO RGVT-REQUERIDO
040300     IF RGCD-CAT-REQUIRED
040400        MOVE 'S'         TO RGVT-REQUERIDO
040500     END-IF
040600     MOVE 'S'            TO RGVT-VALIDO
040700     CALL 'RGVALTY0' USING RGVT-PARAMETROS
040800     IF NOT RGVT-ES-VALIDO
040900        MOVE 'N' TO WKS-CUS-VALIDO-SW
041000     END-IF.
041100 VALIDA-VALOR-DEFECTO-E.            EXIT.
041200
041300 AGREGA-CUSTOM-A-TABLA SECTION.
041400     ADD 1 TO WKS-CUSTOM-CARGADOS
041500     SET WKS-CUS-IDX TO WKS-CUSTOM-CARGADOS
041600     MOVE RGCD-NAME     TO WKS-CUS-NOMBRE    (WKS-CUS-IDX)
041700     MOVE RGCD-ELEMENT  TO WKS-CUS-ELEMENTO  (WKS-CUS-IDX)
041800     MOVE RGCD-TYPE     TO WKS-CUS-TIPO      (WKS-CUS-IDX)
041900     MOVE RGCD-CATEGORY TO WKS-CUS-CATEGORIA (WKS-CUS-IDX)
042000     MOVE RGCD-DEFAULT  TO WKS-CUS-DEFECTO   (WKS-CUS-IDX)
042100     MOVE RGCD-ENUMS    TO WKS-CUS-ENUMS     (WKS-CUS-IDX).
042200 AGREGA-CUSTOM-A-TABLA-E.            EXIT.
042300
042400******************************************************************
042500*   ORDENAMIENTO DE LOS CAMPOS CARGADOS POR CATEGORIA:           *
042600*   REQUERIDO, CONDICIONAL, OPCIONAL, CONSTANTE (CUATRO PASADAS  *
042700*   ESTABLES SOBRE LA TABLA, AL ESTILO DE LA CADENA DE           *
042800*   VALIDACION NUMERADA 001/002/003/004 DEL PROGRAMA ORIGINAL)   *
042900******************************************************************
043000 ORDENA-POR-CATEGORIA SECTION.
043100     MOVE ZEROES TO WKS-SUBO
043200     PERFORM ORDENA-PASADA-REQUERIDO
043300         VARYING WKS-SUBD FROM 1 BY 1
043400         UNTIL WKS-SUBD > WKS-CUSTOM-CARGADOS
043500     PERFORM ORDENA-PASADA-CONDICIONAL
043600         VARYING WKS-SUBD FROM 1 BY 1
043700         UNTIL WKS-SUBD > WKS-CUSTOM-CARGADOS
043800     PERFORM ORDENA-PASADA-OPCIONAL
043900         VARYING WKS-SUBD FROM 1 BY 1
044000         UNTIL WKS-SUBD > WKS-CUSTOM-CARGADOS
044100     PERFORM ORDENA-PASADA-CONSTANTE
044200         VARYING WKS-SUBD FROM 1 BY 1
044300         UNTIL WKS-SUBD > WKS-CUSTOM-CARGADOS.
044400 ORDENA-POR-CATEGORIA-E.            EXIT.
044500
044600 ORDENA-PASADA-REQUERIDO SECTION.
044700     SET WKS-CUS-IDX TO WKS-SUBD
044800     IF WKS-CUS-CATEGORIA (WKS-CUS-IDX) = 'REQUIRED   '
044900        ADD 1 TO WKS-SUBO
045000        MOVE WKS-SUBD TO WKS-ORD-POSICION (WKS-SUBO)
045100     END-IF.
045200 ORDENA-PASADA-REQUERIDO-E.            EXIT.
045300
045400 ORDENA-PASADA-CONDICIONAL SECTION.
045500     SET WKS-CUS-IDX TO WKS-SUBD
045600     IF WKS-CUS-CATEGORIA (WKS-CUS-IDX) = 'CONDITIONAL'
045700        ADD 1 TO WKS-SUBO
045800        MOVE WKS-SUBD TO WKS-ORD-POSICION (WKS-SUBO)
045900     END-IF.
046000 ORDENA-PASADA-CONDICIONAL-E.            EXIT.
046100
046200 ORDENA-PASADA-OPCIONAL SECTION.
046300     SET WKS-CUS-IDX TO WKS-SUBD
046400     IF WKS-CUS-CATEGORIA (WKS-CUS-IDX) = 'OPTIONAL   '
046500        ADD 1 TO WKS-SUBO
046600        MOVE WKS-SUBD TO WKS-ORD-POSICION (WKS-SUBO)
046700     END-IF.
046800 ORDENA-PASADA-OPCIONAL-E.            EXIT.
046900
047000 ORDENA-PASADA-CONSTANTE SECTION.
047100     SET WKS-CUS-IDX TO WKS-SUBD
047200     IF WKS-CUS-CATEGORIA (WKS-CUS-IDX) = 'CONSTANT   '
047300        ADD 1 TO WKS-SUBO
047400        MOVE WKS-SUBD TO WKS-ORD-POSICION (WKS-SUBO)
047500     END-IF.
047600 ORDENA-PASADA-CONSTANTE-E.            EXIT.
047700
047800******************************************************************
047900*   RESOLUCION GENERICA DE VALOR DE COLUMNA DEL RENGLON TRADES   *
048000*   (USADA CUANDO EL NOMBRE DEL CAMPO PERSONALIZADO COINCIDE     *
048100*   CON UNA COLUMNA FISICA DE TRADES)                            *
048200******************************************************************
048300 OBTIENE-VALOR-COLUMNA SECTION.
048400     MOVE SPACES TO WKS-VALOR-COLUMNA
048500     EVALUATE WKS-NOMBRE-COLUMNA
048600         WHEN 'TRANSACTION_ID'
048700             MOVE RGTR-TRANSACTION-ID      TO WKS-VALOR-COLUMNA
048800         WHEN 'REPORTING_PARTY_LEI'
048900             MOVE RGTR-REPORTING-PARTY-LEI TO WKS-VALOR-COLUMNA
049000         WHEN 'INSTRUMENT_ISIN'
049100             MOVE RGTR-INSTRUMENT-ISIN     TO WKS-VALOR-COLUMNA
049200         WHEN 'INSTRUMENT_CFI'
049300             MOVE RGTR-INSTRUMENT-CFI      TO WKS-VALOR-COLUMNA
049400         WHEN 'EXECUTION_DATETIME'
049500             MOVE RGTR-EXECUTION-DATETIME  TO WKS-VALOR-COLUMNA
049600         WHEN 'TRADE_DATETIME'
049700             MOVE RGTR-TRADE-DATETIME      TO WKS-VALOR-COLUMNA
049800         WHEN 'SETTLEMENT_DATE'
049900             MOVE RGTR-SETTLEMENT-DATE     TO WKS-VALOR-COLUMNA
050000         WHEN 'TRADING_VENUE'
050100             MOVE RGTR-TRADING-VENUE       TO WKS-VALOR-COLUMNA
050200         WHEN 'TRADING_CAPACITY'
050300             MOVE RGTR-TRADING-CAPACITY    TO WKS-VALOR-COLUMNA
050400         WHEN 'PRICE_AMOUNT'
050500             MOVE RGTR-PRICE-AMOUNT        TO WKS-PRICE-EDITADO
050600             MOVE WKS-PRICE-EDITADO        TO WKS-VALOR-COLUMNA
050700         WHEN 'PRICE_CURRENCY'
050800             MOVE RGTR-PRICE-CURRENCY      TO WKS-VALOR-COLUMNA
050900         WHEN 'QUANTITY'
051000             MOVE RGTR-QUANTITY            TO WKS-QTY-EDITADO
051100             MOVE WKS-QTY-EDITADO          TO WKS-VALOR-COLUMNA
051200         WHEN 'BUYER_LEI'
051300             MOVE RGTR-BUYER-LEI           TO WKS-VALOR-COLUMNA
051400         WHEN 'BUYER_NATIONAL_ID'
051500             MOVE RGTR-BUYER-NATIONAL-ID   TO WKS-VALOR-COLUMNA
051600         WHEN 'BUYER_FIRST_NAME'
051700             MOVE RGTR-BUYER-FIRST-NAME    TO WKS-VALOR-COLUMNA
051800         WHEN 'BUYER_LAST_NAME'
051900             MOVE RGTR-BUYER-LAST-NAME     TO WKS-VALOR-COLUMNA
052000         WHEN 'BUYER_BIRTH_DATE'
052100             MOVE RGTR-BUYER-BIRTH-DATE    TO WKS-VALOR-COLUMNA
052200         WHEN 'BUYER_COUNTRY'
052300             MOVE RGTR-BUYER-COUNTRY       TO WKS-VALOR-COLUMNA
052400         WHEN 'SELLER_LEI'
052500             MOVE RGTR-SELLER-LEI          TO WKS-VALOR-COLUMNA
052600         WHEN 'SELLER_NATIONAL_ID'
052700             MOVE RGTR-SELLER-NATIONAL-ID  TO WKS-VALOR-COLUMNA
052800         WHEN 'SELLER_FIRST_NAME'
052900             MOVE RGTR-SELLER-FIRST-NAME   TO WKS-VALOR-COLUMNA
053000         WHEN 'SELLER_LAST_NAME'
053100             MOVE RGTR-SELLER-LAST-NAME    TO WKS-VALOR-COLUMNA
053200         WHEN 'SELLER_BIRTH_DATE'
053300             MOVE RGTR-SELLER-BIRTH-DATE   TO WKS-VALOR-COLUMNA
053400         WHEN 'SELLER_COUNTRY'
053500             MOVE RGTR-SELLER-COUNTRY      TO WKS-VALOR-COLUMNA
053600         WHEN 'INVEST_DECISION_PERSON'
053700             MOVE RGTR-INV-DECISION-PERSON TO WKS-VALOR-COLUMNA
053800         WHEN 'INVEST_DECISION_ALGO'
053900             MOVE RGTR-INV-DECISION-ALGO   TO WKS-VALOR-COLUMNA
054000         WHEN 'EXEC_DECISION_PERSON'
054100             MOVE RGTR-EXEC-DECISION-PERSON TO WKS-VALOR-COLUMNA
054200         WHEN 'EXEC_DECISION_ALGO'
054300             MOVE RGTR-EXEC-DECISION-ALGO  TO WKS-VALOR-COLUMNA
054400         WHEN 'SHORT_SALE_INDICATOR'
054500             MOVE RGTR-SHORT-SALE-IND      TO WKS-VALOR-COLUMNA
054600         WHEN 'COMMODITY_DERIV_IND'
054700             MOVE RGTR-COMMODITY-DERIV-IND TO WKS-VALOR-COLUMNA
054800         WHEN 'CLEARING_INDICATOR'
054900             MOVE RGTR-CLEARING-IND        TO WKS-VALOR-COLUMNA
055000         WHEN 'SEC_FINANCING_IND'
055100             MOVE RGTR-SEC-FINANCING-IND   TO WKS-VALOR-COLUMNA
055200         WHEN 'COUNTRY_OF_BRANCH'
055300             MOVE RGTR-COUNTRY-OF-BRANCH   TO WKS-VALOR-COLUMNA
055400         WHEN 'INVEST_FIRM_COVERED'
055500             MOVE RGTR-INVEST-FIRM-COVERED TO WKS-VALOR-COLUMNA
055600         WHEN 'TECH_RECORD_ID'
055700             MOVE RGTR-TECH-RECORD-ID      TO WKS-VALOR-COLUMNA
055800         WHEN 'TAKER_SIDE'
055900             MOVE RGTR-TAKER-SIDE          TO WKS-VALOR-COLUMNA
056000         WHEN 'MAKER_USER_ID'
056100             MOVE RGTR-MAKER-USER-ID       TO WKS-VALOR-COLUMNA
056200         WHEN 'TAKER_USER_ID'
056300             MOVE RGTR-TAKER-USER-ID       TO WKS-VALOR-COLUMNA
056400         WHEN OTHER
056500             MOVE SPACES                   TO WKS-VALOR-COLUMNA
056600     END-EVALUATE.
056700 OBTIENE-VALOR-COLUMNA-E.            EXIT.
056800
056900******************************************************************
057000*   RESOLUCION DE VALOR DE UN CAMPO PERSONALIZADO: PRIMERO COMO  *
057100*   COLUMNA FISICA DE TRADES (SI EL NOMBRE COINCIDE), SI NO SE   *
057200*   ENCUENTRA SE USA EL VALOR POR DEFECTO DE LA DEFINICION       *
057300******************************************************************
057400 RESUELVE-VALOR-CUSTOM SECTION.
057500     MOVE WKS-CUS-NOMBRE (WKS-CUS-IDX) TO WKS-NOMBRE-COLUMNA
057600     PERFORM OBTIENE-VALOR-COLUMNA
057700     IF WKS-VALOR-COLUMNA NOT = SPACES
057800        MOVE WKS-VALOR-COLUMNA TO WKS-VALOR-RESUELTO
057900     ELSE
058000        MOVE WKS-CUS-DEFECTO (WKS-CUS-IDX) TO WKS-VALOR-RESUELTO
058100     END-IF.
058200 RESUELVE-VALOR-CUSTOM-E.            EXIT.
058300
058400******************************************************************
058500*   CALCULO DE LARGO DE UN CAMPO MEDIANTE BARRIDO INVERSO        *
058600******************************************************************
058700 CALCULA-LARGO-CAMPO SECTION.
058800     PERFORM BARRE-CAMPO-GENERICO
058900         VARYING WKS-CAMPO-LARGO FROM 80 BY -1
059000         UNTIL WKS-CAMPO-LARGO = 0
059100            OR WKS-CAMPO-GENERICO (WKS-CAMPO-LARGO:1)
059200               NOT = SPACE
059300     IF WKS-CAMPO-LARGO = 0
059400        MOVE 1 TO WKS-CAMPO-LARGO
059500     END-IF.
059600 CALCULA-LARGO-CAMPO-E.            EXIT.
059700
059800 BARRE-CAMPO-GENERICO SECTION.
059900     CONTINUE.
060000 BARRE-CAMPO-GENERICO-E.            EXIT.
060100
060200******************************************************************
060300*   ESCRITORES GENERICOS DE ELEMENTOS XML                        *
060400******************************************************************
060500 ESCRIBE-ETIQUETA-SIMPLE SECTION.
060600     MOVE WKS-VALOR-ETQ TO WKS-CAMPO-GENERICO
060700     PERFORM CALCULA-LARGO-CAMPO
060800     MOVE SPACES TO RGXM-TEXTO
060900     COMPUTE WKS-INDENT-POS = WKS-INDENT-NIVEL * 2
061000     STRING WKS-SANGRIA (1:WKS-INDENT-POS)  DELIMITED BY SIZE
061100            '<'                        DELIMITED BY SIZE
061200            WKS-ETIQUETA               DELIMITED BY SPACE
061300            '>'                        DELIMITED BY SIZE
061400            WKS-VALOR-ETQ (1:WKS-CAMPO-LARGO)
061500                                        DELIMITED BY SIZE
061600            '</'                       DELIMITED BY SIZE
061700            WKS-ETIQUETA               DELIMITED BY SPACE
061800            '>'                        DELIMITED BY SIZE
061900            INTO RGXM-TEXTO
062000     WRITE REG-XMLOUT
062100     ADD 1 TO WKS-LINEAS-ESCRITAS.
062200 ESCRIBE-ETIQUETA-SIMPLE-E.            EXIT.
062300
062400 ESCRIBE-ETIQUETA-ATRIB SECTION.
062500     MOVE WKS-VALOR-ETQ TO WKS-CAMPO-GENERICO
062600     PERFORM CALCULA-LARGO-CAMPO
062700     MOVE SPACES TO RGXM-TEXTO
062800     COMPUTE WKS-INDENT-POS = WKS-INDENT-NIVEL * 2
062900     STRING WKS-SANGRIA (1:WKS-INDENT-POS)  DELIMITED BY SIZE
063000            '<'                             DELIMITED BY SIZE
063100            WKS-ETIQUETA                    DELIMITED BY SPACE
063200            ' '                             DELIMITED BY SIZE
063300            WKS-ATRIB-NOMBRE                DELIMITED BY SPACE
063400            '="'                            DELIMITED BY SIZE
063500            WKS-ATRIB-VALOR                 DELIMITED BY SPACE
063600            '">'                            DELIMITED BY SIZE
063700            WKS-VALOR-ETQ (1:WKS-CAMPO-LARGO)
063800                                             DELIMITED BY SIZE
063900            '</'                            DELIMITED BY SIZE
064000            WKS-ETIQUETA                    DELIMITED BY SPACE
064100            '>'                             DELIMITED BY SIZE
064200            INTO RGXM-TEXTO
064300     WRITE REG-XMLOUT
064400     ADD 1 TO WKS-LINEAS-ESCRITAS.
064500 ESCRIBE-ETIQUETA-ATRIB-E.            EXIT.
064600
064700******************************************************************
064800*   IDENTIFICACION DE PARTY DEL APPHDR (FR/TO), ANIDADA COMO     *
064900*   ORGID/ID/ORGID/OTHR/ID SEGUN EL ESQUEMA AUTH.016             *
065000******************************************************************
065100 ESCRIBE-PARTY-ORGID SECTION.
065200     STRING WKS-SANGRIA (1:8)             DELIMITED BY SIZE
065300            '<'                           DELIMITED BY SIZE
065400            WKS-PARTY-ETIQUETA            DELIMITED BY SPACE
065500            '><OrgId><Id><OrgId><Othr>'   DELIMITED BY SIZE
065600            INTO RGXM-TEXTO
065700     WRITE REG-XMLOUT
065800     MOVE 5               TO WKS-INDENT-NIVEL
065900     MOVE 'Id'            TO WKS-ETIQUETA
066000     MOVE WKS-PARTY-VALOR TO WKS-VALOR-ETQ
066100     PERFORM ESCRIBE-ETIQUETA-SIMPLE
066200     STRING WKS-SANGRIA (1:8)             DELIMITED BY SIZE
066300            '</Othr></OrgId></Id></OrgId></'
066400                                           DELIMITED BY SIZE
066500            WKS-PARTY-ETIQUETA            DELIMITED BY SPACE
066600            '>'                           DELIMITED BY SIZE
066700            INTO RGXM-TEXTO
066800     WRITE REG-XMLOUT.
066900 ESCRIBE-PARTY-ORGID-E.            EXIT.
067000
067100******************************************************************
067200*   ESCRITURA DE LA ENVOLTURA BIZDATA/APPHDR Y APERTURA DEL      *
067300*   DOCUMENTO FININSTRMRPTGTXRPT                                 *
067400******************************************************************
067500 ESCRIBE-ENVOLTURA-INICIO SECTION.
067600     MOVE '<?xml version="1.0" encoding="UTF-8"?>' TO RGXM-TEXTO
067700     WRITE REG-XMLOUT
067800     STRING '<BizData xmlns="urn:iso:std:iso:20022:tech'
067900            ':xsd:head.003.001.01">'     DELIMITED BY SIZE
068000            INTO RGXM-TEXTO
068100     WRITE REG-XMLOUT
068200     MOVE '  <Hdr><AppHdr>' TO RGXM-TEXTO
068300     WRITE REG-XMLOUT
068400     MOVE 'Fr'              TO WKS-PARTY-ETIQUETA
068500     MOVE RGEV-FROM-ORG-ID  TO WKS-PARTY-VALOR
068600     PERFORM ESCRIBE-PARTY-ORGID
068700     MOVE 'To'              TO WKS-PARTY-ETIQUETA
068800     MOVE RGEV-TO-ORG-ID    TO WKS-PARTY-VALOR
068900     PERFORM ESCRIBE-PARTY-ORGID
069000     MOVE 4 TO WKS-INDENT-NIVEL
069100     MOVE 'BizMsgIdr' TO WKS-ETIQUETA
069200     MOVE RGEV-BIZ-MSG-ID TO WKS-VALOR-ETQ
069300     PERFORM ESCRIBE-ETIQUETA-SIMPLE
069400     MOVE 'MsgDefIdr' TO WKS-ETIQUETA
069500     MOVE 'auth.016.001.01' TO WKS-VALOR-ETQ
069600     PERFORM ESCRIBE-ETIQUETA-SIMPLE
069700     MOVE 'CreDt' TO WKS-ETIQUETA
069800     MOVE RGEV-CREATION-DATE TO WKS-VALOR-ETQ
069900     PERFORM ESCRIBE-ETIQUETA-SIMPLE
070000     MOVE '  </AppHdr></Hdr>' TO RGXM-TEXTO
070100     WRITE REG-XMLOUT
070200     STRING '  <Pyld><Document xmlns="urn:iso:std:iso:2002'
070300            '2:tech:xsd:auth.016.001.01">' DELIMITED BY SIZE
070400            INTO RGXM-TEXTO
070500     WRITE REG-XMLOUT
070600     MOVE '    <FinInstrmRptgTxRpt>' TO RGXM-TEXTO
070700     WRITE REG-XMLOUT.
070800 ESCRIBE-ENVOLTURA-INICIO-E.            EXIT.
070900
071000 ESCRIBE-ENVOLTURA-FIN SECTION.
071100     MOVE '    </FinInstrmRptgTxRpt>' TO RGXM-TEXTO
071200     WRITE REG-XMLOUT
071300     MOVE '  </Document></Pyld>' TO RGXM-TEXTO
071400     WRITE REG-XMLOUT
071500     MOVE '</BizData>' TO RGXM-TEXTO
071600     WRITE REG-XMLOUT.
071700 ESCRIBE-ENVOLTURA-FIN-E.            EXIT.
071800
071900******************************************************************
072000*   LECTURA DEL ARCHIVO DE OPERACIONES (TRADES)                  *
072100******************************************************************
072200 LEE-TRADES SECTION.
072300     READ TRADES
072400         AT END
072500             MOVE 1 TO WKS-FIN-TRADES
072600         NOT AT END
072700             ADD 1 TO WKS-REGISTROS-LEIDOS
072800     END-READ.
072900 LEE-TRADES-E.            EXIT.
073000
073100******************************************************************
073200*   CONSTRUCCION DE UN BLOQUE TX/NEW CON SOLO LOS CAMPOS         *
073300*   PERSONALIZADOS, EN EL ORDEN RESUELTO POR CATEGORIA           *
073400******************************************************************
073500 PROCESA-TRADE SECTION.
073600     PERFORM ESCRIBE-TX-CUSTOM
073700     PERFORM LEE-TRADES.
073800 PROCESA-TRADE-E.            EXIT.
073900
074000 ESCRIBE-TX-CUSTOM SECTION.
074100     MOVE '      <Tx><New>' TO RGXM-TEXTO
074200     WRITE REG-XMLOUT
074300     MOVE 6 TO WKS-INDENT-NIVEL
074400     MOVE ZEROES TO WKS-SUBO
074500     PERFORM ESCRIBE-UN-CAMPO-CUSTOM
074600         UNTIL WKS-SUBO NOT LESS THAN WKS-CUSTOM-CARGADOS
074700     MOVE '      </New></Tx>' TO RGXM-TEXTO
074800     WRITE REG-XMLOUT
074900     ADD 1 TO WKS-TX-ESCRITOS.
075000 ESCRIBE-TX-CUSTOM-E.            EXIT.
075100
075200 ESCRIBE-UN-CAMPO-CUSTOM SECTION.
075300     ADD 1 TO WKS-SUBO
075400     SET WKS-CUS-IDX TO WKS-ORD-POSICION (WKS-SUBO)
075500     PERFORM RESUELVE-VALOR-CUSTOM
075600     IF WKS-VALOR-RESUELTO NOT = SPACES
075700        OR WKS-CUS-CATEGORIA (WKS-CUS-IDX) = 'REQUIRED   '
075800        MOVE WKS-CUS-CATEGORIA (WKS-CUS-IDX) TO WKS-ATRIB-VALOR
075900        MOVE 'category'                      TO WKS-ATRIB-NOMBRE
076000        MOVE WKS-CUS-ELEMENTO (WKS-CUS-IDX)   TO WKS-ETIQUETA
076100        MOVE WKS-VALOR-RESUELTO               TO WKS-VALOR-ETQ
076200        PERFORM ESCRIBE-ETIQUETA-ATRIB
076300        MOVE SPACES TO WKS-ATRIB-NOMBRE WKS-ATRIB-VALOR
076400     END-IF.
076500 ESCRIBE-UN-CAMPO-CUSTOM-E.            EXIT.
076600
076700******************************************************************
076800*   TRAZA DE CONTROL PARA EL SPOOL DE EJECUCION DEL BATCH        *
076900******************************************************************
077000 ESTADISTICAS SECTION.
077100     MOVE WKS-REGISTROS-LEIDOS TO WKS-MASCARA
077200     DISPLAY 'RGCFVA01 - REGISTROS TRADES LEIDOS    : '
077300             WKS-MASCARA
077400     MOVE WKS-TX-ESCRITOS      TO WKS-MASCARA
077500     DISPLAY 'RGCFVA01 - BLOQUES TX/NEW ESCRITOS     : '
077600             WKS-MASCARA
077700     DISPLAY 'RGCFVA01 - CAMPOS PERSONALIZADOS VALIDOS: '
077800             WKS-CUSTOM-CARGADOS
077900     DISPLAY 'RGCFVA01 - CAMPOS PERSONALIZADOS RECHAZADOS: '
078000             WKS-CUSTOM-RECHAZADOS
078100     MOVE WKS-LINEAS-ESCRITAS  TO WKS-MASCARA
078200     DISPLAY 'RGCFVA01 - LINEAS ESCRITAS EN XMLOUT    : '
078300             WKS-MASCARA.
078400 ESTADISTICAS-E.            EXIT.
078500
078600******************************************************************
078700*   CIERRE ORDENADO DE ARCHIVOS                                  *
078800******************************************************************
078900 CIERRA-ARCHIVOS SECTION.
079000     CLOSE TRADES CUSTDEF XMLOUT.
079100 CIERRA-ARCHIVOS-E.            EXIT.
