000100******************************************************************
000200* FECHA       : 25/03/2024                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : REPORTERIA REGULATORIA MIFIR                     *
000500* PROGRAMA    : RGDQRP01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : RECORRE EL ARCHIVO TRADES Y ACUMULA, POR CADA    *
000800*             : UNA DE SUS 38 COLUMNAS, EL NUMERO Y PORCENTAJE   *
000900*             : DE VALORES AUSENTES Y EL NUMERO DE VALORES       *
001000*             : DISTINTOS, SEÑALANDO LAS COLUMNAS SOSPECHOSAS    *
001100* ARCHIVOS    : TRADES=C, QLTOUT=A                               *
001200* ACCION (ES) : Q=REPORTE DE CALIDAD                             *
001300* INSTALADO   : 28/08/1989                                       *
001400* BPM/RATIONAL: 240162                                           *
001500******************************************************************
001600* BITACORA DE CAMBIOS                                            *
001700*  28/08/1989  PEDR  REQ-05260  VERSION INICIAL DEL REPORTE      *
001800*  19/03/1992  JFLO  REQ-05340  SE AGREGA CONTEO DE DISTINTOS    *
001900*  07/12/1998  PEDR  Y2K-0116   REVISION DE ACUMULADORES DE AÑO  *
002000*  14/06/2004  CAHL  TK-40150   SE AGREGA BANDERA DE CONSTANTE   *
002100*  25/03/2024  PEDR  TK-40162   TOPE DE 200 DISTINTOS POR COLUMNA*
002200******************************************************************
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID. RGDQRP01.
002500 AUTHOR. ERICK RAMIREZ.
002600 INSTALLATION. REPORTERIA REGULATORIA MIFIR.
002700 DATE-WRITTEN. 28/08/1989.
002800 DATE-COMPILED.
002900 SECURITY. USO INTERNO DEL DEPARTAMENTO DE REPORTERIA.
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT TRADES ASSIGN TO TRADES
003700            ORGANIZATION  IS LINE SEQUENTIAL
003800            ACCESS        IS SEQUENTIAL
003900            FILE STATUS   IS FS-TRADES
004000                             FSE-TRADES.
004100
004200     SELECT QLTOUT ASSIGN TO QLTOUT
004300            ORGANIZATION  IS LINE SEQUENTIAL
004400            ACCESS        IS SEQUENTIAL
004500            FILE STATUS   IS FS-QLTOUT
004600                             FSE-QLTOUT.
004700
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  TRADES
005100     RECORDING MODE IS F.
005200     COPY RGTRIN1.
005300 FD  QLTOUT
005400     RECORDING MODE IS F.
005500     COPY RGQLTO1.
005600 WORKING-STORAGE SECTION.
005700******************************************************************
005800*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
005900******************************************************************
006000 01  WKS-FS-STATUS.
006100     02  FS-TRADES                 PIC 9(02) VALUE ZEROES.
006200     02  FSE-TRADES.
006300         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
006400         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
006500         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
006600     02  FS-QLTOUT                 PIC 9(02) VALUE ZEROES.
006700     02  FSE-QLTOUT.
006800         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
006900         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
007000         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
007100     02  WKS-PARAMS-DEBD1R00.
007200         04  PROGRAMA              PIC X(08) VALUE SPACES.
007300         04  ARCHIVO               PIC X(08) VALUE SPACES.
007400         04  ACCION                PIC X(10) VALUE SPACES.
007500         04  LLAVE                 PIC X(32) VALUE SPACES.
007600******************************************************************
007700*   TABLA DE LAS 38 COLUMNAS DE TRADES CON SUS ACUMULADORES DE   *
007800*   CALIDAD (FALTANTES, DISTINTOS) Y SU MINI-CATALOGO DE HASTA   *
007900*   200 VALORES DISTINTOS YA VISTOS (BARRIDO SECUENCIAL)         *
008000******************************************************************
008100 01  WKS-TABLA-COLUMNAS.
008200     02  WKS-COL-RENGLON OCCURS 38 TIMES INDEXED BY WKS-COL-IDX.
008300         03  WKS-COL-NOMBRE        PIC X(30).
008400         03  WKS-COL-FALTANTES     PIC 9(07) COMP VALUE 0.
008500         03  WKS-COL-DISTINTOS-CNT PIC 9(03) COMP VALUE 0.
008600         03  WKS-COL-VALORES OCCURS 200 TIMES
008700                             INDEXED BY WKS-VAL-IDX
008800                             PIC X(20).
008900******************************************************************
009000*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
009100******************************************************************
009200 01  WKS-CONTADORES.
009300     02  WKS-REGISTROS-LEIDOS      PIC 9(07) COMP VALUE ZEROES.
009400     02  WKS-RENGLONES-ESCRITOS    PIC 9(05) COMP VALUE ZEROES.
009500     02  WKS-COLUMNAS-SOSPECHOSAS  PIC 9(03) COMP VALUE ZEROES.
009600 01  WKS-MASCARA                   PIC Z,ZZZ,ZZ9 VALUE ZEROES.
009700 01  WKS-FIN-TRADES                PIC 9(01) VALUE ZEROES.
009800     88  FIN-TRADES                          VALUE 1.
009900 01  WKS-ENCONTRADO-SW             PIC X(01) VALUE 'N'.
010000     88  WKS-SI-ENCONTRADO                   VALUE 'S'.
010100 01  WKS-NOMBRE-COLUMNA            PIC X(30) VALUE SPACES.
010200 01  WKS-VALOR-COLUMNA             PIC X(80) VALUE SPACES.
010300 01  WKS-VALOR-COLUMNA-R REDEFINES WKS-VALOR-COLUMNA.
010400     02  WKS-VALOR-COL-CORTO        PIC X(20).
010500     02  FILLER                     PIC X(60).
010600 01  WKS-VALOR-CORTO               PIC X(20) VALUE SPACES.
010700******************************************************************
010800*   AREA DE CALIFICACION DE UNA COLUMNA AL MOMENTO DE ESCRIBIR   *
010900******************************************************************
011000 01  WKS-CALIFICACION.
011100     02  WKS-COL-PORCENTAJE        PIC S9(03)V9(01) COMP-3
011200                                    VALUE 0.
011300     02  WKS-COL-PORCENTAJE-R REDEFINES WKS-COL-PORCENTAJE.
011400         04  WKS-COL-PCT-BYTES     PIC X(03).
011500     02  WKS-BANDERA-TEXTO         PIC X(40) VALUE SPACES.
011600******************************************************************
011700*   FECHA Y HORA DE CORRIDA, PARAMETRO DETERMINISTICO POR SYSIN  *
011800******************************************************************
011900 01  WKS-FECHA-CORRIDA-AAAAMMDD    PIC 9(08) VALUE ZEROES.
012000 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA-AAAAMMDD.
012100     02  WKS-FCA-ANO                PIC 9(04).
012200     02  WKS-FCA-MES                PIC 9(02).
012300     02  WKS-FCA-DIA                PIC 9(02).
012400 01  WKS-FECHA-CORRIDA             PIC X(10) VALUE SPACES.
012500******************************************************************
012600 PROCEDURE DIVISION.
012700 000-MAIN SECTION.
012800     PERFORM APERTURA-ARCHIVOS
012900     PERFORM CARGA-NOMBRES-COLUMNAS
013000     PERFORM LEE-TRADES
013100     PERFORM PROCESA-TRADE UNTIL FIN-TRADES
013200     PERFORM ESCRIBE-REPORTE-CALIDAD
013300     PERFORM ESTADISTICAS
013400     PERFORM CIERRA-ARCHIVOS
013500     STOP RUN.
013600 000-MAIN-E. EXIT.
013700
013800 APERTURA-ARCHIVOS SECTION.
013900     MOVE 'RGDQRP01' TO PROGRAMA
014000     ACCEPT WKS-FECHA-CORRIDA-AAAAMMDD FROM SYSIN
014100     STRING WKS-FCA-ANO   DELIMITED BY SIZE '-' DELIMITED BY SIZE
014200            WKS-FCA-MES   DELIMITED BY SIZE '-' DELIMITED BY SIZE
014300            WKS-FCA-DIA   DELIMITED BY SIZE
014400            INTO WKS-FECHA-CORRIDA
014500     OPEN INPUT  TRADES
014600          OUTPUT QLTOUT
014700     IF FS-TRADES NOT EQUAL 0 AND 97
014800        MOVE 'OPEN'     TO    ACCION
014900        MOVE SPACES     TO    LLAVE
015000        MOVE 'TRADES'   TO    ARCHIVO
015100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
015200                              FS-TRADES, FSE-TRADES
015300        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO TRADES<<<"
015400                UPON CONSOLE
015500        STOP RUN
015600     END-IF
015700     IF FS-QLTOUT NOT EQUAL 0
015800        MOVE 'OPEN'     TO    ACCION
015900        MOVE SPACES     TO    LLAVE
016000        MOVE 'QLTOUT'   TO    ARCHIVO
016100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
016200                              FS-QLTOUT, FSE-QLTOUT
016300        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO QLTOUT<<<"
016400                UPON CONSOLE
016500        STOP RUN
016600     END-IF.
016700 APERTURA-ARCHIVOS-E. EXIT.
016800
016900******************************************************************
017000*   CARGA DE LOS 38 NOMBRES DE COLUMNA, EN EL ORDEN FISICO DEL   *
017100*   RENGLON DE TRADES (COPY RGTRIN1)                             *
017200******************************************************************
017300 CARGA-NOMBRES-COLUMNAS SECTION.
017400     MOVE 'TRANSACTION_ID'       TO WKS-COL-NOMBRE (1)
017500     MOVE 'REPORTING_PARTY_LEI'  TO WKS-COL-NOMBRE (2)
017600     MOVE 'INSTRUMENT_ISIN'      TO WKS-COL-NOMBRE (3)
017700     MOVE 'INSTRUMENT_CFI'       TO WKS-COL-NOMBRE (4)
017800     MOVE 'EXECUTION_DATETIME'   TO WKS-COL-NOMBRE (5)
017900     MOVE 'TRADE_DATETIME'       TO WKS-COL-NOMBRE (6)
018000     MOVE 'SETTLEMENT_DATE'      TO WKS-COL-NOMBRE (7)
018100     MOVE 'TRADING_VENUE'        TO WKS-COL-NOMBRE (8)
018200     MOVE 'TRADING_CAPACITY'     TO WKS-COL-NOMBRE (9)
018300     MOVE 'PRICE_AMOUNT'         TO WKS-COL-NOMBRE (10)
018400     MOVE 'PRICE_CURRENCY'       TO WKS-COL-NOMBRE (11)
018500     MOVE 'QUANTITY'             TO WKS-COL-NOMBRE (12)
018600     MOVE 'BUYER_LEI'            TO WKS-COL-NOMBRE (13)
018700     MOVE 'BUYER_NATIONAL_ID'    TO WKS-COL-NOMBRE (14)
018800     MOVE 'BUYER_FIRST_NAME'     TO WKS-COL-NOMBRE (15)
018900     MOVE 'BUYER_LAST_NAME'      TO WKS-COL-NOMBRE (16)
019000     MOVE 'BUYER_BIRTH_DATE'     TO WKS-COL-NOMBRE (17)
019100     MOVE 'BUYER_COUNTRY'        TO WKS-COL-NOMBRE (18)
019200     MOVE 'SELLER_LEI'           TO WKS-COL-NOMBRE (19)
019300     MOVE 'SELLER_NATIONAL_ID'   TO WKS-COL-NOMBRE (20)
019400     MOVE 'SELLER_FIRST_NAME'    TO WKS-COL-NOMBRE (21)
019500     MOVE 'SELLER_LAST_NAME'     TO WKS-COL-NOMBRE (22)
019600     MOVE 'SELLER_BIRTH_DATE'    TO WKS-COL-NOMBRE (23)
019700     MOVE 'SELLER_COUNTRY'       TO WKS-COL-NOMBRE (24)
019800     MOVE 'INVEST_DECISION_PERSON' TO WKS-COL-NOMBRE (25)
019900     MOVE 'INVEST_DECISION_ALGO'   TO WKS-COL-NOMBRE (26)
020000     MOVE 'EXEC_DECISION_PERSON'   TO WKS-COL-NOMBRE (27)
020100     MOVE 'EXEC_DECISION_ALGO'     TO WKS-COL-NOMBRE (28)
020200     MOVE 'SHORT_SALE_INDICATOR' TO WKS-COL-NOMBRE (29)
020300     MOVE 'COMMODITY_DERIV_IND'  TO WKS-COL-NOMBRE (30)
020400     MOVE 'CLEARING_INDICATOR'   TO WKS-COL-NOMBRE (31)
020500     MOVE 'SEC_FINANCING_IND'    TO WKS-COL-NOMBRE (32)
020600     MOVE 'COUNTRY_OF_BRANCH'    TO WKS-COL-NOMBRE (33)
020700     MOVE 'INVEST_FIRM_COVERED'  TO WKS-COL-NOMBRE (34)
020800     MOVE 'TECH_RECORD_ID'       TO WKS-COL-NOMBRE (35)
020900     MOVE 'TAKER_SIDE'           TO WKS-COL-NOMBRE (36)
021000     MOVE 'MAKER_USER_ID'        TO WKS-COL-NOMBRE (37)
021100     MOVE 'TAKER_USER_ID'        TO WKS-COL-NOMBRE (38).
021200 CARGA-NOMBRES-COLUMNAS-E. EXIT.
021300
021400 LEE-TRADES SECTION.
021500     READ TRADES
021600         AT END
021700             MOVE 1 TO WKS-FIN-TRADES
021800         NOT AT END
021900             ADD 1 TO WKS-REGISTROS-LEIDOS
022000     END-READ.
022100 LEE-TRADES-E. EXIT.
022200
022300 PROCESA-TRADE SECTION.
022400     PERFORM ACUMULA-UNA-COLUMNA
022500             VARYING WKS-COL-IDX FROM 1 BY 1
022600             UNTIL WKS-COL-IDX > 38
022700     PERFORM LEE-TRADES.
022800 PROCESA-TRADE-E. EXIT.
022900
023000 ACUMULA-UNA-COLUMNA SECTION.
023100     MOVE WKS-COL-NOMBRE (WKS-COL-IDX) TO WKS-NOMBRE-COLUMNA
023200     PERFORM OBTIENE-VALOR-COLUMNA
023300     IF WKS-VALOR-COLUMNA = SPACES OR LOW-VALUES
023400        ADD 1 TO WKS-COL-FALTANTES (WKS-COL-IDX)
023500     ELSE
023600        MOVE WKS-VALOR-COL-CORTO TO WKS-VALOR-CORTO
023700        PERFORM ACUMULA-DISTINTO
023800     END-IF.
023900 ACUMULA-UNA-COLUMNA-E. EXIT.
024000
024100******************************************************************
024200*   BUSQUEDA SECUENCIAL DEL VALOR EN LA MINI-TABLA DE DISTINTOS  *
024300*   DE LA COLUMNA ACTUAL; SE AGREGA SI NO SE HA VISTO ANTES Y LA *
024400*   TABLA NO HA LLEGADO AL TOPE DE 200 VALORES                   *
024500******************************************************************
024600 ACUMULA-DISTINTO SECTION.
024700     MOVE 'N' TO WKS-ENCONTRADO-SW
024800     IF WKS-COL-DISTINTOS-CNT (WKS-COL-IDX) > 0
024900        PERFORM COMPARA-UN-DISTINTO
025000                VARYING WKS-VAL-IDX FROM 1 BY 1
025100                UNTIL WKS-VAL-IDX >
025200                      WKS-COL-DISTINTOS-CNT (WKS-COL-IDX)
025300                   OR WKS-SI-ENCONTRADO
025400     END-IF
025500     IF NOT WKS-SI-ENCONTRADO
025600           AND WKS-COL-DISTINTOS-CNT (WKS-COL-IDX) < 200
025700        ADD 1 TO WKS-COL-DISTINTOS-CNT (WKS-COL-IDX)
025800        SET WKS-VAL-IDX TO WKS-COL-DISTINTOS-CNT (WKS-COL-IDX)
025900        MOVE WKS-VALOR-CORTO
026000             TO WKS-COL-VALORES (WKS-COL-IDX, WKS-VAL-IDX)
026100     END-IF.
026200 ACUMULA-DISTINTO-E. EXIT.
026300
026400 COMPARA-UN-DISTINTO SECTION.
026500     IF WKS-COL-VALORES (WKS-COL-IDX, WKS-VAL-IDX) =
026600           WKS-VALOR-CORTO
026700        SET WKS-SI-ENCONTRADO TO TRUE
026800     END-IF.
026900 COMPARA-UN-DISTINTO-E. EXIT.
027000
027100******************************************************************
027200*   RESOLUCION GENERICA DE VALOR DE COLUMNA DEL RENGLON TRADES   *
027300******************************************************************
027400 OBTIENE-VALOR-COLUMNA SECTION.
027500     MOVE SPACES TO WKS-VALOR-COLUMNA
027600     EVALUATE WKS-NOMBRE-COLUMNA
027700         WHEN 'TRANSACTION_ID'
027800             MOVE RGTR-TRANSACTION-ID      TO WKS-VALOR-COLUMNA
027900         WHEN 'REPORTING_PARTY_LEI'
028000             MOVE RGTR-REPORTING-PARTY-LEI TO WKS-VALOR-COLUMNA
028100         WHEN 'INSTRUMENT_ISIN'
028200             MOVE RGTR-INSTRUMENT-ISIN     TO WKS-VALOR-COLUMNA
028300         WHEN 'INSTRUMENT_CFI'
028400             MOVE RGTR-INSTRUMENT-CFI      TO WKS-VALOR-COLUMNA
028500         WHEN 'EXECUTION_DATETIME'
028600             MOVE RGTR-EXECUTION-DATETIME  TO WKS-VALOR-COLUMNA
028700         WHEN 'TRADE_DATETIME'
028800             MOVE RGTR-TRADE-DATETIME      TO WKS-VALOR-COLUMNA
028900         WHEN 'SETTLEMENT_DATE'
029000             MOVE RGTR-SETTLEMENT-DATE     TO WKS-VALOR-COLUMNA
029100         WHEN 'TRADING_VENUE'
029200             MOVE RGTR-TRADING-VENUE       TO WKS-VALOR-COLUMNA
029300         WHEN 'TRADING_CAPACITY'
029400             MOVE RGTR-TRADING-CAPACITY    TO WKS-VALOR-COLUMNA
029500         WHEN 'PRICE_AMOUNT'
029600             MOVE RGTR-PRICE-AMOUNT        TO WKS-VALOR-COLUMNA
029700         WHEN 'PRICE_CURRENCY'
029800             MOVE RGTR-PRICE-CURRENCY      TO WKS-VALOR-COLUMNA
029900         WHEN 'QUANTITY'
030000             MOVE RGTR-QUANTITY            TO WKS-VALOR-COLUMNA
030100         WHEN 'BUYER_LEI'
030200             MOVE RGTR-BUYER-LEI           TO WKS-VALOR-COLUMNA
030300         WHEN 'BUYER_NATIONAL_ID'
030400             MOVE RGTR-BUYER-NATIONAL-ID   TO WKS-VALOR-COLUMNA
030500         WHEN 'BUYER_FIRST_NAME'
030600             MOVE RGTR-BUYER-FIRST-NAME    TO WKS-VALOR-COLUMNA
030700         WHEN 'BUYER_LAST_NAME'
030800             MOVE RGTR-BUYER-LAST-NAME     TO WKS-VALOR-COLUMNA
030900         WHEN 'BUYER_BIRTH_DATE'
031000             MOVE RGTR-BUYER-BIRTH-DATE    TO WKS-VALOR-COLUMNA
031100         WHEN 'BUYER_COUNTRY'
031200             MOVE RGTR-BUYER-COUNTRY       TO WKS-VALOR-COLUMNA
031300         WHEN 'SELLER_LEI'
031400             MOVE RGTR-SELLER-LEI          TO WKS-VALOR-COLUMNA
031500         WHEN 'SELLER_NATIONAL_ID'
031600             MOVE RGTR-SELLER-NATIONAL-ID  TO WKS-VALOR-COLUMNA
031700         WHEN 'SELLER_FIRST_NAME'
031800             MOVE RGTR-SELLER-FIRST-NAME   TO WKS-VALOR-COLUMNA
031900         WHEN 'SELLER_LAST_NAME'
032000             MOVE RGTR-SELLER-LAST-NAME    TO WKS-VALOR-COLUMNA
032100         WHEN 'SELLER_BIRTH_DATE'
032200             MOVE RGTR-SELLER-BIRTH-DATE   TO WKS-VALOR-COLUMNA
032300         WHEN 'SELLER_COUNTRY'
032400             MOVE RGTR-SELLER-COUNTRY      TO WKS-VALOR-COLUMNA
032500         WHEN 'INVEST_DECISION_PERSON'
032600             MOVE RGTR-INV-DECISION-PERSON TO WKS-VALOR-COLUMNA
032700         WHEN 'INVEST_DECISION_ALGO'
032800             MOVE RGTR-INV-DECISION-ALGO   TO WKS-VALOR-COLUMNA
032900         WHEN 'EXEC_DECISION_PERSON'
033000             MOVE RGTR-EXEC-DECISION-PERSON TO WKS-VALOR-COLUMNA
033100         WHEN 'EXEC_DECISION_ALGO'
033200             MOVE RGTR-EXEC-DECISION-ALGO  TO WKS-VALOR-COLUMNA
033300         WHEN 'SHORT_SALE_INDICATOR'
033400             MOVE RGTR-SHORT-SALE-IND      TO WKS-VALOR-COLUMNA
033500         WHEN 'COMMODITY_DERIV_IND'
033600             MOVE RGTR-COMMODITY-DERIV-IND TO WKS-VALOR-COLUMNA
033700         WHEN 'CLEARING_INDICATOR'
033800             MOVE RGTR-CLEARING-IND        TO WKS-VALOR-COLUMNA
033900         WHEN 'SEC_FINANCING_IND'
034000             MOVE RGTR-SEC-FINANCING-IND   TO WKS-VALOR-COLUMNA
034100         WHEN 'COUNTRY_OF_BRANCH'
034200             MOVE RGTR-COUNTRY-OF-BRANCH   TO WKS-VALOR-COLUMNA
034300         WHEN 'INVEST_FIRM_COVERED'
034400             MOVE RGTR-INVEST-FIRM-COVERED TO WKS-VALOR-COLUMNA
034500         WHEN 'TECH_RECORD_ID'
034600             MOVE RGTR-TECH-RECORD-ID      TO WKS-VALOR-COLUMNA
034700         WHEN 'TAKER_SIDE'
034800             MOVE RGTR-TAKER-SIDE          TO WKS-VALOR-COLUMNA
034900         WHEN 'MAKER_USER_ID'
035000             MOVE RGTR-MAKER-USER-ID       TO WKS-VALOR-COLUMNA
035100         WHEN 'TAKER_USER_ID'
035200             MOVE RGTR-TAKER-USER-ID       TO WKS-VALOR-COLUMNA
035300         WHEN OTHER
035400             MOVE SPACES                   TO WKS-VALOR-COLUMNA
035500     END-EVALUATE.
035600 OBTIENE-VALOR-COLUMNA-E. EXIT.
035700
035800******************************************************************
035900*   ESCRITURA DE UN RENGLON DE QLTOUT POR CADA UNA DE LAS 38     *
036000*   COLUMNAS, CON SUS BANDERAS DE CALIDAD                        *
036100******************************************************************
036200 ESCRIBE-REPORTE-CALIDAD SECTION.
036300     PERFORM ESCRIBE-ENCABEZADO-CALIDAD
036400     PERFORM ESCRIBE-UN-RENGLON-CALIDAD
036500             VARYING WKS-COL-IDX FROM 1 BY 1
036600             UNTIL WKS-COL-IDX > 38
036700     PERFORM ESCRIBE-TOTAL-CALIDAD.
036800 ESCRIBE-REPORTE-CALIDAD-E. EXIT.
036900
037000******************************************************************
037100*   ENCABEZADO DEL REPORTE DE CALIDAD: TOTAL DE REGISTROS LEIDOS *
037200*   Y TOTAL DE COLUMNAS ANALIZADAS DEL ARCHIVO TRADES            *
037300******************************************************************
037400 ESCRIBE-ENCABEZADO-CALIDAD SECTION.
037500     MOVE SPACES                    TO REG-QLTOUT
037600     SET  RGQL-ES-ENCABEZADO        TO TRUE
037700     MOVE 'TOTALES DE LA CORRIDA'   TO RGQE-ETIQUETA
037800     MOVE WKS-REGISTROS-LEIDOS      TO RGQE-TOTAL-RENGLONES
037900     MOVE 38                        TO RGQE-TOTAL-COLUMNAS
038000     WRITE REG-QLTOUT
038100     ADD 1 TO WKS-RENGLONES-ESCRITOS.
038200 ESCRIBE-ENCABEZADO-CALIDAD-E. EXIT.
038300
038400 ESCRIBE-UN-RENGLON-CALIDAD SECTION.
038500     MOVE SPACES TO REG-QLTOUT
038600     SET  RGQL-ES-DETALLE TO TRUE
038700     MOVE SPACES TO WKS-BANDERA-TEXTO
038800     IF WKS-REGISTROS-LEIDOS > 0
038900        COMPUTE WKS-COL-PORCENTAJE ROUNDED =
039000                (WKS-COL-FALTANTES (WKS-COL-IDX) /
039100                 WKS-REGISTROS-LEIDOS) * 100
039200     ELSE
039300        MOVE 0 TO WKS-COL-PORCENTAJE
039400     END-IF
039500     IF WKS-COL-PORCENTAJE > 50.0
039600        STRING 'MAYORIA DE VALORES AUSENTES'
039700               DELIMITED BY SIZE INTO WKS-BANDERA-TEXTO
039800        ADD 1 TO WKS-COLUMNAS-SOSPECHOSAS
039900     END-IF
040000     IF WKS-COL-DISTINTOS-CNT (WKS-COL-IDX) = 1
040100           AND WKS-REGISTROS-LEIDOS > 1
040200        IF WKS-BANDERA-TEXTO = SPACES
040300           STRING 'VALOR CONSTANTE EN TODO EL ARCHIVO'
040400                  DELIMITED BY SIZE INTO WKS-BANDERA-TEXTO
040500        ELSE
040600           STRING WKS-BANDERA-TEXTO DELIMITED BY SPACE
040700                  '; VALOR CONSTANTE' DELIMITED BY SIZE
040800                  INTO WKS-BANDERA-TEXTO
040900        END-IF
041000        ADD 1 TO WKS-COLUMNAS-SOSPECHOSAS
041100     END-IF
041200     MOVE WKS-COL-NOMBRE (WKS-COL-IDX)    TO RGQL-COLUMNA
041300     MOVE WKS-COL-FALTANTES (WKS-COL-IDX) TO RGQL-FALTANTES
041400     MOVE WKS-COL-PORCENTAJE              TO RGQL-PORCENTAJE
041500     MOVE WKS-COL-DISTINTOS-CNT (WKS-COL-IDX)
041600                                           TO RGQL-DISTINTOS
041700     MOVE WKS-BANDERA-TEXTO                TO RGQL-BANDERA
041800     WRITE REG-QLTOUT
041900     ADD 1 TO WKS-RENGLONES-ESCRITOS.
042000 ESCRIBE-UN-RENGLON-CALIDAD-E. EXIT.
042100
042200******************************************************************
042300*   TOTAL AL PIE DEL REPORTE DE CALIDAD: CUANTAS COLUMNAS SE     *
042400*   MARCARON COMO SOSPECHOSAS (AUSENTES O CONSTANTES)            *
042500******************************************************************
042600 ESCRIBE-TOTAL-CALIDAD SECTION.
042700     MOVE SPACES                     TO REG-QLTOUT
042800     SET  RGQL-ES-TOTAL              TO TRUE
042900     MOVE 'COLUMNAS SOSPECHOSAS'     TO RGQT-ETIQUETA
043000     MOVE WKS-COLUMNAS-SOSPECHOSAS   TO RGQT-TOTAL-PROBLEMAS
043100     WRITE REG-QLTOUT
043200     ADD 1 TO WKS-RENGLONES-ESCRITOS.
043300 ESCRIBE-TOTAL-CALIDAD-E. EXIT.
043400
043500 ESTADISTICAS SECTION.
043600     DISPLAY '******************************************'
043700     DISPLAY 'RGDQRP01 - CORRIDA DEL ' WKS-FECHA-CORRIDA
043800     MOVE    WKS-REGISTROS-LEIDOS     TO   WKS-MASCARA
043900     DISPLAY 'REGISTROS DE TRADES LEIDOS:  ' WKS-MASCARA
044000     MOVE    WKS-RENGLONES-ESCRITOS   TO   WKS-MASCARA
044100     DISPLAY 'RENGLONES DE CALIDAD ESCRITOS:' WKS-MASCARA
044200     MOVE    WKS-COLUMNAS-SOSPECHOSAS TO   WKS-MASCARA
044300     DISPLAY 'COLUMNAS SOSPECHOSAS:        ' WKS-MASCARA
044400     DISPLAY '******************************************'.
044500 ESTADISTICAS-E. EXIT.
044600
044700 CIERRA-ARCHIVOS SECTION.
044800     CLOSE TRADES QLTOUT.
044900 CIERRA-ARCHIVOS-E. EXIT.
