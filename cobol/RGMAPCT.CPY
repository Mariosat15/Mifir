000100******************************************************************
000200* COPY       : RGMAPCT                                           *
000300* APLICACION : REPORTERIA REGULATORIA MIFIR                      *
000400* DESCRIPCION: LAYOUT DE ARCHIVO DE CONTROL DE MAPEO, UN RENGLON  *
000500*            : POR CADA CAMPO MIFIR DEL CATALOGO                 *
000600* LONGITUD   : 100 POSICIONES                                    *
000700******************************************************************
000800*  2024-02-09  JFLO  TK-40112  LAYOUT INICIAL DE MAPCTL           *
000900******************************************************************
001000 01  REG-MAPCTL.
001100     02  RGMC-FIELD-NAME            PIC X(30).
001200     02  RGMC-SOURCE                PIC X(30).
001300         88  RGMC-ES-CONSTANTE      VALUE '*CONST*'.
001400         88  RGMC-SIN-MAPEO         VALUE SPACES.
001500     02  RGMC-CONST-VALUE           PIC X(30).
001600     02  FILLER                     PIC X(10).
