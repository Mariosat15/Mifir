000100******************************************************************
000200* FECHA       : 07/06/2024                                       *
000300* PROGRAMADOR : CARLOS HERRERA (CAHL)                            *
000400* APLICACION  : REPORTERIA REGULATORIA MIFIR                     *
000500* PROGRAMA    : RGAMAP01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ANALIZA LAS COLUMNAS DEL ARCHIVO TRADES Y SUS    *
000800*             : PRIMERAS 5 MUESTRAS, Y SUGIERE UN MAPEO DE CADA  *
000900*             : CAMPO DEL CATALOGO MIFIR HACIA UNA COLUMNA DE    *
001000*             : ENTRADA, CON UN PORCENTAJE DE CONFIANZA          *
001100* ARCHIVOS    : TRADES=C, SUGOUT=A                               *
001200* ACCION (ES) : S=SUGERIR MAPEO                                  *
001300* INSTALADO   : 07/06/1991                                       *
001400* BPM/RATIONAL: 240207                                           *
001500******************************************************************
001600* BITACORA DE CAMBIOS                                            *
001700*  07/06/1991  CAHL  REQ-05300  VERSION INICIAL DEL SUGERIDOR    *
001800*  14/02/1994  PEDR  REQ-05410  SE AGREGA PASADA POR CONTENIDO   *
001900*  11/09/1998  CAHL  Y2K-0119   REVISION DE FORMATOS DE FECHA    *
002000*  02/05/2003  JFLO  TK-40145   SE AGREGA REGLA TAKER/MAKER      *
002100*  07/06/2024  CAHL  TK-40195   TOPE DE CONFIANZA Y REDONDEO     *
002200******************************************************************
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID. RGAMAP01.
002500 AUTHOR. CARLOS HERRERA.
002600 INSTALLATION. REPORTERIA REGULATORIA MIFIR.
002700 DATE-WRITTEN. 07/06/1991.
002800 DATE-COMPILED.
002900 SECURITY. USO INTERNO DEL DEPARTAMENTO DE REPORTERIA.
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT TRADES ASSIGN TO TRADES
003700            ORGANIZATION  IS LINE SEQUENTIAL
003800            ACCESS        IS SEQUENTIAL
003900            FILE STATUS   IS FS-TRADES
004000                             FSE-TRADES.
004100
004200     SELECT SUGOUT ASSIGN TO SUGOUT
004300            ORGANIZATION  IS LINE SEQUENTIAL
004400            ACCESS        IS SEQUENTIAL
004500            FILE STATUS   IS FS-SUGOUT
004600                             FSE-SUGOUT.
004700
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  TRADES
005100     RECORDING MODE IS F.
005200     COPY RGTRIN1.
005300 FD  SUGOUT
005400     RECORDING MODE IS F.
005500     COPY RGSUGO1.
005600 WORKING-STORAGE SECTION.
005700******************************************************************
005800*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
005900******************************************************************
006000 01  WKS-FS-STATUS.
006100     02  FS-TRADES                 PIC 9(02) VALUE ZEROES.
006200     02  FSE-TRADES.
006300         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
006400         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
006500         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
006600     02  FS-SUGOUT                 PIC 9(02) VALUE ZEROES.
006700     02  FSE-SUGOUT.
006800         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
006900         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
007000         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
007100     02  WKS-PARAMS-DEBD1R00.
007200         04  PROGRAMA              PIC X(08) VALUE SPACES.
007300         04  ARCHIVO               PIC X(08) VALUE SPACES.
007400         04  ACCION                PIC X(10) VALUE SPACES.
007500         04  LLAVE                 PIC X(32) VALUE SPACES.
007600     COPY RGFCTB1.
007700******************************************************************
007800*   TABLA DE LAS 38 COLUMNAS CONOCIDAS DEL ARCHIVO TRADES, CON   *
007900*   HASTA 5 MUESTRAS POR COLUMNA Y SU CLASIFICACION DE CONTENIDO *
008000******************************************************************
008100 01  WKS-TABLA-COLUMNAS.
008200     02  WKS-COL-RENGLON OCCURS 38 TIMES INDEXED BY WKS-COL-IDX.
008300         03  WKS-COL-NOMBRE        PIC X(30).
008400         03  WKS-COL-MAPEADO-SW    PIC X(01) VALUE 'N'.
008500             88  WKS-COL-SI-MAPEADO          VALUE 'S'.
008600         03  WKS-COL-TIPO-CONT     PIC X(06) VALUE SPACES.
008700         03  WKS-COL-MUESTRA OCCURS 5 TIMES   PIC X(35).
008800******************************************************************
008900*   TABLA DE PATRONES DE NOMBRE POR CAMPO DEL CATALOGO (PASADA 1)*
009000******************************************************************
009100 01  WKS-TABLA-PATRONES.
009200     02  WKS-PAT-RENGLON OCCURS 12 TIMES INDEXED BY WKS-PAT-IDX.
009300         03  WKS-PAT-CAMPO         PIC X(30).
009400         03  WKS-PAT-PALABRA OCCURS 6 TIMES PIC X(15).
009500******************************************************************
009600*   AREAS PARALELAS DE SUGERENCIA POR CAMPO DEL CATALOGO (1-33)  *
009700******************************************************************
009800 01  WKS-TABLA-SUGERENCIAS.
009900     02  WKS-SUG-RENGLON OCCURS 33 TIMES.
010000         03  WKS-SUG-COLUMNA       PIC X(30) VALUE SPACES.
010100         03  WKS-SUG-NOMBRE-SIM    PIC S9V99 COMP-3 VALUE 0.
010200         03  WKS-SUG-CONT-CONF     PIC S9V99 COMP-3 VALUE 0.
010300******************************************************************
010400*   TABLA DE LAS 8 CONSTANTES SUGERIDAS DE FORMA FIJA, PARA LOS *
010500*   CAMPOS DEL CATALOGO QUE CASI SIEMPRE TOMAN EL MISMO VALOR    *
010600******************************************************************
010700 01  WKS-TABLA-CONSTANTES.
010800     02  WKS-CONST-RENGLON OCCURS 8 TIMES
010900                            INDEXED BY WKS-CONST-IDX.
011000         03  WKS-CONST-CAMPO       PIC X(30).
011100         03  WKS-CONST-VALOR       PIC X(30).
011200******************************************************************
011300*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
011400******************************************************************
011500 01  WKS-CONTADORES.
011600     02  WKS-REGISTROS-LEIDOS      PIC 9(07) COMP VALUE ZEROES.
011700     02  WKS-MUESTRAS-LEIDAS       PIC 9(02) COMP VALUE ZEROES.
011800     02  WKS-SUGERENCIAS-ESCRITAS  PIC 9(05) COMP VALUE ZEROES.
011900     02  WKS-LINEAS-ESCRITAS       PIC 9(07) COMP VALUE ZEROES.
012000     02  WKS-SUBI                  PIC 9(02) COMP VALUE ZEROES.
012100     02  WKS-PALABRA-IDX           PIC 9(02) COMP VALUE ZEROES.
012200     02  WKS-CAT-ACTUAL            PIC 9(02) COMP VALUE ZEROES.
012300     02  WKS-CONTADOR-PATRON       PIC 9(05) COMP VALUE ZEROES.
012400     02  WKS-CAMPO-LARGO           PIC 9(03) COMP VALUE ZEROES.
012500 01  WKS-MASCARA                   PIC Z,ZZZ,ZZ9 VALUE ZEROES.
012600 01  WKS-ENCONTRADO-SW             PIC X(01) VALUE 'N'.
012700     88  WKS-SI-ENCONTRADO                   VALUE 'S'.
012800 01  WKS-FIN-TRADES                PIC 9(01) VALUE ZEROES.
012900     88  FIN-TRADES                          VALUE 1.
013000 01  WKS-NOMBRE-COLUMNA            PIC X(30) VALUE SPACES.
013100 01  WKS-VALOR-COLUMNA             PIC X(80) VALUE SPACES.
013200 01  WKS-CAMPO-GENERICO            PIC X(80) VALUE SPACES.
013300 01  WKS-TIPO-BUSCADO              PIC X(06) VALUE SPACES.
013400 01  WKS-CONF-TIPO-BUSCADO         PIC S9V99 COMP-3 VALUE 0.
013500******************************************************************
013600*   CONSTANTES DE REDONDEO Y AREA DE CALIFICACION DE CONFIANZA   *
013700******************************************************************
013800 01  WKS-CALIFICACION.
013900     02  WKS-CONF-PCT              PIC S9(03)V9(01) COMP-3
014000                                    VALUE 0.
014100     02  WKS-CONF-PCT-R REDEFINES WKS-CONF-PCT.
014200         04  WKS-CONF-PCT-BYTES    PIC X(03).
014300     02  WKS-NIVEL-CALIF           PIC X(06) VALUE SPACES.
014400******************************************************************
014500*   REDEFINES DE INSPECCION DE SUBCADENA DE COLUMNA (PASADA 2)   *
014600******************************************************************
014700 01  WKS-SUBCADENA-20.
014800     02  WKS-SUB-20-TEXTO          PIC X(20) VALUE SPACES.
014900 01  WKS-SUBCADENA-20-R REDEFINES WKS-SUBCADENA-20.
015000     02  WKS-SUB-20-FINAL          PIC X(18).
015100     02  WKS-SUB-20-DIGITOS        PIC 9(02).
015200 01  WKS-SUBCADENA-12.
015300     02  WKS-SUB-12-TEXTO          PIC X(12) VALUE SPACES.
015400 01  WKS-SUBCADENA-12-R REDEFINES WKS-SUBCADENA-12.
015500     02  WKS-SUB-12-PREFIJO        PIC XX.
015600     02  WKS-SUB-12-RESTO          PIC X(09).
015700     02  WKS-SUB-12-DIGITO         PIC 9.
015800******************************************************************
015900*   AREA DE CALCULO DE SIMILITUD DE NOMBRES (RESPALDO DE LA      *
016000*   PASADA 1 CUANDO NINGUNA PALABRA-PATRON COINCIDE COMO         *
016100*   SUBCADENA), VIA TABLA DE SUBSECUENCIA COMUN MAS LARGA        *
016200******************************************************************
016300 01  WKS-LCS-AREA.
016400     02  WKS-LCS-A                 PIC X(30) VALUE SPACES.
016500     02  WKS-LCS-B                 PIC X(30) VALUE SPACES.
016600     02  WKS-LCS-LARGO-A           PIC 9(02) COMP VALUE 0.
016700     02  WKS-LCS-LARGO-B           PIC 9(02) COMP VALUE 0.
016800     02  WKS-LCS-I                 PIC 9(02) COMP VALUE 0.
016900     02  WKS-LCS-J                 PIC 9(02) COMP VALUE 0.
017000     02  WKS-LCS-MAYOR             PIC 9(02) COMP VALUE 0.
017100     02  WKS-LCS-RATIO             PIC S9V99 COMP-3 VALUE 0.
017200     02  WKS-LCS-MEJOR-RATIO       PIC S9V99 COMP-3 VALUE 0.
017300     02  WKS-LCS-MEJOR-COL         PIC 9(02) COMP VALUE 0.
017400 01  WKS-LCS-TABLA.
017500     02  WKS-LCS-FILA OCCURS 31 TIMES.
017600         03  WKS-LCS-CELDA OCCURS 31 TIMES PIC 9(02) COMP.
017700******************************************************************
017800*   AREA DE PROMEDIO DE MUESTRAS NUMERICAS (PRECIO VS CANTIDAD)  *
017900******************************************************************
018000 01  WKS-PROMEDIO-AREA.
018100     02  WKS-PROM-SUMA             PIC S9(09)V99 COMP-3 VALUE 0.
018200     02  WKS-PROM-CUENTA           PIC 9(02) COMP VALUE 0.
018300     02  WKS-PROM-MEDIA            PIC S9(09)V99 COMP-3 VALUE 0.
018400     02  WKS-PROM-SUBI             PIC 9(02) COMP VALUE 0.
018500 01  WKS-MUESTRA-CONV.
018600     02  WKS-MUESTRA-CONV-TXT      PIC X(09) VALUE SPACES.
018700 01  WKS-MUESTRA-CONV-R REDEFINES WKS-MUESTRA-CONV.
018800     02  WKS-MUESTRA-CONV-NUM      PIC 9(07)V99.
018900******************************************************************
019000*   AREA DE RECONOCIMIENTO DE MUESTRA BOOLEANA (PASADA 2)        *
019100******************************************************************
019200 01  WKS-BOOL-TRABAJO             PIC X(05) VALUE SPACES.
019300******************************************************************
019400*   AREA DE VERIFICACION DE PATRON SOBRE TODAS LAS MUESTRAS      *
019500*   CARGADAS DE LA COLUMNA (LEI/ISIN/BOOL/HORA Y RESPALDOS)      *
019600******************************************************************
019700 01  WKS-PATRON-SW                PIC X(01) VALUE 'N'.
019800 01  WKS-HORA-POS                 PIC 9(02) COMP VALUE 0.
019900******************************************************************
020000 PROCEDURE DIVISION.
020100 000-MAIN SECTION.
020200     PERFORM APERTURA-ARCHIVOS
020300     PERFORM CARGA-NOMBRES-COLUMNAS
020400     PERFORM CARGA-PATRONES
020500     PERFORM CARGA-CONSTANTES
020600     PERFORM CARGA-MUESTRAS
020700     PERFORM CLASIFICA-CONTENIDO
020800     PERFORM PASADA-1-NOMBRES
020900     PERFORM PASADA-2-CONTENIDO
021000     PERFORM PASADA-3-RELACION
021100     PERFORM ESCRIBE-SUGERENCIAS
021200     PERFORM ESCRIBE-CONSTANTES-SUGERIDAS
021300     PERFORM ESTADISTICAS
021400     PERFORM CIERRA-ARCHIVOS
021500     STOP RUN.
021600 000-MAIN-E. EXIT.
021700
021800 APERTURA-ARCHIVOS SECTION.
021900     MOVE 'RGAMAP01' TO PROGRAMA
022000     CALL 'RGCATLD0' USING TABLA-CATALOGO-MIFIR
022100     OPEN INPUT  TRADES
022200          OUTPUT SUGOUT
022300     IF FS-TRADES NOT EQUAL 0 AND 97
022400        MOVE 'OPEN'     TO    ACCION
022500        MOVE SPACES     TO    LLAVE
022600        MOVE 'TRADES'   TO    ARCHIVO
022700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
022800                              FS-TRADES, FSE-TRADES
022900        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO TRADES<<<"
023000                UPON CONSOLE
023100        STOP RUN
023200     END-IF
023300     IF FS-SUGOUT NOT EQUAL 0
023400        MOVE 'OPEN'     TO    ACCION
023500        MOVE SPACES     TO    LLAVE
023600        MOVE 'SUGOUT'   TO    ARCHIVO
023700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
023800                              FS-SUGOUT, FSE-SUGOUT
023900        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO SUGOUT<<<"
024000                UPON CONSOLE
024100        STOP RUN
024200     END-IF.
024300 APERTURA-ARCHIVOS-E. EXIT.
024400
024500******************************************************************
024600*   CARGA DE LOS 38 NOMBRES DE COLUMNA, EN EL ORDEN FISICO DEL   *
024700*   RENGLON DE TRADES (COPY RGTRIN1)                             *
024800******************************************************************
024900 CARGA-NOMBRES-COLUMNAS SECTION.
025000     MOVE 'TRANSACTION_ID'       TO WKS-COL-NOMBRE (1)
025100     MOVE 'REPORTING_PARTY_LEI'  TO WKS-COL-NOMBRE (2)
025200     MOVE 'INSTRUMENT_ISIN'      TO WKS-COL-NOMBRE (3)
025300     MOVE 'INSTRUMENT_CFI'       TO WKS-COL-NOMBRE (4)
025400     MOVE 'EXECUTION_DATETIME'   TO WKS-COL-NOMBRE (5)
025500     MOVE 'TRADE_DATETIME'       TO WKS-COL-NOMBRE (6)
025600     MOVE 'SETTLEMENT_DATE'      TO WKS-COL-NOMBRE (7)
025700     MOVE 'TRADING_VENUE'        TO WKS-COL-NOMBRE (8)
025800     MOVE 'TRADING_CAPACITY'     TO WKS-COL-NOMBRE (9)
025900     MOVE 'PRICE_AMOUNT'         TO WKS-COL-NOMBRE (10)
026000     MOVE 'PRICE_CURRENCY'       TO WKS-COL-NOMBRE (11)
026100     MOVE 'QUANTITY'             TO WKS-COL-NOMBRE (12)
026200     MOVE 'BUYER_LEI'            TO WKS-COL-NOMBRE (13)
026300     MOVE 'BUYER_NATIONAL_ID'    TO WKS-COL-NOMBRE (14)
026400     MOVE 'BUYER_FIRST_NAME'     TO WKS-COL-NOMBRE (15)
026500     MOVE 'BUYER_LAST_NAME'      TO WKS-COL-NOMBRE (16)
026600     MOVE 'BUYER_BIRTH_DATE'     TO WKS-COL-NOMBRE (17)
026700     MOVE 'BUYER_COUNTRY'        TO WKS-COL-NOMBRE (18)
026800     MOVE 'SELLER_LEI'           TO WKS-COL-NOMBRE (19)
026900     MOVE 'SELLER_NATIONAL_ID'   TO WKS-COL-NOMBRE (20)
027000     MOVE 'SELLER_FIRST_NAME'    TO WKS-COL-NOMBRE (21)
027100     MOVE 'SELLER_LAST_NAME'     TO WKS-COL-NOMBRE (22)
027200     MOVE 'SELLER_BIRTH_DATE'    TO WKS-COL-NOMBRE (23)
027300     MOVE 'SELLER_COUNTRY'       TO WKS-COL-NOMBRE (24)
027400     MOVE 'INVEST_DECISION_PERSON' TO WKS-COL-NOMBRE (25)
027500     MOVE 'INVEST_DECISION_ALGO'   TO WKS-COL-NOMBRE (26)
027600     MOVE 'EXEC_DECISION_PERSON'   TO WKS-COL-NOMBRE (27)
027700     MOVE 'EXEC_DECISION_ALGO'     TO WKS-COL-NOMBRE (28)
027800     MOVE 'SHORT_SALE_INDICATOR' TO WKS-COL-NOMBRE (29)
027900     MOVE 'COMMODITY_DERIV_IND'  TO WKS-COL-NOMBRE (30)
028000     MOVE 'CLEARING_INDICATOR'   TO WKS-COL-NOMBRE (31)
028100     MOVE 'SEC_FINANCING_IND'    TO WKS-COL-NOMBRE (32)
028200     MOVE 'COUNTRY_OF_BRANCH'    TO WKS-COL-NOMBRE (33)
028300     MOVE 'INVEST_FIRM_COVERED'  TO WKS-COL-NOMBRE (34)
028400     MOVE 'TECH_RECORD_ID'       TO WKS-COL-NOMBRE (35)
028500     MOVE 'TAKER_SIDE'           TO WKS-COL-NOMBRE (36)
028600     MOVE 'MAKER_USER_ID'        TO WKS-COL-NOMBRE (37)
028700     MOVE 'TAKER_USER_ID'        TO WKS-COL-NOMBRE (38).
028800 CARGA-NOMBRES-COLUMNAS-E. EXIT.
028900
029000******************************************************************
029100*   CARGA DE LA TABLA DE PATRONES DE NOMBRE, SEGUN LOS ALIAS     *
029200*   MAS COMUNES USADOS POR LAS PLATAFORMAS DE ORIGEN             *
029300******************************************************************
029400 CARGA-PATRONES SECTION.
029500     MOVE 'TRANSACTION_ID'  TO WKS-PAT-CAMPO (1)
029600     MOVE 'TRADE_ID'        TO WKS-PAT-PALABRA (1,1)
029700     MOVE 'TX_ID'           TO WKS-PAT-PALABRA (1,2)
029800     MOVE 'TRANSACTION'     TO WKS-PAT-PALABRA (1,3)
029900     MOVE 'FILL_ID'         TO WKS-PAT-PALABRA (1,4)
030000     MOVE 'ORDER_ID'        TO WKS-PAT-PALABRA (1,5)
030100
030200     MOVE 'PRICE_AMOUNT'    TO WKS-PAT-CAMPO (2)
030300     MOVE 'PRICE'           TO WKS-PAT-PALABRA (2,1)
030400     MOVE 'AMOUNT'          TO WKS-PAT-PALABRA (2,2)
030500     MOVE 'RATE'            TO WKS-PAT-PALABRA (2,3)
030600     MOVE 'PX'              TO WKS-PAT-PALABRA (2,4)
030700
030800     MOVE 'QUANTITY'        TO WKS-PAT-CAMPO (3)
030900     MOVE 'QUANTITY'        TO WKS-PAT-PALABRA (3,1)
031000     MOVE 'QTY'             TO WKS-PAT-PALABRA (3,2)
031100     MOVE 'SIZE'            TO WKS-PAT-PALABRA (3,3)
031200     MOVE 'VOLUME'          TO WKS-PAT-PALABRA (3,4)
031300     MOVE 'AMOUNT'          TO WKS-PAT-PALABRA (3,5)
031400
031500     MOVE 'EXECUTION_DATETIME' TO WKS-PAT-CAMPO (4)
031600     MOVE 'TIMESTAMP'       TO WKS-PAT-PALABRA (4,1)
031700     MOVE 'TIME'            TO WKS-PAT-PALABRA (4,2)
031800     MOVE 'DATETIME'        TO WKS-PAT-PALABRA (4,3)
031900     MOVE 'DATE'            TO WKS-PAT-PALABRA (4,4)
032000     MOVE 'EXECUTION'       TO WKS-PAT-PALABRA (4,5)
032100     MOVE 'TRADE_TIME'      TO WKS-PAT-PALABRA (4,6)
032200
032300     MOVE 'INSTRUMENT_ISIN' TO WKS-PAT-CAMPO (5)
032400     MOVE 'ISIN'            TO WKS-PAT-PALABRA (5,1)
032500     MOVE 'INSTRUMENT'      TO WKS-PAT-PALABRA (5,2)
032600     MOVE 'SYMBOL'          TO WKS-PAT-PALABRA (5,3)
032700     MOVE 'TICKER'          TO WKS-PAT-PALABRA (5,4)
032800     MOVE 'PRODUCT'         TO WKS-PAT-PALABRA (5,5)
032900
033000     MOVE 'BUYER_LEI'       TO WKS-PAT-CAMPO (6)
033100     MOVE 'BUYER'           TO WKS-PAT-PALABRA (6,1)
033200     MOVE 'MAKER_USER'      TO WKS-PAT-PALABRA (6,2)
033300     MOVE 'MAKER_ID'        TO WKS-PAT-PALABRA (6,3)
033400     MOVE 'CLIENT_ID'       TO WKS-PAT-PALABRA (6,4)
033500
033600     MOVE 'SELLER_LEI'      TO WKS-PAT-CAMPO (7)
033700     MOVE 'SELLER'          TO WKS-PAT-PALABRA (7,1)
033800     MOVE 'TAKER_USER'      TO WKS-PAT-PALABRA (7,2)
033900     MOVE 'TAKER_ID'        TO WKS-PAT-PALABRA (7,3)
034000     MOVE 'COUNTERPARTY'    TO WKS-PAT-PALABRA (7,4)
034100
034200     MOVE 'TRADING_CAPACITY' TO WKS-PAT-CAMPO (8)
034300     MOVE 'CAPACITY'        TO WKS-PAT-PALABRA (8,1)
034400     MOVE 'ROLE'            TO WKS-PAT-PALABRA (8,2)
034500     MOVE 'TYPE'            TO WKS-PAT-PALABRA (8,3)
034600
034700     MOVE 'TRADING_VENUE'   TO WKS-PAT-CAMPO (9)
034800     MOVE 'VENUE'           TO WKS-PAT-PALABRA (9,1)
034900     MOVE 'EXCHANGE'        TO WKS-PAT-PALABRA (9,2)
035000     MOVE 'MIC'             TO WKS-PAT-PALABRA (9,3)
035100
035200     MOVE 'SHORT_SALE_INDICATOR' TO WKS-PAT-CAMPO (10)
035300     MOVE 'POSITION'        TO WKS-PAT-PALABRA (10,1)
035400     MOVE 'SIDE'            TO WKS-PAT-PALABRA (10,2)
035500     MOVE 'LONG_SHORT'      TO WKS-PAT-PALABRA (10,3)
035600     MOVE 'DIRECTION'       TO WKS-PAT-PALABRA (10,4)
035700
035800     MOVE 'CLEARING_INDICATOR' TO WKS-PAT-CAMPO (11)
035900     MOVE 'CLEARING'        TO WKS-PAT-PALABRA (11,1)
036000     MOVE 'CLEARED'         TO WKS-PAT-PALABRA (11,2)
036100     MOVE 'CCP'             TO WKS-PAT-PALABRA (11,3)
036200
036300     MOVE 'TECH_RECORD_ID'  TO WKS-PAT-CAMPO (12)
036400     MOVE 'RECORD_ID'       TO WKS-PAT-PALABRA (12,1)
036500     MOVE 'SYSTEM_ID'       TO WKS-PAT-PALABRA (12,2)
036600     MOVE 'INTERNAL_ID'     TO WKS-PAT-PALABRA (12,3).
036700 CARGA-PATRONES-E. EXIT.
036800
036900******************************************************************
037000*   CARGA DE LAS 8 CONSTANTES DE PROPUESTA FIJA: CAMPOS DEL      *
037100*   CATALOGO QUE CASI SIEMPRE VIENEN CON EL MISMO VALOR EN LAS   *
037200*   PLATAFORMAS DE ORIGEN Y NO REQUIEREN BUSQUEDA DE COLUMNA     *
037300******************************************************************
037400 CARGA-CONSTANTES SECTION.
037500     MOVE 'TRADING_VENUE'          TO WKS-CONST-CAMPO (1)
037600     MOVE 'XOFF'                   TO WKS-CONST-VALOR (1)
037700
037800     MOVE 'TRADING_CAPACITY'       TO WKS-CONST-CAMPO (2)
037900     MOVE 'PRIN'                   TO WKS-CONST-VALOR (2)
038000
038100     MOVE 'PRICE_CURRENCY'         TO WKS-CONST-CAMPO (3)
038200     MOVE 'USD'                    TO WKS-CONST-VALOR (3)
038300
038400     MOVE 'SHORT_SALE_INDICATOR'   TO WKS-CONST-CAMPO (4)
038500     MOVE 'NSHO'                   TO WKS-CONST-VALOR (4)
038600
038700     MOVE 'COMMODITY_DERIV_IND'    TO WKS-CONST-CAMPO (5)
038800     MOVE 'N'                      TO WKS-CONST-VALOR (5)
038900
039000     MOVE 'CLEARING_INDICATOR'     TO WKS-CONST-CAMPO (6)
039100     MOVE 'N'                      TO WKS-CONST-VALOR (6)
039200
039300     MOVE 'SEC_FINANCING_IND'      TO WKS-CONST-CAMPO (7)
039400     MOVE 'N'                      TO WKS-CONST-VALOR (7)
039500
039600     MOVE 'INSTRUMENT_CFI'         TO WKS-CONST-CAMPO (8)
039700     MOVE 'FXXXXX'                 TO WKS-CONST-VALOR (8).
039800 CARGA-CONSTANTES-E. EXIT.
039900
040000******************************************************************
040100*   LECTURA DE HASTA 5 RENGLONES DE TRADES PARA TOMAR MUESTRAS   *
040200******************************************************************
040300 CARGA-MUESTRAS SECTION.
040400     PERFORM LEE-TRADES
040500     PERFORM TOMA-UNA-MUESTRA
040600             UNTIL FIN-TRADES OR WKS-MUESTRAS-LEIDAS = 5.
040700 CARGA-MUESTRAS-E. EXIT.
040800
040900 LEE-TRADES SECTION.
041000     READ TRADES
041100         AT END
041200             MOVE 1 TO WKS-FIN-TRADES
041300         NOT AT END
041400             ADD 1 TO WKS-REGISTROS-LEIDOS
041500     END-READ.
041600 LEE-TRADES-E. EXIT.
041700
041800 TOMA-UNA-MUESTRA SECTION.
041900     ADD 1 TO WKS-MUESTRAS-LEIDAS
042000     PERFORM TOMA-MUESTRA-DE-COLUMNA
042100             VARYING WKS-COL-IDX FROM 1 BY 1 UNTIL WKS-COL-IDX
042200             > 38
042300     PERFORM LEE-TRADES.
042400 TOMA-UNA-MUESTRA-E. EXIT.
042500
042600 TOMA-MUESTRA-DE-COLUMNA SECTION.
042700     MOVE WKS-COL-NOMBRE (WKS-COL-IDX) TO WKS-NOMBRE-COLUMNA
042800     PERFORM OBTIENE-VALOR-COLUMNA
042900     MOVE WKS-VALOR-COLUMNA (1:35)
043000          TO WKS-COL-MUESTRA (WKS-COL-IDX, WKS-MUESTRAS-LEIDAS).
043100 TOMA-MUESTRA-DE-COLUMNA-E. EXIT.
043200
043300******************************************************************
043400*   RESOLUCION GENERICA DE VALOR DE COLUMNA DEL RENGLON TRADES   *
043500******************************************************************
043600 OBTIENE-VALOR-COLUMNA SECTION.
043700     MOVE SPACES TO WKS-VALOR-COLUMNA
043800     EVALUATE WKS-NOMBRE-COLUMNA
043900         WHEN 'TRANSACTION_ID'
044000             MOVE RGTR-TRANSACTION-ID      TO WKS-VALOR-COLUMNA
044100         WHEN 'REPORTING_PARTY_LEI'
044200             MOVE RGTR-REPORTING-PARTY-LEI TO WKS-VALOR-COLUMNA
044300         WHEN 'INSTRUMENT_ISIN'
044400             MOVE RGTR-INSTRUMENT-ISIN     TO WKS-VALOR-COLUMNA
044500         WHEN 'INSTRUMENT_CFI'
044600             MOVE RGTR-INSTRUMENT-CFI      TO WKS-VALOR-COLUMNA
044700         WHEN 'EXECUTION_DATETIME'
044800             MOVE RGTR-EXECUTION-DATETIME  TO WKS-VALOR-COLUMNA
044900         WHEN 'TRADE_DATETIME'
045000             MOVE RGTR-TRADE-DATETIME      TO WKS-VALOR-COLUMNA
045100         WHEN 'SETTLEMENT_DATE'
045200             MOVE RGTR-SETTLEMENT-DATE     TO WKS-VALOR-COLUMNA
045300         WHEN 'TRADING_VENUE'
045400             MOVE RGTR-TRADING-VENUE       TO WKS-VALOR-COLUMNA
045500         WHEN 'TRADING_CAPACITY'
045600             MOVE RGTR-TRADING-CAPACITY    TO WKS-VALOR-COLUMNA
045700         WHEN 'PRICE_AMOUNT'
045800             MOVE RGTR-PRICE-AMOUNT        TO WKS-VALOR-COLUMNA
045900         WHEN 'PRICE_CURRENCY'
046000             MOVE RGTR-PRICE-CURRENCY      TO WKS-VALOR-COLUMNA
046100         WHEN 'QUANTITY'
046200             MOVE RGTR-QUANTITY            TO WKS-VALOR-COLUMNA
046300         WHEN 'BUYER_LEI'
046400             MOVE RGTR-BUYER-LEI           TO WKS-VALOR-COLUMNA
046500         WHEN 'BUYER_NATIONAL_ID'
046600             MOVE RGTR-BUYER-NATIONAL-ID   TO WKS-VALOR-COLUMNA
046700         WHEN 'BUYER_FIRST_NAME'
046800             MOVE RGTR-BUYER-FIRST-NAME    TO WKS-VALOR-COLUMNA
046900         WHEN 'BUYER_LAST_NAME'
047000             MOVE RGTR-BUYER-LAST-NAME     TO WKS-VALOR-COLUMNA
047100         WHEN 'BUYER_BIRTH_DATE'
047200             MOVE RGTR-BUYER-BIRTH-DATE    TO WKS-VALOR-COLUMNA
047300         WHEN 'BUYER_COUNTRY'
047400             MOVE RGTR-BUYER-COUNTRY       TO WKS-VALOR-COLUMNA
047500         WHEN 'SELLER_LEI'
047600             MOVE RGTR-SELLER-LEI          TO WKS-VALOR-COLUMNA
047700         WHEN 'SELLER_NATIONAL_ID'
047800             MOVE RGTR-SELLER-NATIONAL-ID  TO WKS-VALOR-COLUMNA
047900         WHEN 'SELLER_FIRST_NAME'
048000             MOVE RGTR-SELLER-FIRST-NAME   TO WKS-VALOR-COLUMNA
048100         WHEN 'SELLER_LAST_NAME'
048200             MOVE RGTR-SELLER-LAST-NAME    TO WKS-VALOR-COLUMNA
048300         WHEN 'SELLER_BIRTH_DATE'
048400             MOVE RGTR-SELLER-BIRTH-DATE   TO WKS-VALOR-COLUMNA
048500         WHEN 'SELLER_COUNTRY'
048600             MOVE RGTR-SELLER-COUNTRY      TO WKS-VALOR-COLUMNA
048700         WHEN 'INVEST_DECISION_PERSON'
048800             MOVE RGTR-INV-DECISION-PERSON TO WKS-VALOR-COLUMNA
048900         WHEN 'INVEST_DECISION_ALGO'
049000             MOVE RGTR-INV-DECISION-ALGO   TO WKS-VALOR-COLUMNA
049100         WHEN 'EXEC_DECISION_PERSON'
049200             MOVE RGTR-EXEC-DECISION-PERSON TO WKS-VALOR-COLUMNA
049300         WHEN 'EXEC_DECISION_ALGO'
049400             MOVE RGTR-EXEC-DECISION-ALGO  TO WKS-VALOR-COLUMNA
049500         WHEN 'SHORT_SALE_INDICATOR'
049600             MOVE RGTR-SHORT-SALE-IND      TO WKS-VALOR-COLUMNA
049700         WHEN 'COMMODITY_DERIV_IND'
049800             MOVE RGTR-COMMODITY-DERIV-IND TO WKS-VALOR-COLUMNA
049900         WHEN 'CLEARING_INDICATOR'
050000             MOVE RGTR-CLEARING-IND        TO WKS-VALOR-COLUMNA
050100         WHEN 'SEC_FINANCING_IND'
050200             MOVE RGTR-SEC-FINANCING-IND   TO WKS-VALOR-COLUMNA
050300         WHEN 'COUNTRY_OF_BRANCH'
050400             MOVE RGTR-COUNTRY-OF-BRANCH   TO WKS-VALOR-COLUMNA
050500         WHEN 'INVEST_FIRM_COVERED'
050600             MOVE RGTR-INVEST-FIRM-COVERED TO WKS-VALOR-COLUMNA
050700         WHEN 'TECH_RECORD_ID'
050800             MOVE RGTR-TECH-RECORD-ID      TO WKS-VALOR-COLUMNA
050900         WHEN 'TAKER_SIDE'
051000             MOVE RGTR-TAKER-SIDE          TO WKS-VALOR-COLUMNA
051100         WHEN 'MAKER_USER_ID'
051200             MOVE RGTR-MAKER-USER-ID       TO WKS-VALOR-COLUMNA
051300         WHEN 'TAKER_USER_ID'
051400             MOVE RGTR-TAKER-USER-ID       TO WKS-VALOR-COLUMNA
051500         WHEN OTHER
051600             MOVE SPACES                   TO WKS-VALOR-COLUMNA
051700     END-EVALUATE.
051800 OBTIENE-VALOR-COLUMNA-E. EXIT.
051900
052000******************************************************************
052100*   CLASIFICACION DE CONTENIDO POR COLUMNA, SOBRE LAS HASTA 5    *
052200*   MUESTRAS CARGADAS (WKS-MUESTRAS-LEIDAS), NO SOLO LA PRIMERA  *
052300******************************************************************
052400 CLASIFICA-CONTENIDO SECTION.
052500     PERFORM CLASIFICA-UNA-COLUMNA
052600             VARYING WKS-COL-IDX FROM 1 BY 1
052700             UNTIL WKS-COL-IDX > 38.
052800 CLASIFICA-CONTENIDO-E. EXIT.
052900
053000 CLASIFICA-UNA-COLUMNA SECTION.
053100     MOVE WKS-COL-MUESTRA (WKS-COL-IDX, 1) TO WKS-SUBCADENA-20
053200     IF WKS-SUB-20-TEXTO NOT = SPACES
053300        PERFORM VERIFICA-PATRON-LEI
053400        IF WKS-PATRON-SW = 'S'
053500           MOVE 'LEI'    TO WKS-COL-TIPO-CONT (WKS-COL-IDX)
053600        ELSE
053700           PERFORM VERIFICA-PATRON-ISIN
053800           IF WKS-PATRON-SW = 'S'
053900              MOVE 'ISIN'   TO WKS-COL-TIPO-CONT (WKS-COL-IDX)
054000           ELSE
054100              PERFORM VERIFICA-PATRON-BOOL
054200              IF WKS-PATRON-SW = 'S'
054300                 MOVE 'BOOL'  TO WKS-COL-TIPO-CONT (WKS-COL-IDX)
054400              ELSE
054500                 MOVE ZERO TO WKS-CONTADOR-PATRON
054600                 INSPECT WKS-COL-MUESTRA (WKS-COL-IDX, 1)
054700                         TALLYING WKS-CONTADOR-PATRON
054800                         FOR ALL 'T' FOR ALL 'Z'
054900                 IF WKS-CONTADOR-PATRON >= 2
055000                    MOVE 'DTTM' TO WKS-COL-TIPO-CONT (WKS-COL-IDX)
055100                 ELSE
055200                    PERFORM VERIFICA-PATRON-HORA
055300                    IF WKS-PATRON-SW = 'S'
055400                       MOVE 'TIME'
055500                            TO WKS-COL-TIPO-CONT (WKS-COL-IDX)
055600                    ELSE
055700                       IF WKS-COL-MUESTRA (WKS-COL-IDX, 1) (1:1)
055800                             IS NUMERIC
055900                          PERFORM CLASIFICA-NUMERICO
056000                       END-IF
056100                    END-IF
056200                 END-IF
056300              END-IF
056400           END-IF
056500        END-IF
056600     END-IF.
056700 CLASIFICA-UNA-COLUMNA-E. EXIT.
056800
056900******************************************************************
057000*   PATRON LEI: 18 ALFANUMERICOS + 2 DIGITOS, EXIGIDO EN CADA    *
057100*   UNA DE LAS MUESTRAS CARGADAS DE LA COLUMNA                   *
057200******************************************************************
057300 VERIFICA-PATRON-LEI SECTION.
057400     MOVE 'S' TO WKS-PATRON-SW
057500     PERFORM PROBAR-MUESTRA-LEI
057600             VARYING WKS-PROM-SUBI FROM 1 BY 1
057700             UNTIL WKS-PROM-SUBI > WKS-MUESTRAS-LEIDAS
057800                OR WKS-PATRON-SW = 'N'.
057900 VERIFICA-PATRON-LEI-E. EXIT.
058000
058100 PROBAR-MUESTRA-LEI SECTION.
058200     MOVE WKS-COL-MUESTRA (WKS-COL-IDX, WKS-PROM-SUBI)
058300          TO WKS-SUBCADENA-20
058400     IF WKS-SUB-20-TEXTO = SPACES
058500           OR WKS-SUB-20-DIGITOS NOT NUMERIC
058600           OR WKS-SUB-20-FINAL = SPACES
058700        MOVE 'N' TO WKS-PATRON-SW
058800     END-IF.
058900 PROBAR-MUESTRA-LEI-E. EXIT.
059000
059100******************************************************************
059200*   PATRON ISIN: 2 ALFABETICOS + 9 ALFANUMERICOS + 1 DIGITO,     *
059300*   EXIGIDO EN CADA UNA DE LAS MUESTRAS CARGADAS DE LA COLUMNA   *
059400******************************************************************
059500 VERIFICA-PATRON-ISIN SECTION.
059600     MOVE 'S' TO WKS-PATRON-SW
059700     PERFORM PROBAR-MUESTRA-ISIN
059800             VARYING WKS-PROM-SUBI FROM 1 BY 1
059900             UNTIL WKS-PROM-SUBI > WKS-MUESTRAS-LEIDAS
060000                OR WKS-PATRON-SW = 'N'.
060100 VERIFICA-PATRON-ISIN-E. EXIT.
060200
060300 PROBAR-MUESTRA-ISIN SECTION.
060400     MOVE WKS-COL-MUESTRA (WKS-COL-IDX, WKS-PROM-SUBI)
060500          TO WKS-SUBCADENA-12
060600     IF WKS-SUB-12-PREFIJO NOT ALPHABETIC
060700           OR WKS-SUB-12-DIGITO NOT NUMERIC
060800           OR WKS-SUB-12-RESTO (9:1) = SPACE
060900        MOVE 'N' TO WKS-PATRON-SW
061000     END-IF.
061100 PROBAR-MUESTRA-ISIN-E. EXIT.
061200
061300******************************************************************
061400*   PATRON BOOLEANO: TODA MUESTRA CARGADA DEBE CAER EN LA LISTA  *
061500*   TRUE/FALSE/0/1/Y/N/YES/NO (CUALQUIER COMBINACION DE MAYUS-   *
061600*   CULAS Y MINUSCULAS) PARA CLASIFICAR LA COLUMNA COMO BOOLEAN  *
061700******************************************************************
061800 VERIFICA-PATRON-BOOL SECTION.
061900     MOVE 'S' TO WKS-PATRON-SW
062000     PERFORM PROBAR-MUESTRA-BOOL
062100             VARYING WKS-PROM-SUBI FROM 1 BY 1
062200             UNTIL WKS-PROM-SUBI > WKS-MUESTRAS-LEIDAS
062300                OR WKS-PATRON-SW = 'N'.
062400 VERIFICA-PATRON-BOOL-E. EXIT.
062500
062600 PROBAR-MUESTRA-BOOL SECTION.
062700     MOVE WKS-COL-MUESTRA (WKS-COL-IDX, WKS-PROM-SUBI) (1:5)
062800          TO WKS-BOOL-TRABAJO
062900     INSPECT WKS-BOOL-TRABAJO
063000             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
063100                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
063200     IF WKS-BOOL-TRABAJO NOT = 'TRUE ' AND NOT = 'FALSE'
063300           AND WKS-BOOL-TRABAJO NOT = '0    ' AND NOT = '1    '
063400           AND WKS-BOOL-TRABAJO NOT = 'Y    ' AND NOT = 'N    '
063500           AND WKS-BOOL-TRABAJO NOT = 'YES  ' AND NOT = 'NO   '
063600        MOVE 'N' TO WKS-PATRON-SW
063700     END-IF.
063800 PROBAR-MUESTRA-BOOL-E. EXIT.
063900
064000******************************************************************
064100*   PATRON HORA ESTILO H:MM (DIGITO-DOS PUNTOS-DIGITO) EN        *
064200*   CUALQUIERA DE LAS MUESTRAS CARGADAS DE LA COLUMNA            *
064300******************************************************************
064400 VERIFICA-PATRON-HORA SECTION.
064500     MOVE 'N' TO WKS-PATRON-SW
064600     PERFORM PROBAR-MUESTRA-HORA
064700             VARYING WKS-PROM-SUBI FROM 1 BY 1
064800             UNTIL WKS-PROM-SUBI > WKS-MUESTRAS-LEIDAS
064900                OR WKS-PATRON-SW = 'S'.
065000 VERIFICA-PATRON-HORA-E. EXIT.
065100
065200 PROBAR-MUESTRA-HORA SECTION.
065300     MOVE ZERO TO WKS-CONTADOR-PATRON
065400     INSPECT WKS-COL-MUESTRA (WKS-COL-IDX, WKS-PROM-SUBI)
065500             TALLYING WKS-CONTADOR-PATRON FOR ALL ':'
065600     IF WKS-CONTADOR-PATRON > 0
065700        PERFORM BUSCA-DOSPUNTOS-HORA
065800                VARYING WKS-HORA-POS FROM 2 BY 1
065900                UNTIL WKS-HORA-POS > 34 OR WKS-PATRON-SW = 'S'
066000     END-IF.
066100 PROBAR-MUESTRA-HORA-E. EXIT.
066200
066300 BUSCA-DOSPUNTOS-HORA SECTION.
066400     IF WKS-COL-MUESTRA (WKS-COL-IDX, WKS-PROM-SUBI)
066500           (WKS-HORA-POS:1) = ':'
066600           AND WKS-COL-MUESTRA (WKS-COL-IDX, WKS-PROM-SUBI)
066700               (WKS-HORA-POS - 1:1) IS NUMERIC
066800           AND WKS-COL-MUESTRA (WKS-COL-IDX, WKS-PROM-SUBI)
066900               (WKS-HORA-POS + 1:1) IS NUMERIC
067000        MOVE 'S' TO WKS-PATRON-SW
067100     END-IF.
067200 BUSCA-DOSPUNTOS-HORA-E. EXIT.
067300
067400******************************************************************
067500*   CLASIFICACION DE UNA COLUMNA NUMERICA SEGUN EL PROMEDIO DE   *
067600*   SUS MUESTRAS: TIPO PRECIO (MEDIA > 1 Y < 1,000,000) O TIPO   *
067700*   CANTIDAD (MEDIA > 0 Y <= 100), SEGUN LAS REGLAS DEL CATALOGO *
067800******************************************************************
067900 CLASIFICA-NUMERICO SECTION.
068000     MOVE ZERO TO WKS-PROM-SUMA
068100     MOVE ZERO TO WKS-PROM-CUENTA
068200     PERFORM ACUMULA-MUESTRA-NUMERICA
068300             VARYING WKS-PROM-SUBI FROM 1 BY 1
068400             UNTIL WKS-PROM-SUBI > WKS-MUESTRAS-LEIDAS
068500     IF WKS-PROM-CUENTA > 0
068600        COMPUTE WKS-PROM-MEDIA ROUNDED =
068700                WKS-PROM-SUMA / WKS-PROM-CUENTA
068800        IF WKS-PROM-MEDIA > 1 AND WKS-PROM-MEDIA < 1000000
068900           MOVE 'PRICE ' TO WKS-COL-TIPO-CONT (WKS-COL-IDX)
069000        ELSE
069100           IF WKS-PROM-MEDIA > 0 AND WKS-PROM-MEDIA <= 100
069200              MOVE 'QTY   ' TO WKS-COL-TIPO-CONT (WKS-COL-IDX)
069300           END-IF
069400        END-IF
069500     END-IF.
069600 CLASIFICA-NUMERICO-E. EXIT.
069700
069800 ACUMULA-MUESTRA-NUMERICA SECTION.
069900     MOVE WKS-COL-MUESTRA (WKS-COL-IDX, WKS-PROM-SUBI) (1:9)
070000          TO WKS-MUESTRA-CONV-TXT
070100     IF WKS-MUESTRA-CONV-NUM IS NUMERIC
070200        ADD WKS-MUESTRA-CONV-NUM TO WKS-PROM-SUMA
070300        ADD 1 TO WKS-PROM-CUENTA
070400     END-IF.
070500 ACUMULA-MUESTRA-NUMERICA-E. EXIT.
070600
070700******************************************************************
070800*   PASADA 1 - BUSQUEDA DE COLUMNA POR PATRON DE NOMBRE          *
070900******************************************************************
071000 PASADA-1-NOMBRES SECTION.
071100     PERFORM PROCESA-UN-PATRON-CAMPO
071200             VARYING WKS-PAT-IDX FROM 1 BY 1
071300             UNTIL WKS-PAT-IDX > 12.
071400 PASADA-1-NOMBRES-E. EXIT.
071500
071600 PROCESA-UN-PATRON-CAMPO SECTION.
071700     SEARCH ALL RGFC-RENGLON
071800         AT END
071900             DISPLAY 'RGAMAP01 - PATRON SIN CAMPO EN CATALOGO'
072000         WHEN RGFC-NOMBRE (RGFC-IDX) = WKS-PAT-CAMPO (WKS-PAT-IDX)
072100             SET WKS-CAT-ACTUAL TO RGFC-IDX
072200             IF WKS-SUG-COLUMNA (WKS-CAT-ACTUAL) = SPACES
072300                PERFORM BUSCA-COLUMNA-POR-PATRON
072400                IF NOT WKS-SI-ENCONTRADO
072500                   PERFORM BUSCA-COLUMNA-POR-SIMILITUD
072600                END-IF
072700             END-IF
072800     END-SEARCH.
072900 PROCESA-UN-PATRON-CAMPO-E. EXIT.
073000
073100 BUSCA-COLUMNA-POR-PATRON SECTION.
073200     MOVE 'N' TO WKS-ENCONTRADO-SW
073300     PERFORM PROBAR-UNA-COLUMNA
073400             VARYING WKS-COL-IDX FROM 1 BY 1
073500             UNTIL WKS-COL-IDX > 38 OR WKS-SI-ENCONTRADO.
073600 BUSCA-COLUMNA-POR-PATRON-E. EXIT.
073700
073800 PROBAR-UNA-COLUMNA SECTION.
073900     IF WKS-COL-MAPEADO-SW (WKS-COL-IDX) = 'N'
074000        PERFORM PROBAR-PALABRAS-PATRON
074100                VARYING WKS-PALABRA-IDX FROM 1 BY 1
074200                UNTIL WKS-PALABRA-IDX > 6 OR WKS-SI-ENCONTRADO
074300     END-IF.
074400 PROBAR-UNA-COLUMNA-E. EXIT.
074500
074600 PROBAR-PALABRAS-PATRON SECTION.
074700     MOVE WKS-PAT-PALABRA (WKS-PAT-IDX, WKS-PALABRA-IDX)
074800          TO WKS-CAMPO-GENERICO
074900     PERFORM CALCULA-LARGO-PALABRA
075000     IF WKS-CAMPO-LARGO > 0 AND WKS-CAMPO-GENERICO NOT = SPACES
075100        MOVE ZERO TO WKS-CONTADOR-PATRON
075200        INSPECT WKS-COL-NOMBRE (WKS-COL-IDX)
075300                TALLYING WKS-CONTADOR-PATRON
075400                FOR ALL WKS-CAMPO-GENERICO (1:WKS-CAMPO-LARGO)
075500        IF WKS-CONTADOR-PATRON > 0
075600           MOVE WKS-COL-NOMBRE (WKS-COL-IDX)
075700                TO WKS-SUG-COLUMNA (WKS-CAT-ACTUAL)
075800           MOVE 1   TO WKS-SUG-NOMBRE-SIM (WKS-CAT-ACTUAL)
075900           MOVE 'S' TO WKS-COL-MAPEADO-SW (WKS-COL-IDX)
076000           SET WKS-SI-ENCONTRADO TO TRUE
076100        END-IF
076200     END-IF.
076300 PROBAR-PALABRAS-PATRON-E. EXIT.
076400
076500******************************************************************
076600*   CALCULO DE LARGO DE UNA PALABRA-PATRON POR BARRIDO INVERSO   *
076700******************************************************************
076800 CALCULA-LARGO-PALABRA SECTION.
076900     PERFORM BARRE-PALABRA-GENERICA
077000             VARYING WKS-CAMPO-LARGO FROM 80 BY -1
077100             UNTIL WKS-CAMPO-LARGO = 0
077200                OR WKS-CAMPO-GENERICO (WKS-CAMPO-LARGO:1)
077300                   NOT = SPACE.
077400 CALCULA-LARGO-PALABRA-E. EXIT.
077500
077600 BARRE-PALABRA-GENERICA SECTION.
077700     CONTINUE.
077800 BARRE-PALABRA-GENERICA-E. EXIT.
077900
078000******************************************************************
078100*   RESPALDO POR SIMILITUD DE NOMBRE: CUANDO NINGUNA PALABRA DEL *
078200*   PATRON APARECE COMO SUBCADENA EN NINGUNA COLUMNA LIBRE, SE   *
078300*   TOMA LA COLUMNA CON MAYOR RAZON DE SIMILITUD CONTRA EL       *
078400*   NOMBRE DEL CAMPO DEL CATALOGO, SI SUPERA 0.60                *
078500******************************************************************
078600 BUSCA-COLUMNA-POR-SIMILITUD SECTION.
078700     MOVE ZERO TO WKS-LCS-MEJOR-RATIO
078800     MOVE ZERO TO WKS-LCS-MEJOR-COL
078900     PERFORM EVALUA-SIMILITUD-COLUMNA
079000             VARYING WKS-COL-IDX FROM 1 BY 1
079100             UNTIL WKS-COL-IDX > 38
079200     IF WKS-LCS-MEJOR-COL > 0 AND WKS-LCS-MEJOR-RATIO > .60
079300        SET WKS-COL-IDX TO WKS-LCS-MEJOR-COL
079400        MOVE WKS-COL-NOMBRE (WKS-COL-IDX)
079500             TO WKS-SUG-COLUMNA (WKS-CAT-ACTUAL)
079600        MOVE WKS-LCS-MEJOR-RATIO
079700             TO WKS-SUG-NOMBRE-SIM (WKS-CAT-ACTUAL)
079800        MOVE 'S' TO WKS-COL-MAPEADO-SW (WKS-COL-IDX)
079900        SET WKS-SI-ENCONTRADO TO TRUE
080000     END-IF.
080100 BUSCA-COLUMNA-POR-SIMILITUD-E. EXIT.
080200
080300 EVALUA-SIMILITUD-COLUMNA SECTION.
080400     IF WKS-COL-MAPEADO-SW (WKS-COL-IDX) = 'N'
080500        MOVE WKS-PAT-CAMPO (WKS-PAT-IDX) TO WKS-LCS-A
080600        MOVE WKS-COL-NOMBRE (WKS-COL-IDX) TO WKS-LCS-B
080700        PERFORM CALCULA-RATIO-LCS
080800        IF WKS-LCS-RATIO > WKS-LCS-MEJOR-RATIO
080900           MOVE WKS-LCS-RATIO TO WKS-LCS-MEJOR-RATIO
081000           SET WKS-LCS-MEJOR-COL TO WKS-COL-IDX
081100        END-IF
081200     END-IF.
081300 EVALUA-SIMILITUD-COLUMNA-E. EXIT.
081400
081500******************************************************************
081600*   RAZON DE SIMILITUD ESTILO SUBSECUENCIA COMUN MAS LARGA (LCS) *
081700*   ENTRE WKS-LCS-A Y WKS-LCS-B: LARGO DE LA SUBSECUENCIA COMUN  *
081800*   ENTRE AMBAS PALABRAS, DIVIDIDO ENTRE EL LARGO DE LA MAYOR    *
081900******************************************************************
082000 CALCULA-RATIO-LCS SECTION.
082100     INITIALIZE WKS-LCS-TABLA
082200     MOVE WKS-LCS-A TO WKS-CAMPO-GENERICO
082300     PERFORM CALCULA-LARGO-PALABRA
082400     MOVE WKS-CAMPO-LARGO TO WKS-LCS-LARGO-A
082500     MOVE WKS-LCS-B TO WKS-CAMPO-GENERICO
082600     PERFORM CALCULA-LARGO-PALABRA
082700     MOVE WKS-CAMPO-LARGO TO WKS-LCS-LARGO-B
082800     IF WKS-LCS-LARGO-A > 0 AND WKS-LCS-LARGO-B > 0
082900        PERFORM LLENA-FILA-LCS
083000                VARYING WKS-LCS-I FROM 1 BY 1
083100                UNTIL WKS-LCS-I > WKS-LCS-LARGO-A
083200        IF WKS-LCS-LARGO-A > WKS-LCS-LARGO-B
083300           MOVE WKS-LCS-LARGO-A TO WKS-LCS-MAYOR
083400        ELSE
083500           MOVE WKS-LCS-LARGO-B TO WKS-LCS-MAYOR
083600        END-IF
083700        COMPUTE WKS-LCS-RATIO ROUNDED =
083800                WKS-LCS-CELDA (WKS-LCS-LARGO-A + 1,
083900                               WKS-LCS-LARGO-B + 1)
084000                / WKS-LCS-MAYOR
084100     ELSE
084200        MOVE ZERO TO WKS-LCS-RATIO
084300     END-IF.
084400 CALCULA-RATIO-LCS-E. EXIT.
084500
084600 LLENA-FILA-LCS SECTION.
084700     PERFORM LLENA-CELDA-LCS
084800             VARYING WKS-LCS-J FROM 1 BY 1
084900             UNTIL WKS-LCS-J > WKS-LCS-LARGO-B.
085000 LLENA-FILA-LCS-E. EXIT.
085100
085200 LLENA-CELDA-LCS SECTION.
085300     IF WKS-LCS-A (WKS-LCS-I:1) = WKS-LCS-B (WKS-LCS-J:1)
085400        COMPUTE WKS-LCS-CELDA (WKS-LCS-I + 1, WKS-LCS-J + 1) =
085500                WKS-LCS-CELDA (WKS-LCS-I, WKS-LCS-J) + 1
085600     ELSE
085700        IF WKS-LCS-CELDA (WKS-LCS-I, WKS-LCS-J + 1)
085800              >= WKS-LCS-CELDA (WKS-LCS-I + 1, WKS-LCS-J)
085900           MOVE WKS-LCS-CELDA (WKS-LCS-I, WKS-LCS-J + 1)
086000                TO WKS-LCS-CELDA (WKS-LCS-I + 1, WKS-LCS-J + 1)
086100        ELSE
086200           MOVE WKS-LCS-CELDA (WKS-LCS-I + 1, WKS-LCS-J)
086300                TO WKS-LCS-CELDA (WKS-LCS-I + 1, WKS-LCS-J + 1)
086400        END-IF
086500     END-IF.
086600 LLENA-CELDA-LCS-E. EXIT.
086700
086800******************************************************************
086900*   PASADA 2 - CLASIFICACION POR CONTENIDO SOBRE COLUMNAS LIBRES *
087000******************************************************************
087100 PASADA-2-CONTENIDO SECTION.
087200     PERFORM ASIGNA-POR-CONTENIDO-LEI
087300     PERFORM ASIGNA-POR-CONTENIDO-ISIN
087400     PERFORM ASIGNA-POR-CONTENIDO-TIME
087500     PERFORM ASIGNA-POR-CONTENIDO-NUM
087600     PERFORM ASIGNA-POR-CONTENIDO-QTY
087700     PERFORM ASIGNA-POR-CONTENIDO-BOOL.
087800 PASADA-2-CONTENIDO-E. EXIT.
087900
088000******************************************************************
088100*   ASIGNACION POR CONTENIDO LEI: CONFIANZA 1.0 SOBRE EL PATRON  *
088200*   LEI COMPLETO; SI EL CAMPO QUEDA SIN MAPEO, SE RESPALDA CON   *
088300*   CONFIANZA 0.7 SOBRE CUALQUIER COLUMNA LIBRE TODO-DIGITOS     *
088400******************************************************************
088500 ASIGNA-POR-CONTENIDO-LEI SECTION.
088600     MOVE 'LEI' TO WKS-TIPO-BUSCADO
088700     MOVE 1     TO WKS-CONF-TIPO-BUSCADO
088800     SET RGFC-IDX TO 1
088900     SEARCH ALL RGFC-RENGLON
089000         AT END CONTINUE
089100         WHEN RGFC-NOMBRE (RGFC-IDX) = 'REPORTING_PARTY_LEI'
089200             SET WKS-CAT-ACTUAL TO RGFC-IDX
089300     END-SEARCH
089400     PERFORM ASIGNA-CONTENIDO-AL-CATALOGO
089500     IF WKS-SUG-COLUMNA (WKS-CAT-ACTUAL) = SPACES
089600        MOVE .7  TO WKS-CONF-TIPO-BUSCADO
089700        MOVE 'N' TO WKS-ENCONTRADO-SW
089800        PERFORM BUSCA-COLUMNA-TODO-DIGITOS
089900                VARYING WKS-COL-IDX FROM 1 BY 1
090000                UNTIL WKS-COL-IDX > 38 OR WKS-SI-ENCONTRADO
090100        IF WKS-SI-ENCONTRADO
090200           MOVE WKS-COL-NOMBRE (WKS-COL-IDX)
090300                TO WKS-SUG-COLUMNA (WKS-CAT-ACTUAL)
090400           MOVE WKS-CONF-TIPO-BUSCADO
090500                TO WKS-SUG-CONT-CONF (WKS-CAT-ACTUAL)
090600           MOVE 'S' TO WKS-COL-MAPEADO-SW (WKS-COL-IDX)
090700        END-IF
090800     END-IF.
090900 ASIGNA-POR-CONTENIDO-LEI-E. EXIT.
091000
091100 BUSCA-COLUMNA-TODO-DIGITOS SECTION.
091200     IF WKS-COL-MAPEADO-SW (WKS-COL-IDX) = 'N'
091300        PERFORM VERIFICA-PATRON-DIGITOS
091400        IF WKS-PATRON-SW = 'S'
091500           SET WKS-SI-ENCONTRADO TO TRUE
091600        END-IF
091700     END-IF.
091800 BUSCA-COLUMNA-TODO-DIGITOS-E. EXIT.
091900
092000 VERIFICA-PATRON-DIGITOS SECTION.
092100     MOVE 'S' TO WKS-PATRON-SW
092200     PERFORM PROBAR-MUESTRA-DIGITOS
092300             VARYING WKS-PROM-SUBI FROM 1 BY 1
092400             UNTIL WKS-PROM-SUBI > WKS-MUESTRAS-LEIDAS
092500                OR WKS-PATRON-SW = 'N'.
092600 VERIFICA-PATRON-DIGITOS-E. EXIT.
092700
092800 PROBAR-MUESTRA-DIGITOS SECTION.
092900     MOVE WKS-COL-MUESTRA (WKS-COL-IDX, WKS-PROM-SUBI)
093000          TO WKS-SUBCADENA-20
093100     IF WKS-SUB-20-TEXTO NOT NUMERIC
093200        MOVE 'N' TO WKS-PATRON-SW
093300     END-IF.
093400 PROBAR-MUESTRA-DIGITOS-E. EXIT.
093500
093600 ASIGNA-CONTENIDO-AL-CATALOGO SECTION.
093700     MOVE 'N' TO WKS-ENCONTRADO-SW
093800     IF WKS-SUG-COLUMNA (WKS-CAT-ACTUAL) = SPACES
093900        PERFORM BUSCA-COLUMNA-POR-TIPO
094000                VARYING WKS-COL-IDX FROM 1 BY 1
094100                UNTIL WKS-COL-IDX > 38 OR WKS-SI-ENCONTRADO
094200     END-IF.
094300 ASIGNA-CONTENIDO-AL-CATALOGO-E. EXIT.
094400
094500 BUSCA-COLUMNA-POR-TIPO SECTION.
094600     IF WKS-COL-MAPEADO-SW (WKS-COL-IDX) = 'N'
094700           AND WKS-COL-TIPO-CONT (WKS-COL-IDX) = WKS-TIPO-BUSCADO
094800        MOVE WKS-COL-NOMBRE (WKS-COL-IDX)
094900             TO WKS-SUG-COLUMNA (WKS-CAT-ACTUAL)
095000        MOVE WKS-CONF-TIPO-BUSCADO
095100             TO WKS-SUG-CONT-CONF (WKS-CAT-ACTUAL)
095200        MOVE 'S' TO WKS-COL-MAPEADO-SW (WKS-COL-IDX)
095300        SET WKS-SI-ENCONTRADO TO TRUE
095400     END-IF.
095500 BUSCA-COLUMNA-POR-TIPO-E. EXIT.
095600
095700******************************************************************
095800*   ASIGNACION POR CONTENIDO ISIN: CONFIANZA 1.0 SOBRE EL PATRON *
095900*   ISIN COMPLETO; SI EL CAMPO QUEDA SIN MAPEO, SE RESPALDA CON  *
096000*   CONFIANZA 0.8 SOBRE UNA COLUMNA LIBRE CUYAS MUESTRAS TRAEN   *
096100*   GUION BAJO O SUPERAN LOS 3 CARACTERES DE LARGO               *
096200******************************************************************
096300 ASIGNA-POR-CONTENIDO-ISIN SECTION.
096400     MOVE 'ISIN' TO WKS-TIPO-BUSCADO
096500     MOVE 1      TO WKS-CONF-TIPO-BUSCADO
096600     SET RGFC-IDX TO 1
096700     SEARCH ALL RGFC-RENGLON
096800         AT END CONTINUE
096900         WHEN RGFC-NOMBRE (RGFC-IDX) = 'INSTRUMENT_ISIN'
097000             SET WKS-CAT-ACTUAL TO RGFC-IDX
097100     END-SEARCH
097200     PERFORM ASIGNA-CONTENIDO-AL-CATALOGO
097300     IF WKS-SUG-COLUMNA (WKS-CAT-ACTUAL) = SPACES
097400        MOVE .8  TO WKS-CONF-TIPO-BUSCADO
097500        MOVE 'N' TO WKS-ENCONTRADO-SW
097600        PERFORM BUSCA-COLUMNA-GENERICA-ISIN
097700                VARYING WKS-COL-IDX FROM 1 BY 1
097800                UNTIL WKS-COL-IDX > 38 OR WKS-SI-ENCONTRADO
097900        IF WKS-SI-ENCONTRADO
098000           MOVE WKS-COL-NOMBRE (WKS-COL-IDX)
098100                TO WKS-SUG-COLUMNA (WKS-CAT-ACTUAL)
098200           MOVE WKS-CONF-TIPO-BUSCADO
098300                TO WKS-SUG-CONT-CONF (WKS-CAT-ACTUAL)
098400           MOVE 'S' TO WKS-COL-MAPEADO-SW (WKS-COL-IDX)
098500        END-IF
098600     END-IF.
098700 ASIGNA-POR-CONTENIDO-ISIN-E. EXIT.
098800
098900 BUSCA-COLUMNA-GENERICA-ISIN SECTION.
099000     IF WKS-COL-MAPEADO-SW (WKS-COL-IDX) = 'N'
099100        PERFORM VERIFICA-PATRON-GENERICO-ISIN
099200        IF WKS-PATRON-SW = 'S'
099300           SET WKS-SI-ENCONTRADO TO TRUE
099400        END-IF
099500     END-IF.
099600 BUSCA-COLUMNA-GENERICA-ISIN-E. EXIT.
099700
099800 VERIFICA-PATRON-GENERICO-ISIN SECTION.
099900     MOVE 'N' TO WKS-PATRON-SW
100000     PERFORM PROBAR-MUESTRA-GENERICA-ISIN
100100             VARYING WKS-PROM-SUBI FROM 1 BY 1
100200             UNTIL WKS-PROM-SUBI > WKS-MUESTRAS-LEIDAS
100300                OR WKS-PATRON-SW = 'S'.
100400 VERIFICA-PATRON-GENERICO-ISIN-E. EXIT.
100500
100600 PROBAR-MUESTRA-GENERICA-ISIN SECTION.
100700     MOVE WKS-COL-MUESTRA (WKS-COL-IDX, WKS-PROM-SUBI)
100800          TO WKS-SUBCADENA-20
100900     IF WKS-SUB-20-TEXTO NOT = SPACES
101000        MOVE ZERO TO WKS-CONTADOR-PATRON
101100        INSPECT WKS-SUB-20-TEXTO TALLYING
101200                WKS-CONTADOR-PATRON FOR ALL '_'
101300        IF WKS-CONTADOR-PATRON > 0
101400           MOVE 'S' TO WKS-PATRON-SW
101500        ELSE
101600           IF WKS-SUB-20-TEXTO (4:1) NOT = SPACE
101700              MOVE 'S' TO WKS-PATRON-SW
101800           END-IF
101900        END-IF
102000     END-IF.
102100 PROBAR-MUESTRA-GENERICA-ISIN-E. EXIT.
102200
102300******************************************************************
102400*   ASIGNACION POR CONTENIDO TIME: CONFIANZA 1.0 CUANDO LA       *
102500*   COLUMNA TRAE MARCA DATETIME (T Y Z), 0.9 CUANDO SOLO TRAE    *
102600*   EL PATRON DE HORA H:MM (DIGITO-DOS PUNTOS-DIGITO)            *
102700******************************************************************
102800 ASIGNA-POR-CONTENIDO-TIME SECTION.
102900     MOVE 'DTTM' TO WKS-TIPO-BUSCADO
103000     MOVE 1      TO WKS-CONF-TIPO-BUSCADO
103100     SET RGFC-IDX TO 1
103200     SEARCH ALL RGFC-RENGLON
103300         AT END CONTINUE
103400         WHEN RGFC-NOMBRE (RGFC-IDX) = 'TRADE_DATETIME'
103500             SET WKS-CAT-ACTUAL TO RGFC-IDX
103600     END-SEARCH
103700     PERFORM ASIGNA-CONTENIDO-AL-CATALOGO
103800     IF WKS-SUG-COLUMNA (WKS-CAT-ACTUAL) = SPACES
103900        MOVE 'TIME' TO WKS-TIPO-BUSCADO
104000        MOVE .9     TO WKS-CONF-TIPO-BUSCADO
104100        PERFORM ASIGNA-CONTENIDO-AL-CATALOGO
104200     END-IF.
104300 ASIGNA-POR-CONTENIDO-TIME-E. EXIT.
104400
104500 ASIGNA-POR-CONTENIDO-NUM SECTION.
104600     MOVE 'PRICE '  TO WKS-TIPO-BUSCADO
104700     MOVE .9        TO WKS-CONF-TIPO-BUSCADO
104800     SET RGFC-IDX TO 1
104900     SEARCH ALL RGFC-RENGLON
105000         AT END CONTINUE
105100         WHEN RGFC-NOMBRE (RGFC-IDX) = 'PRICE_AMOUNT'
105200             SET WKS-CAT-ACTUAL TO RGFC-IDX
105300     END-SEARCH
105400     PERFORM ASIGNA-CONTENIDO-AL-CATALOGO.
105500 ASIGNA-POR-CONTENIDO-NUM-E. EXIT.
105600
105700 ASIGNA-POR-CONTENIDO-QTY SECTION.
105800     MOVE 'QTY   '  TO WKS-TIPO-BUSCADO
105900     MOVE .9        TO WKS-CONF-TIPO-BUSCADO
106000     SET RGFC-IDX TO 1
106100     SEARCH ALL RGFC-RENGLON
106200         AT END CONTINUE
106300         WHEN RGFC-NOMBRE (RGFC-IDX) = 'QUANTITY'
106400             SET WKS-CAT-ACTUAL TO RGFC-IDX
106500     END-SEARCH
106600     PERFORM ASIGNA-CONTENIDO-AL-CATALOGO.
106700 ASIGNA-POR-CONTENIDO-QTY-E. EXIT.
106800
106900******************************************************************
107000*   ASIGNACION POR CONTENIDO BOOLEANO: SE BUSCA EN EL CATALOGO   *
107100*   EL PRIMER CAMPO DE TIPO BOOLEAN SIN MAPEO TODAVIA (NO HAY    *
107200*   UN UNICO CAMPO DESTINO FIJO, A DIFERENCIA DE LEI/ISIN/TIME); *
107300*   CONFIANZA 0.5, LA GENERICA DEL CATALOGO DE CONTENIDO         *
107400******************************************************************
107500 ASIGNA-POR-CONTENIDO-BOOL SECTION.
107600     MOVE 'BOOL  '  TO WKS-TIPO-BUSCADO
107700     MOVE .5        TO WKS-CONF-TIPO-BUSCADO
107800     MOVE ZERO      TO WKS-CAT-ACTUAL
107900     MOVE 'N'       TO WKS-ENCONTRADO-SW
108000     PERFORM BUSCA-CAMPO-BOOLEANO
108100             VARYING RGFC-IDX FROM 1 BY 1
108200             UNTIL RGFC-IDX > 33 OR WKS-SI-ENCONTRADO
108300     IF WKS-SI-ENCONTRADO
108400        PERFORM ASIGNA-CONTENIDO-AL-CATALOGO
108500     END-IF.
108600 ASIGNA-POR-CONTENIDO-BOOL-E. EXIT.
108700
108800 BUSCA-CAMPO-BOOLEANO SECTION.
108900     IF RGFC-ES-BOOLEAN (RGFC-IDX)
109000           AND WKS-SUG-COLUMNA (RGFC-IDX) = SPACES
109100        SET WKS-CAT-ACTUAL TO RGFC-IDX
109200        SET WKS-SI-ENCONTRADO TO TRUE
109300     END-IF.
109400 BUSCA-CAMPO-BOOLEANO-E. EXIT.
109500
109600******************************************************************
109700*   PASADA 3 - REGLAS DE RELACION ENTRE CAMPOS                   *
109800******************************************************************
109900 PASADA-3-RELACION SECTION.
110000     SET RGFC-IDX TO 1
110100     SEARCH ALL RGFC-RENGLON
110200         AT END CONTINUE
110300         WHEN RGFC-NOMBRE (RGFC-IDX) = 'EXECUTION_DATETIME'
110400             SET WKS-SUBI TO RGFC-IDX
110500     END-SEARCH
110600     SET RGFC-IDX TO 1
110700     SEARCH ALL RGFC-RENGLON
110800         AT END CONTINUE
110900         WHEN RGFC-NOMBRE (RGFC-IDX) = 'TRADE_DATETIME'
111000             IF WKS-SUG-COLUMNA (RGFC-IDX) = SPACES
111100                   AND WKS-SUG-COLUMNA (WKS-SUBI) NOT = SPACES
111200                MOVE WKS-SUG-COLUMNA (WKS-SUBI)
111300                     TO WKS-SUG-COLUMNA (RGFC-IDX)
111400                MOVE WKS-SUG-NOMBRE-SIM (WKS-SUBI)
111500                     TO WKS-SUG-NOMBRE-SIM (RGFC-IDX)
111600                MOVE WKS-SUG-CONT-CONF (WKS-SUBI)
111700                     TO WKS-SUG-CONT-CONF (RGFC-IDX)
111800             END-IF
111900     END-SEARCH
112000     PERFORM REGLA-TAKER-MAKER.
112100 PASADA-3-RELACION-E. EXIT.
112200
112300******************************************************************
112400*   REGLA TAKER/MAKER: SI BUYER_LEI Y SELLER_LEI SIGUEN SIN      *
112500*   MAPEO, SE ASIGNAN A PARTIR DE TAKER_SIDE/MAKER_USER_ID/      *
112600*   TAKER_USER_ID SEGUN LA DIRECCION DE CUALQUIERA DE LAS        *
112700*   MUESTRAS CARGADAS DE TAKER_SIDE (NO SOLO LA PRIMERA)         *
112800******************************************************************
112900 REGLA-TAKER-MAKER SECTION.
113000     SET RGFC-IDX TO 1
113100     SEARCH ALL RGFC-RENGLON
113200         AT END CONTINUE
113300         WHEN RGFC-NOMBRE (RGFC-IDX) = 'BUYER_LEI'
113400             SET WKS-CAT-ACTUAL TO RGFC-IDX
113500     END-SEARCH
113600     IF WKS-SUG-COLUMNA (WKS-CAT-ACTUAL) = SPACES
113700        MOVE ZERO TO WKS-CONTADOR-PATRON
113800        PERFORM ACUMULA-MUESTRA-TAKER-SIDE
113900                VARYING WKS-PROM-SUBI FROM 1 BY 1
114000                UNTIL WKS-PROM-SUBI > WKS-MUESTRAS-LEIDAS
114100        SET RGFC-IDX TO 1
114200        SEARCH ALL RGFC-RENGLON
114300            AT END CONTINUE
114400            WHEN RGFC-NOMBRE (RGFC-IDX) = 'SELLER_LEI'
114500                SET WKS-SUBI TO RGFC-IDX
114600        END-SEARCH
114700        IF WKS-CONTADOR-PATRON > 0
114800           MOVE WKS-COL-NOMBRE (38)
114900                TO WKS-SUG-COLUMNA (WKS-CAT-ACTUAL)
115000           MOVE WKS-COL-NOMBRE (37)
115100                TO WKS-SUG-COLUMNA (WKS-SUBI)
115200        ELSE
115300           MOVE WKS-COL-NOMBRE (37)
115400                TO WKS-SUG-COLUMNA (WKS-CAT-ACTUAL)
115500           MOVE WKS-COL-NOMBRE (38)
115600                TO WKS-SUG-COLUMNA (WKS-SUBI)
115700        END-IF
115800        MOVE .8 TO WKS-SUG-NOMBRE-SIM (WKS-CAT-ACTUAL)
115900        MOVE .8 TO WKS-SUG-NOMBRE-SIM (WKS-SUBI)
116000     END-IF.
116100 REGLA-TAKER-MAKER-E. EXIT.
116200
116300 ACUMULA-MUESTRA-TAKER-SIDE SECTION.
116400     INSPECT WKS-COL-MUESTRA (36, WKS-PROM-SUBI) TALLYING
116500             WKS-CONTADOR-PATRON FOR ALL 'BUY' 'buy'.
116600 ACUMULA-MUESTRA-TAKER-SIDE-E. EXIT.
116700
116800******************************************************************
116900*   ESCRITURA DEL REPORTE DE SUGERENCIAS, UNA LINEA POR CAMPO    *
117000*   DEL CATALOGO QUE HAYA RECIBIDO UNA SUGERENCIA DE COLUMNA     *
117100******************************************************************
117200 ESCRIBE-SUGERENCIAS SECTION.
117300     PERFORM ESCRIBE-UNA-SUGERENCIA
117400             VARYING WKS-SUBI FROM 1 BY 1 UNTIL WKS-SUBI > 33.
117500 ESCRIBE-SUGERENCIAS-E. EXIT.
117600
117700 ESCRIBE-UNA-SUGERENCIA SECTION.
117800     IF WKS-SUG-COLUMNA (WKS-SUBI) NOT = SPACES
117900        IF WKS-SUG-CONT-CONF (WKS-SUBI) = 0
118000           MOVE .5 TO WKS-SUG-CONT-CONF (WKS-SUBI)
118100        END-IF
118200        COMPUTE WKS-CONF-PCT ROUNDED =
118300                (.6 * WKS-SUG-NOMBRE-SIM (WKS-SUBI) +
118400                 .4 * WKS-SUG-CONT-CONF (WKS-SUBI)) * 100
118500        EVALUATE TRUE
118600            WHEN WKS-CONF-PCT >= 80
118700                MOVE 'HIGH  ' TO WKS-NIVEL-CALIF
118800            WHEN WKS-CONF-PCT >= 60
118900                MOVE 'MEDIUM' TO WKS-NIVEL-CALIF
119000            WHEN OTHER
119100                MOVE 'LOW   ' TO WKS-NIVEL-CALIF
119200        END-EVALUATE
119300        MOVE SPACES                     TO REG-SUGOUT
119400        SET  RGSG-ES-MAPEO              TO TRUE
119500        MOVE RGFC-NOMBRE (WKS-SUBI)     TO RGSG-CAMPO-MIFIR
119600        MOVE WKS-SUG-COLUMNA (WKS-SUBI) TO RGSG-COLUMNA-SUGERIDA
119700        MOVE WKS-CONF-PCT               TO RGSG-CONFIANZA
119800        MOVE WKS-NIVEL-CALIF            TO RGSG-NIVEL
119900        WRITE REG-SUGOUT
120000        ADD 1 TO WKS-SUGERENCIAS-ESCRITAS
120100        ADD 1 TO WKS-LINEAS-ESCRITAS
120200     END-IF.
120300 ESCRIBE-UNA-SUGERENCIA-E. EXIT.
120400
120500******************************************************************
120600*   ESCRITURA DE LAS 8 CONSTANTES SUGERIDAS DE FORMA FIJA, COMO  *
120700*   RENGLONES SEPARADOS DE LOS DE MAPEO DE COLUMNA (TIPO CONST)  *
120800******************************************************************
120900 ESCRIBE-CONSTANTES-SUGERIDAS SECTION.
121000     PERFORM ESCRIBE-UNA-CONSTANTE
121100             VARYING WKS-CONST-IDX FROM 1 BY 1
121200             UNTIL WKS-CONST-IDX > 8.
121300 ESCRIBE-CONSTANTES-SUGERIDAS-E. EXIT.
121400
121500 ESCRIBE-UNA-CONSTANTE SECTION.
121600     MOVE SPACES                         TO REG-SUGOUT
121700     SET  RGSG-ES-CONSTANTE              TO TRUE
121800     MOVE WKS-CONST-CAMPO (WKS-CONST-IDX) TO RGSG-CAMPO-MIFIR
121900     MOVE WKS-CONST-VALOR (WKS-CONST-IDX)
122000          TO RGSG-COLUMNA-SUGERIDA
122100     WRITE REG-SUGOUT
122200     ADD 1 TO WKS-LINEAS-ESCRITAS.
122300 ESCRIBE-UNA-CONSTANTE-E. EXIT.
122400
122500 ESTADISTICAS SECTION.
122600     DISPLAY '******************************************'
122700     MOVE    WKS-REGISTROS-LEIDOS    TO   WKS-MASCARA
122800     DISPLAY 'REGISTROS DE TRADES LEIDOS:  ' WKS-MASCARA
122900     MOVE    WKS-MUESTRAS-LEIDAS     TO   WKS-MASCARA
123000     DISPLAY 'MUESTRAS TOMADAS POR COLUMNA:' WKS-MASCARA
123100     MOVE    WKS-SUGERENCIAS-ESCRITAS TO  WKS-MASCARA
123200     DISPLAY 'SUGERENCIAS ESCRITAS:        ' WKS-MASCARA
123300     DISPLAY '******************************************'.
123400 ESTADISTICAS-E. EXIT.
123500
123600 CIERRA-ARCHIVOS SECTION.
123700     CLOSE TRADES SUGOUT.
123800 CIERRA-ARCHIVOS-E. EXIT.
