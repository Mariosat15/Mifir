000100******************************************************************
000200* COPY       : RGENVC1                                           *
000300* APLICACION : REPORTERIA REGULATORIA MIFIR                      *
000400* DESCRIPCION: CONSTANTES DE LA ENVOLTURA ISO 20022 AUTH.016,    *
000500*            : COMPARTIDA POR LOS GENERADORES DE REPORTE XML     *
000600* LONGITUD   : 90 POSICIONES                                     *
000700******************************************************************
000800*  2024-02-15  PEDR  TK-40120  CONSTANTES INICIALES DE ENVOLTURA  *
000900******************************************************************
001000 01  REG-ENVOLTURA.
001100     02  RGEV-FROM-ORG-ID           PIC X(10) VALUE 'KD'.
001200     02  RGEV-TO-ORG-ID             PIC X(10) VALUE 'CY'.
001300     02  RGEV-BIZ-MSG-ID            PIC X(35).
001400     02  RGEV-CREATION-DATE         PIC X(20).
001500     02  FILLER                     PIC X(15).
