000100******************************************************************
000200* COPY       : RGQLTO1                                           *
000300* APLICACION : REPORTERIA REGULATORIA MIFIR                      *
000400* DESCRIPCION: LAYOUT DEL REPORTE DE CALIDAD DE DATOS (QLTOUT).  *
000500*            : ENCABEZADO CON TOTALES DE RENGLONES/COLUMNAS,     *
000600*            : UN DETALLE POR COLUMNA DEL ARCHIVO DE TRADES, Y   *
000700*            : TOTAL DE COLUMNAS SOSPECHOSAS AL FINAL            *
000800******************************************************************
000900*  2024-03-25  PEDR  TK-40162  LAYOUT INICIAL DE QLTOUT           *
001000*  2024-08-19  CAHL  TK-40201  SE AGREGAN RENGLONES DE            *
001100*            :               ENCABEZADO Y TOTAL DEL REPORTE      *
001200******************************************************************
001300 01  REG-QLTOUT.
001400     02  RGQL-TIPO-RENGLON          PIC X(05).
001500         88  RGQL-ES-ENCABEZADO     VALUE 'HDR  '.
001600         88  RGQL-ES-DETALLE        VALUE 'DET  '.
001700         88  RGQL-ES-TOTAL          VALUE 'TRL  '.
001800     02  FILLER                     PIC X(01).
001900     02  RGQL-COLUMNA               PIC X(30).
002000     02  FILLER                     PIC X(02).
002100     02  RGQL-FALTANTES             PIC ZZZ,ZZ9.
002200     02  FILLER                     PIC X(02).
002300     02  RGQL-PORCENTAJE            PIC ZZ9.9.
002400     02  FILLER                     PIC X(02).
002500     02  RGQL-DISTINTOS             PIC ZZZ,ZZ9.
002600     02  FILLER                     PIC X(02).
002700     02  RGQL-BANDERA               PIC X(40).
002800******************************************************************
002900*   VISTA ALTERNA DEL RENGLON PARA EL ENCABEZADO DEL REPORTE,    *
003000*   CON EL TOTAL DE REGISTROS LEIDOS Y EL TOTAL DE COLUMNAS      *
003100******************************************************************
003200 01  REG-QLTOUT-ENCAB REDEFINES REG-QLTOUT.
003300     02  RGQE-TIPO-RENGLON          PIC X(05).
003400     02  FILLER                     PIC X(01).
003500     02  RGQE-ETIQUETA              PIC X(30).
003600     02  FILLER                     PIC X(02).
003700     02  RGQE-TOTAL-RENGLONES       PIC ZZZ,ZZ9.
003800     02  FILLER                     PIC X(02).
003900     02  RGQE-TOTAL-COLUMNAS        PIC ZZ9.9.
004000     02  FILLER                     PIC X(02).
004100     02  RGQE-TOTAL-DISTINTOS-COLS  PIC ZZZ,ZZ9.
004200     02  FILLER                     PIC X(02).
004300     02  FILLER                     PIC X(40).
004400******************************************************************
004500*   VISTA ALTERNA DEL RENGLON PARA EL TOTAL AL PIE DEL REPORTE,  *
004600*   CON EL TOTAL DE COLUMNAS MARCADAS COMO SOSPECHOSAS           *
004700******************************************************************
004800 01  REG-QLTOUT-TOTAL REDEFINES REG-QLTOUT.
004900     02  RGQT-TIPO-RENGLON          PIC X(05).
005000     02  FILLER                     PIC X(01).
005100     02  RGQT-ETIQUETA              PIC X(30).
005200     02  FILLER                     PIC X(02).
005300     02  RGQT-TOTAL-PROBLEMAS       PIC ZZZ,ZZ9.
005400     02  FILLER                     PIC X(58).
