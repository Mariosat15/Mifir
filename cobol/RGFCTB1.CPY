000100******************************************************************
000200* COPY       : RGFCTB1                                           *
000300* APLICACION : REPORTERIA REGULATORIA MIFIR                      *
000400* DESCRIPCION: TABLA EN MEMORIA DEL CATALOGO DE CAMPOS MIFIR,    *
000500*            : 33 RENGLONES (7 OBLIGATORIOS, 18 CONDICIONALES,   *
000600*            : 8 OPCIONALES), CARGADA EN ORDEN ALFABETICO DE     *
000700*            : NOMBRE PARA PERMITIR BUSQUEDA SEARCH ALL          *
000800******************************************************************
000900*  2024-02-12  JFLO  TK-40115  TABLA INICIAL DE CATALOGO MIFIR    *
001000******************************************************************
001100 01  TABLA-CATALOGO-MIFIR.
001200     02  RGFC-RENGLON OCCURS 33 TIMES
001300                      ASCENDING KEY IS RGFC-NOMBRE
001400                      INDEXED BY RGFC-IDX.
001500         03  RGFC-NOMBRE            PIC X(30).
001600         03  RGFC-RUTA              PIC X(40).
001700         03  RGFC-TIPO              PIC X(08).
001800             88  RGFC-ES-STRING     VALUE 'STRING  '.
001900             88  RGFC-ES-DECIMAL    VALUE 'DECIMAL '.
002000             88  RGFC-ES-DATETIME   VALUE 'DATETIME'.
002100             88  RGFC-ES-BOOLEAN    VALUE 'BOOLEAN '.
002200             88  RGFC-ES-ENUM       VALUE 'ENUM    '.
002300         03  RGFC-REQUISITO         PIC X(01).
002400             88  RGFC-REQUERIDO     VALUE 'R'.
002500             88  RGFC-CONDICIONAL   VALUE 'C'.
002600             88  RGFC-OPCIONAL      VALUE 'O'.
002700         03  RGFC-DEFECTO           PIC X(24).
002800         03  RGFC-ENUMS             PIC X(30).
002900         03  FILLER                 PIC X(06).
