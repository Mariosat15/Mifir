000100******************************************************************
000200* FECHA       : 22/05/2024                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : REPORTERIA REGULATORIA MIFIR                     *
000500* PROGRAMA    : RGTXGN01                                          *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : LEE EL ARCHIVO DE OPERACIONES EJECUTADAS (TRADES)*
000800*             : Y EL ARCHIVO DE CONTROL DE MAPEO (MAPCTL), Y      *
000900*             : GENERA EL REPORTE REGULATORIO MIFIR RTS 22 EN    *
001000*             : FORMATO XML ISO 20022 AUTH.016.001.01, UN BLOQUE *
001100*             : TX/NEW POR OPERACION, DENTRO DE LA ENVOLTURA     *
001200*             : BIZDATA/APPHDR                                   *
001300* ARCHIVOS    : TRADES=C, MAPCTL=C, XMLOUT=A                     *
001400* ACCION (ES) : G=GENERAR REPORTE                                *
001500* INSTALADO   : 22/05/1990                                        *
001600* BPM/RATIONAL: 240122                                            *
001700* NOMBRE      : GENERADOR DE REPORTE XML MIFIR                   *
001800* DESCRIPCION : BATCH PRINCIPAL UNIDAD 1                         *
001900******************************************************************
002000* BITACORA DE CAMBIOS                                             *
002100*  22/05/1990  PEDR  REQ-05011  VERSION INICIAL DEL GENERADOR    *
002200*  18/09/1992  JFLO  REQ-05133  SE AGREGA BLOQUE COMPRADOR/       *
002300*             :                 VENDEDOR CON REGLA DE LEI        *
002400*  07/04/1995  CAHL  REQ-05290  NORMALIZACION DE MARCAS DE TIEMPO*
002500*  30/12/1998  PEDR  Y2K-0112   VALIDACION DE SIGLO EN FECHA      *
002600*             :                 CORRIDA Y EN CREDT DE ENVOLTURA  *
002700*  11/07/2006  JFLO  TK-40131   SE AGREGAN INDICADORES CON        *
002800*             :                 VALORES POR DEFECTO              *
002900*  22/05/2024  PEDR  TK-40190   AJUSTE DE DECISORES ANIDADOS EN   *
003000*             :                 BLOQUE COMPRADOR/VENDEDOR         *
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID. RGTXGN01.
003400 AUTHOR. ERICK RAMIREZ.
003500 INSTALLATION. REPORTERIA REGULATORIA MIFIR.
003600 DATE-WRITTEN. 22/05/1990.
003700 DATE-COMPILED.
003800 SECURITY. USO INTERNO DEL DEPARTAMENTO DE REPORTERIA.
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT TRADES ASSIGN TO TRADES
004600            ORGANIZATION  IS LINE SEQUENTIAL
004700            ACCESS        IS SEQUENTIAL
004800            FILE STATUS   IS FS-TRADES
004900                             FSE-TRADES.
005000
005100     SELECT MAPCTL ASSIGN TO MAPCTL
005200            ORGANIZATION  IS LINE SEQUENTIAL
005300            ACCESS        IS SEQUENTIAL
005400            FILE STATUS   IS FS-MAPCTL
005500                             FSE-MAPCTL.
005600
005700     SELECT XMLOUT ASSIGN TO XMLOUT
005800            ORGANIZATION  IS LINE SEQUENTIAL
005900            ACCESS        IS SEQUENTIAL
006000            FILE STATUS   IS FS-XMLOUT
006100                             FSE-XMLOUT.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500******************************************************************
006600*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006700******************************************************************
006800*   ARCHIVO DE OPERACIONES EJECUTADAS (UN RENGLON POR OPERACION).
006900*   ARCHIVO DE CONTROL DE MAPEO (UN RENGLON POR CAMPO MIFIR).
007000*   ARCHIVO DE SALIDA DEL REPORTE XML AUTH.016.001.01.
007100 FD  TRADES
007200     RECORDING MODE IS F.
007300     COPY RGTRIN1.
007400 FD  MAPCTL
007500     RECORDING MODE IS F.
007600     COPY RGMAPCT.
007700 FD  XMLOUT
007800     RECORDING MODE IS F.
007900     COPY RGXMLO1.
008000 WORKING-STORAGE SECTION.
008100******************************************************************
008200*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008300******************************************************************
008400 01  WKS-FS-STATUS.
008500     02  WKS-STATUS.
008600*      ARCHIVO DE OPERACIONES
008700         04  FS-TRADES             PIC 9(02) VALUE ZEROES.
008800         04  FSE-TRADES.
008900             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
009000             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
009100             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
009200*      ARCHIVO DE CONTROL DE MAPEO
009300         04  FS-MAPCTL             PIC 9(02) VALUE ZEROES.
009400         04  FSE-MAPCTL.
009500             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
009600             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
009700             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
009800*      ARCHIVO DE SALIDA XML
009900         04  FS-XMLOUT             PIC 9(02) VALUE ZEROES.
010000         04  FSE-XMLOUT.
010100             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
010200             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
010300             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
010400     02  WKS-PARAMS-DEBD1R00.
010500         04  PROGRAMA              PIC X(08) VALUE SPACES.
010600         04  ARCHIVO               PIC X(08) VALUE SPACES.
010700         04  ACCION                PIC X(10) VALUE SPACES.
010800         04  LLAVE                 PIC X(32) VALUE SPACES.
010900******************************************************************
011000*              TABLA DE CATALOGO Y TABLA DE MAPEO PARALELA       *
011100******************************************************************
011200     COPY RGFCTB1.
011300 01  WKS-TABLA-MAPEO.
011400     02  WKS-MAP-RENGLON OCCURS 33 TIMES.
011500         04  WKS-MAP-FUENTE        PIC X(30) VALUE SPACES.
011600         04  WKS-MAP-CONST         PIC X(30) VALUE SPACES.
011700     COPY RGENVC1.
011800******************************************************************
011900*              TABLA DE NOMBRES DE CAMPOS OBLIGATORIOS           *
012000******************************************************************
012100 01  WKS-TABLA-REQ.
012200     02  FILLER             PIC X(30) VALUE 'TRANSACTION_ID'.
012300     02  FILLER             PIC X(30) VALUE 'REPORTING_PARTY_LEI'.
012400     02  FILLER             PIC X(30) VALUE 'INSTRUMENT_ISIN'.
012500     02  FILLER             PIC X(30) VALUE 'EXECUTION_DATETIME'.
012600     02  FILLER             PIC X(30) VALUE 'TRADE_DATETIME'.
012700     02  FILLER             PIC X(30) VALUE 'PRICE_AMOUNT'.
012800     02  FILLER             PIC X(30) VALUE 'QUANTITY'.
012900 01  WKS-TABLA-REQ-R REDEFINES WKS-TABLA-REQ.
013000     02  WKS-REQ-NOMBRE            PIC X(30) OCCURS 7 TIMES.
013100******************************************************************
013200*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
013300******************************************************************
013400 01  WKS-CONTADORES.
013500     02  WKS-REGISTROS-LEIDOS      PIC 9(07) COMP VALUE ZEROES.
013600     02  WKS-TX-ESCRITOS           PIC 9(07) COMP VALUE ZEROES.
013700     02  WKS-CAMPOS-MAPEADOS       PIC 9(05) COMP VALUE ZEROES.
013800     02  WKS-MAPCTL-DESCONOCIDOS   PIC 9(05) COMP VALUE ZEROES.
013900     02  WKS-REQUERIDOS-SIN-MAPEO  PIC 9(02) COMP VALUE ZEROES.
014000     02  WKS-LINEAS-ESCRITAS       PIC 9(07) COMP VALUE ZEROES.
014100     02  WKS-SUBR                  PIC 9(02) COMP VALUE ZEROES.
014200     02  WKS-SEQ-DISPLAY           PIC 9(08) VALUE ZEROES.
014300 01  WKS-MASCARA                   PIC Z,ZZZ,ZZ9 VALUE ZEROES.
014400 01  WKS-FECHA-CORRIDA-AAAAMMDD    PIC 9(08) VALUE ZEROES.
014500 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA-AAAAMMDD.
014600     02  WKS-FCA-ANO               PIC 9(04).
014700     02  WKS-FCA-MES               PIC 9(02).
014800     02  WKS-FCA-DIA               PIC 9(02).
014900 01  WKS-FECHA-CORRIDA             PIC X(10) VALUE SPACES.
015000 01  WKS-FECHA-HORA-CORRIDA        PIC X(24) VALUE SPACES.
015100 01  WKS-FHC-R REDEFINES WKS-FECHA-HORA-CORRIDA.
015200     02  WKS-FHC-FECHA             PIC X(10).
015300     02  WKS-FHC-RESTO             PIC X(14).
015400******************************************************************
015500*              AREAS DE RESOLUCION DE VALOR POR CAMPO            *
015600******************************************************************
015700 01  WKS-NOMBRE-COLUMNA            PIC X(30) VALUE SPACES.
015800 01  WKS-VALOR-COLUMNA             PIC X(80) VALUE SPACES.
015900 01  WKS-VALOR-RESUELTO            PIC X(80) VALUE SPACES.
016000 01  WKS-VALOR-MAPEADO-SW          PIC X(01) VALUE 'N'.
016100     88  WKS-SI-MAPEADO                       VALUE 'S'.
016200 01  WKS-TIMESTAMP-NORM            PIC X(80) VALUE SPACES.
016300 01  WKS-PRICE-EDITADO        PIC ZZZZZZZZ9.99999 VALUE ZEROES.
016400 01  WKS-QTY-EDITADO               PIC ZZZZZZZZ9.99999999
016500                                        VALUE ZEROES.
016600 01  WKS-TS-CUENTA-T               PIC 9(03) COMP VALUE ZEROES.
016700 01  WKS-TS-CUENTA-Z               PIC 9(03) COMP VALUE ZEROES.
016800 01  WKS-TS-CUENTA-DOSPUNTOS       PIC 9(03) COMP VALUE ZEROES.
016900 01  WKS-TS-LEN                    PIC 9(03) COMP VALUE ZEROES.
017000 01  WKS-CAMPO-GENERICO            PIC X(80) VALUE SPACES.
017100 01  WKS-CAMPO-LARGO               PIC 9(03) COMP VALUE ZEROES.
017200******************************************************************
017300*              AREAS DE CONSTRUCCION DE LINEAS XML                *
017400******************************************************************
017500 01  WKS-CONSTRUCTOR-XML.
017600     02  WKS-INDENT-NIVEL          PIC 9(02) COMP VALUE ZEROES.
017700     02  WKS-INDENT-POS            PIC 9(02) COMP VALUE ZEROES.
017800     02  WKS-ETIQUETA              PIC X(40) VALUE SPACES.
017900     02  WKS-VALOR-ETQ             PIC X(80) VALUE SPACES.
018000     02  WKS-ATRIB-NOMBRE          PIC X(20) VALUE SPACES.
018100     02  WKS-ATRIB-VALOR           PIC X(20) VALUE SPACES.
018200     02  WKS-PARTY-ETIQUETA        PIC X(04) VALUE SPACES.
018300     02  WKS-PARTY-VALOR           PIC X(10) VALUE SPACES.
018400 01  WKS-SANGRIA                   PIC X(20) VALUE SPACES.
018500******************************************************************
018600*              BANDERAS DE FIN DE ARCHIVO                        *
018700******************************************************************
018800 01  WKS-FLAGS.
018900     02  WKS-FIN-TRADES            PIC 9(01) VALUE ZEROES.
019000         88  FIN-TRADES                      VALUE 1.
019100     02  WKS-FIN-MAPCTL            PIC 9(01) VALUE ZEROES.
019200         88  FIN-MAPCTL                      VALUE 1.
019300******************************************************************
019400 PROCEDURE DIVISION.
019500 000-MAIN SECTION.
019600     PERFORM APERTURA-ARCHIVOS
019700     PERFORM CARGA-TABLA-MAPEO
019800     PERFORM VALIDA-CAMPOS-REQUERIDOS
019900     PERFORM ESCRIBE-ENVOLTURA-INICIO
020000     PERFORM LEE-TRADES
020100     PERFORM PROCESA-TRADE UNTIL FIN-TRADES
020200     PERFORM ESCRIBE-ENVOLTURA-FIN
020300     PERFORM ESTADISTICAS
020400     PERFORM CIERRA-ARCHIVOS
020500     STOP RUN.
020600 000-MAIN-E. EXIT.
020700
020800 APERTURA-ARCHIVOS SECTION.
020900     ACCEPT WKS-FECHA-CORRIDA-AAAAMMDD FROM SYSIN
021000     MOVE   'RGTXGN01'   TO   PROGRAMA
021100     CALL 'RGCATLD0' USING TABLA-CATALOGO-MIFIR
021200     STRING WKS-FCA-ANO DELIMITED BY SIZE
021300            '-'         DELIMITED BY SIZE
021400            WKS-FCA-MES DELIMITED BY SIZE
021500            '-'         DELIMITED BY SIZE
021600            WKS-FCA-DIA DELIMITED BY SIZE
021700            INTO WKS-FECHA-CORRIDA
021800     STRING WKS-FECHA-CORRIDA DELIMITED BY SIZE
021900            'T00:00:00.000Z' DELIMITED BY SIZE
022000            INTO WKS-FECHA-HORA-CORRIDA
022100     STRING 'MIFIR.' DELIMITED BY SIZE
022200            WKS-FECHA-CORRIDA DELIMITED BY SIZE
022300            '.RGTXGN01' DELIMITED BY SIZE
022400            INTO RGEV-BIZ-MSG-ID
022500     STRING WKS-FECHA-CORRIDA DELIMITED BY SIZE
022600            'T00:00:00Z' DELIMITED BY SIZE
022700            INTO RGEV-CREATION-DATE
022800     OPEN INPUT  TRADES MAPCTL
022900          OUTPUT XMLOUT
023000     IF FS-TRADES NOT EQUAL 0 AND 97
023100        MOVE 'OPEN'     TO    ACCION
023200        MOVE SPACES     TO    LLAVE
023300        MOVE 'TRADES'   TO    ARCHIVO
023400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
023500                              FS-TRADES, FSE-TRADES
023600        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO TRADES<<<"
023700                UPON CONSOLE
023800        STOP RUN
023900     END-IF
024000
024100     IF FS-MAPCTL NOT EQUAL 0 AND 97
024200        MOVE 'OPEN'     TO    ACCION
024300        MOVE SPACES     TO    LLAVE
024400        MOVE 'MAPCTL'   TO    ARCHIVO
024500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
024600                              FS-MAPCTL, FSE-MAPCTL
024700        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO MAPCTL<<<"
024800                UPON CONSOLE
024900        STOP RUN
025000     END-IF
025100
025200     IF FS-XMLOUT NOT EQUAL 0
025300        MOVE 'OPEN'     TO    ACCION
025400        MOVE SPACES     TO    LLAVE
025500        MOVE 'XMLOUT'   TO    ARCHIVO
025600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
025700                              FS-XMLOUT, FSE-XMLOUT
025800        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO XMLOUT<<<"
025900                UPON CONSOLE
026000        STOP RUN
026100     END-IF.
026200 APERTURA-ARCHIVOS-E. EXIT.
026300
026400******************************************************************
026500*   CARGA DE MAPCTL SOBRE LA TABLA PARALELA DE MAPEO, BUSCANDO   *
026600*   CADA NOMBRE DE CAMPO EN EL CATALOGO MEDIANTE SEARCH ALL      *
026700******************************************************************
026800 CARGA-TABLA-MAPEO SECTION.
026900     PERFORM LEE-MAPCTL
027000     PERFORM APLICA-UN-MAPCTL UNTIL FIN-MAPCTL.
027100 CARGA-TABLA-MAPEO-E. EXIT.
027200
027300 LEE-MAPCTL SECTION.
027400     READ MAPCTL
027500         AT END
027600             MOVE 1 TO WKS-FIN-MAPCTL
027700         NOT AT END
027800             CONTINUE
027900     END-READ.
028000 LEE-MAPCTL-E. EXIT.
028100
028200 APLICA-UN-MAPCTL SECTION.
028300     SEARCH ALL RGFC-RENGLON
028400         AT END
028500             ADD 1 TO WKS-MAPCTL-DESCONOCIDOS
028600             DISPLAY 'RGTXGN01 - CAMPO DE MAPEO DESCONOCIDO: '
028700                     RGMC-FIELD-NAME
028800         WHEN RGFC-NOMBRE (RGFC-IDX) = RGMC-FIELD-NAME
028900             MOVE RGMC-SOURCE      TO WKS-MAP-FUENTE (RGFC-IDX)
029000             MOVE RGMC-CONST-VALUE TO WKS-MAP-CONST  (RGFC-IDX)
029100             IF RGMC-SOURCE NOT = SPACES
029200                ADD 1 TO WKS-CAMPOS-MAPEADOS
029300             END-IF
029400     END-SEARCH
029500     PERFORM LEE-MAPCTL.
029600 APLICA-UN-MAPCTL-E. EXIT.
029700
029800******************************************************************
029900*   VALIDACION DE LOS 7 CAMPOS OBLIGATORIOS DEL CATALOGO MIFIR   *
030000******************************************************************
030100 VALIDA-CAMPOS-REQUERIDOS SECTION.
030200     PERFORM VALIDA-UN-REQUERIDO
030300             VARYING WKS-SUBR FROM 1 BY 1
030400             UNTIL WKS-SUBR > 7.
030500 VALIDA-CAMPOS-REQUERIDOS-E. EXIT.
030600
030700 VALIDA-UN-REQUERIDO SECTION.
030800     SEARCH ALL RGFC-RENGLON
030900         AT END
031000             DISPLAY 'RGTXGN01 - CAMPO REQUERIDO DESCONOCIDO'
031100         WHEN RGFC-NOMBRE (RGFC-IDX) = WKS-REQ-NOMBRE (WKS-SUBR)
031200             IF WKS-MAP-FUENTE (RGFC-IDX) = SPACES
031300                ADD 1 TO WKS-REQUERIDOS-SIN-MAPEO
031400                DISPLAY 'RGTXGN01 - ADVERTENCIA, CAMPO '
031500                        'REQUERIDO SIN MAPEO: '
031600                        WKS-REQ-NOMBRE (WKS-SUBR)
031700             END-IF
031800     END-SEARCH.
031900 VALIDA-UN-REQUERIDO-E. EXIT.
032000
032100******************************************************************
032200*   RESOLUCION GENERICA DE VALOR DE COLUMNA DEL RENGLON TRADES   *
032300******************************************************************
032400 OBTIENE-VALOR-COLUMNA SECTION.
032500     MOVE SPACES TO WKS-VALOR-COLUMNA
032600     EVALUATE WKS-NOMBRE-COLUMNA
032700         WHEN 'TRANSACTION_ID'
032800             MOVE RGTR-TRANSACTION-ID      TO WKS-VALOR-COLUMNA
032900         WHEN 'REPORTING_PARTY_LEI'
033000             MOVE RGTR-REPORTING-PARTY-LEI TO WKS-VALOR-COLUMNA
033100         WHEN 'INSTRUMENT_ISIN'
033200             MOVE RGTR-INSTRUMENT-ISIN     TO WKS-VALOR-COLUMNA
033300         WHEN 'INSTRUMENT_CFI'
033400             MOVE RGTR-INSTRUMENT-CFI      TO WKS-VALOR-COLUMNA
033500         WHEN 'EXECUTION_DATETIME'
033600             MOVE RGTR-EXECUTION-DATETIME  TO WKS-VALOR-COLUMNA
033700         WHEN 'TRADE_DATETIME'
033800             MOVE RGTR-TRADE-DATETIME      TO WKS-VALOR-COLUMNA
033900         WHEN 'SETTLEMENT_DATE'
034000             MOVE RGTR-SETTLEMENT-DATE     TO WKS-VALOR-COLUMNA
034100         WHEN 'TRADING_VENUE'
034200             MOVE RGTR-TRADING-VENUE       TO WKS-VALOR-COLUMNA
034300         WHEN 'TRADING_CAPACITY'
034400             MOVE RGTR-TRADING-CAPACITY    TO WKS-VALOR-COLUMNA
034500         WHEN 'PRICE_AMOUNT'
034600             MOVE RGTR-PRICE-AMOUNT        TO WKS-PRICE-EDITADO
034700             MOVE WKS-PRICE-EDITADO        TO WKS-VALOR-COLUMNA
034800         WHEN 'PRICE_CURRENCY'
034900             MOVE RGTR-PRICE-CURRENCY      TO WKS-VALOR-COLUMNA
035000         WHEN 'QUANTITY'
035100             MOVE RGTR-QUANTITY            TO WKS-QTY-EDITADO
035200             MOVE WKS-QTY-EDITADO          TO WKS-VALOR-COLUMNA
035300         WHEN 'BUYER_LEI'
035400             MOVE RGTR-BUYER-LEI           TO WKS-VALOR-COLUMNA
035500         WHEN 'BUYER_NATIONAL_ID'
035600             MOVE RGTR-BUYER-NATIONAL-ID   TO WKS-VALOR-COLUMNA
035700         WHEN 'BUYER_FIRST_NAME'
035800             MOVE RGTR-BUYER-FIRST-NAME    TO WKS-VALOR-COLUMNA
035900         WHEN 'BUYER_LAST_NAME'
036000             MOVE RGTR-BUYER-LAST-NAME     TO WKS-VALOR-COLUMNA
036100         WHEN 'BUYER_BIRTH_DATE'
036200             MOVE RGTR-BUYER-BIRTH-DATE    TO WKS-VALOR-COLUMNA
036300         WHEN 'BUYER_COUNTRY'
036400             MOVE RGTR-BUYER-COUNTRY       TO WKS-VALOR-COLUMNA
036500         WHEN 'SELLER_LEI'
036600             MOVE RGTR-SELLER-LEI          TO WKS-VALOR-COLUMNA
036700         WHEN 'SELLER_NATIONAL_ID'
036800             MOVE RGTR-SELLER-NATIONAL-ID  TO WKS-VALOR-COLUMNA
036900         WHEN 'SELLER_FIRST_NAME'
037000             MOVE RGTR-SELLER-FIRST-NAME   TO WKS-VALOR-COLUMNA
037100         WHEN 'SELLER_LAST_NAME'
037200             MOVE RGTR-SELLER-LAST-NAME    TO WKS-VALOR-COLUMNA
037300         WHEN 'SELLER_BIRTH_DATE'
037400             MOVE RGTR-SELLER-BIRTH-DATE   TO WKS-VALOR-COLUMNA
037500         WHEN 'SELLER_COUNTRY'
037600             MOVE RGTR-SELLER-COUNTRY      TO WKS-VALOR-COLUMNA
037700         WHEN 'INVEST_DECISION_PERSON'
037800             MOVE RGTR-INV-DECISION-PERSON TO WKS-VALOR-COLUMNA
037900         WHEN 'INVEST_DECISION_ALGO'
038000             MOVE RGTR-INV-DECISION-ALGO   TO WKS-VALOR-COLUMNA
038100         WHEN 'EXEC_DECISION_PERSON'
038200             MOVE RGTR-EXEC-DECISION-PERSON TO WKS-VALOR-COLUMNA
038300         WHEN 'EXEC_DECISION_ALGO'
038400             MOVE RGTR-EXEC-DECISION-ALGO  TO WKS-VALOR-COLUMNA
038500         WHEN 'SHORT_SALE_INDICATOR'
038600             MOVE RGTR-SHORT-SALE-IND      TO WKS-VALOR-COLUMNA
038700         WHEN 'COMMODITY_DERIV_IND'
038800             MOVE RGTR-COMMODITY-DERIV-IND TO WKS-VALOR-COLUMNA
038900         WHEN 'CLEARING_INDICATOR'
039000             MOVE RGTR-CLEARING-IND        TO WKS-VALOR-COLUMNA
039100         WHEN 'SEC_FINANCING_IND'
039200             MOVE RGTR-SEC-FINANCING-IND   TO WKS-VALOR-COLUMNA
039300         WHEN 'COUNTRY_OF_BRANCH'
039400             MOVE RGTR-COUNTRY-OF-BRANCH   TO WKS-VALOR-COLUMNA
039500         WHEN 'INVEST_FIRM_COVERED'
039600             MOVE RGTR-INVEST-FIRM-COVERED TO WKS-VALOR-COLUMNA
039700         WHEN 'TECH_RECORD_ID'
039800             MOVE RGTR-TECH-RECORD-ID      TO WKS-VALOR-COLUMNA
039900         WHEN 'TAKER_SIDE'
040000             MOVE RGTR-TAKER-SIDE          TO WKS-VALOR-COLUMNA
040100         WHEN 'MAKER_USER_ID'
040200             MOVE RGTR-MAKER-USER-ID       TO WKS-VALOR-COLUMNA
040300         WHEN 'TAKER_USER_ID'
040400             MOVE RGTR-TAKER-USER-ID       TO WKS-VALOR-COLUMNA
040500         WHEN OTHER
040600             MOVE SPACES                   TO WKS-VALOR-COLUMNA
040700     END-EVALUATE.
040800 OBTIENE-VALOR-COLUMNA-E. EXIT.
040900
041000******************************************************************
041100*   RESOLUCION DE VALOR POR PRIORIDAD: MAPEADO / CONSTANTE /     *
041200*   DEFECTO, PARA EL RENGLON DE CATALOGO APUNTADO POR RGFC-IDX   *
041300******************************************************************
041400 RESUELVE-VALOR SECTION.
041500     IF WKS-MAP-FUENTE (RGFC-IDX) = SPACES
041600        MOVE SPACES TO WKS-VALOR-RESUELTO
041700        MOVE 'N'    TO WKS-VALOR-MAPEADO-SW
041800     ELSE
041900        IF WKS-MAP-FUENTE (RGFC-IDX) = '*CONST*'
042000           MOVE WKS-MAP-CONST (RGFC-IDX) TO WKS-VALOR-RESUELTO
042100        ELSE
042200           MOVE WKS-MAP-FUENTE (RGFC-IDX) TO WKS-NOMBRE-COLUMNA
042300           PERFORM OBTIENE-VALOR-COLUMNA
042400           MOVE WKS-VALOR-COLUMNA TO WKS-VALOR-RESUELTO
042500        END-IF
042600        MOVE 'S' TO WKS-VALOR-MAPEADO-SW
042700     END-IF.
042800 RESUELVE-VALOR-E. EXIT.
042900
043000******************************************************************
043100*   CALCULO DE LARGO DE UN CAMPO (POSICION DEL ULTIMO CARACTER   *
043200*   DISTINTO DE ESPACIO) MEDIANTE BARRIDO INVERSO                *
043300******************************************************************
043400 CALCULA-LARGO-CAMPO SECTION.
043500     PERFORM BARRE-CAMPO-GENERICO
043600             VARYING WKS-CAMPO-LARGO FROM 80 BY -1
043700             UNTIL WKS-CAMPO-LARGO = 0
043800                OR WKS-CAMPO-GENERICO (WKS-CAMPO-LARGO:1)
043900                   NOT = SPACE
044000     IF WKS-CAMPO-LARGO = 0
044100        MOVE 1 TO WKS-CAMPO-LARGO
044200     END-IF.
044300 CALCULA-LARGO-CAMPO-E. EXIT.
044400
044500 BARRE-CAMPO-GENERICO SECTION.
044600     CONTINUE.
044700 BARRE-CAMPO-GENERICO-E. EXIT.
044800
044900******************************************************************
045000*   NORMALIZACION DE MARCA DE TIEMPO SEGUN REGLA DE NEGOCIO      *
045100******************************************************************
045200 NORMALIZA-TIMESTAMP SECTION.
045300     IF WKS-VALOR-RESUELTO = SPACES
045400        MOVE WKS-FECHA-HORA-CORRIDA TO WKS-TIMESTAMP-NORM
045500     ELSE
045600        MOVE WKS-VALOR-RESUELTO TO WKS-TIMESTAMP-NORM
045700        MOVE ZEROES TO WKS-TS-CUENTA-T WKS-TS-CUENTA-Z
045800                        WKS-TS-CUENTA-DOSPUNTOS
045900        INSPECT WKS-VALOR-RESUELTO TALLYING WKS-TS-CUENTA-T
046000                FOR ALL 'T'
046100        INSPECT WKS-VALOR-RESUELTO TALLYING WKS-TS-CUENTA-Z
046200                FOR ALL 'Z'
046300        INSPECT WKS-VALOR-RESUELTO TALLYING
046400                WKS-TS-CUENTA-DOSPUNTOS FOR ALL ':'
046500        IF WKS-TS-CUENTA-T > 0 AND WKS-TS-CUENTA-Z > 0
046600           CONTINUE
046700        ELSE
046800           MOVE WKS-VALOR-RESUELTO TO WKS-CAMPO-GENERICO
046900           PERFORM CALCULA-LARGO-CAMPO
047000           IF WKS-TS-CUENTA-DOSPUNTOS > 0 AND WKS-CAMPO-LARGO < 15
047100              STRING WKS-FECHA-CORRIDA                DELIMITED
047200                     BY SIZE
047300                     'T'                               DELIMITED
047400                     BY SIZE
047500                     WKS-VALOR-RESUELTO (1:WKS-CAMPO-LARGO)
047600                                                        DELIMITED
047700                     BY SIZE
047800                     ':00.000Z'                         DELIMITED
047900                     BY SIZE
048000                     INTO WKS-TIMESTAMP-NORM
048100           END-IF
048200        END-IF
048300     END-IF.
048400 NORMALIZA-TIMESTAMP-E. EXIT.
048500
048600******************************************************************
048700*   ESCRITORES GENERICOS DE ELEMENTOS XML                        *
048800******************************************************************
048900 ESCRIBE-ETIQUETA-SIMPLE SECTION.
049000     MOVE WKS-VALOR-ETQ TO WKS-CAMPO-GENERICO
049100     PERFORM CALCULA-LARGO-CAMPO
049200     MOVE SPACES TO RGXM-TEXTO
049300     COMPUTE WKS-INDENT-POS = WKS-INDENT-NIVEL * 2
049400     IF WKS-INDENT-NIVEL = 0
049500        STRING '<'                        DELIMITED BY SIZE
049600               WKS-ETIQUETA               DELIMITED BY SPACE
049700               '>'                        DELIMITED BY SIZE
049800               WKS-VALOR-ETQ (1:WKS-CAMPO-LARGO)
049900                                           DELIMITED BY SIZE
050000               '</'                       DELIMITED BY SIZE
050100               WKS-ETIQUETA               DELIMITED BY SPACE
050200               '>'                        DELIMITED BY SIZE
050300               INTO RGXM-TEXTO
050400     ELSE
050500        STRING WKS-SANGRIA (1:WKS-INDENT-POS)
050600                                           DELIMITED BY SIZE
050700               '<'                        DELIMITED BY SIZE
050800               WKS-ETIQUETA               DELIMITED BY SPACE
050900               '>'                        DELIMITED BY SIZE
051000               WKS-VALOR-ETQ (1:WKS-CAMPO-LARGO)
051100                                           DELIMITED BY SIZE
051200               '</'                       DELIMITED BY SIZE
051300               WKS-ETIQUETA               DELIMITED BY SPACE
051400               '>'                        DELIMITED BY SIZE
051500               INTO RGXM-TEXTO
051600     END-IF
051700     WRITE REG-XMLOUT
051800     ADD 1 TO WKS-LINEAS-ESCRITAS.
051900 ESCRIBE-ETIQUETA-SIMPLE-E. EXIT.
052000
052100 ESCRIBE-ETIQUETA-ATRIB SECTION.
052200     MOVE WKS-VALOR-ETQ TO WKS-CAMPO-GENERICO
052300     PERFORM CALCULA-LARGO-CAMPO
052400     MOVE SPACES TO RGXM-TEXTO
052500     COMPUTE WKS-INDENT-POS = WKS-INDENT-NIVEL * 2
052600     STRING WKS-SANGRIA (1:WKS-INDENT-POS)  DELIMITED BY SIZE
052700            '<'                             DELIMITED BY SIZE
052800            WKS-ETIQUETA                    DELIMITED BY SPACE
052900            ' '                             DELIMITED BY SIZE
053000            WKS-ATRIB-NOMBRE                DELIMITED BY SPACE
053100            '="'                            DELIMITED BY SIZE
053200            WKS-ATRIB-VALOR                 DELIMITED BY SPACE
053300            '">'                            DELIMITED BY SIZE
053400            WKS-VALOR-ETQ (1:WKS-CAMPO-LARGO)
053500                                             DELIMITED BY SIZE
053600            '</'                            DELIMITED BY SIZE
053700            WKS-ETIQUETA                    DELIMITED BY SPACE
053800            '>'                             DELIMITED BY SIZE
053900            INTO RGXM-TEXTO
054000     WRITE REG-XMLOUT
054100     ADD 1 TO WKS-LINEAS-ESCRITAS.
054200 ESCRIBE-ETIQUETA-ATRIB-E. EXIT.
054300
054400******************************************************************
054500*   IDENTIFICACION DE PARTY DEL APPHDR (FR/TO), ANIDADA COMO     *
054600*   ORGID/ID/ORGID/OTHR/ID SEGUN EL ESQUEMA AUTH.016             *
054700******************************************************************
054800 ESCRIBE-PARTY-ORGID SECTION.
054900     STRING WKS-SANGRIA (1:8)             DELIMITED BY SIZE
055000            '<'                           DELIMITED BY SIZE
055100            WKS-PARTY-ETIQUETA            DELIMITED BY SPACE
055200            '><OrgId><Id><OrgId><Othr>'   DELIMITED BY SIZE
055300            INTO RGXM-TEXTO
055400     WRITE REG-XMLOUT
055500     MOVE 5               TO WKS-INDENT-NIVEL
055600     MOVE 'Id'            TO WKS-ETIQUETA
055700     MOVE WKS-PARTY-VALOR TO WKS-VALOR-ETQ
055800     PERFORM ESCRIBE-ETIQUETA-SIMPLE
055900     STRING WKS-SANGRIA (1:8)             DELIMITED BY SIZE
056000            '</Othr></OrgId></Id></OrgId></'
056100                                           DELIMITED BY SIZE
056200            WKS-PARTY-ETIQUETA            DELIMITED BY SPACE
056300            '>'                           DELIMITED BY SIZE
056400            INTO RGXM-TEXTO
056500     WRITE REG-XMLOUT.
056600 ESCRIBE-PARTY-ORGID-E. EXIT.
056700
056800******************************************************************
056900*   ESCRITURA DE LA ENVOLTURA BIZDATA/APPHDR Y APERTURA DEL      *
057000*   DOCUMENTO FININSTRMRPTGTXRPT                                 *
057100******************************************************************
057200 ESCRIBE-ENVOLTURA-INICIO SECTION.
057300     MOVE '<?xml version="1.0" encoding="UTF-8"?>' TO RGXM-TEXTO
057400     WRITE REG-XMLOUT
057500     STRING '<BizData xmlns="urn:iso:std:iso:20022:tech'
057600            ':xsd:head.003.001.01">'     DELIMITED BY SIZE
057700            INTO RGXM-TEXTO
057800     WRITE REG-XMLOUT
057900     MOVE '  <Hdr><AppHdr>' TO RGXM-TEXTO
058000     WRITE REG-XMLOUT
058100     MOVE 'Fr'              TO WKS-PARTY-ETIQUETA
058200     MOVE RGEV-FROM-ORG-ID  TO WKS-PARTY-VALOR
058300     PERFORM ESCRIBE-PARTY-ORGID
058400     MOVE 'To'              TO WKS-PARTY-ETIQUETA
058500     MOVE RGEV-TO-ORG-ID    TO WKS-PARTY-VALOR
058600     PERFORM ESCRIBE-PARTY-ORGID
058700     MOVE 4 TO WKS-INDENT-NIVEL
058800     MOVE 'BizMsgIdr' TO WKS-ETIQUETA
058900     MOVE RGEV-BIZ-MSG-ID TO WKS-VALOR-ETQ
059000     PERFORM ESCRIBE-ETIQUETA-SIMPLE
059100     MOVE 'MsgDefIdr' TO WKS-ETIQUETA
059200     MOVE 'auth.016.001.01' TO WKS-VALOR-ETQ
059300     PERFORM ESCRIBE-ETIQUETA-SIMPLE
059400     MOVE 'CreDt' TO WKS-ETIQUETA
059500     MOVE RGEV-CREATION-DATE TO WKS-VALOR-ETQ
059600     PERFORM ESCRIBE-ETIQUETA-SIMPLE
059700     MOVE '  </AppHdr></Hdr>' TO RGXM-TEXTO
059800     WRITE REG-XMLOUT
059900     STRING '  <Pyld><Document xmlns="urn:iso:std:iso:2002'
060000            '2:tech:xsd:auth.016.001.01">' DELIMITED BY SIZE
060100            INTO RGXM-TEXTO
060200     WRITE REG-XMLOUT
060300     MOVE '    <FinInstrmRptgTxRpt>' TO RGXM-TEXTO
060400     WRITE REG-XMLOUT.
060500 ESCRIBE-ENVOLTURA-INICIO-E. EXIT.
060600
060700 ESCRIBE-ENVOLTURA-FIN SECTION.
060800     MOVE '    </FinInstrmRptgTxRpt>' TO RGXM-TEXTO
060900     WRITE REG-XMLOUT
061000     MOVE '  </Document></Pyld>' TO RGXM-TEXTO
061100     WRITE REG-XMLOUT
061200     MOVE '</BizData>' TO RGXM-TEXTO
061300     WRITE REG-XMLOUT.
061400 ESCRIBE-ENVOLTURA-FIN-E. EXIT.
061500
061600******************************************************************
061700*   LECTURA DEL ARCHIVO DE OPERACIONES (TRADES)                  *
061800******************************************************************
061900 LEE-TRADES SECTION.
062000     READ TRADES
062100         AT END
062200             MOVE 1 TO WKS-FIN-TRADES
062300         NOT AT END
062400             ADD 1 TO WKS-REGISTROS-LEIDOS
062500     END-READ.
062600 LEE-TRADES-E. EXIT.
062700
062800******************************************************************
062900*   CONSTRUCCION DE UN BLOQUE TX/NEW POR OPERACION RECIBIDA      *
063000******************************************************************
063100 PROCESA-TRADE SECTION.
063200     PERFORM ESCRIBE-TX-NEW
063300     PERFORM LEE-TRADES.
063400 PROCESA-TRADE-E. EXIT.
063500
063600 ESCRIBE-TX-NEW SECTION.
063700     MOVE '      <Tx><New>' TO RGXM-TEXTO
063800     WRITE REG-XMLOUT
063900     MOVE 6 TO WKS-INDENT-NIVEL
064000     PERFORM ESCRIBE-RPTG-PRTY
064100     PERFORM ESCRIBE-IDS-TXN
064200     PERFORM ESCRIBE-INSTRM
064300     PERFORM ESCRIBE-FECHAS
064400     PERFORM ESCRIBE-VENUE
064500     PERFORM ESCRIBE-PRECIO-CANT
064600     PERFORM ESCRIBE-BLOQUE-COMPRADOR
064700     PERFORM ESCRIBE-BLOQUE-VENDEDOR
064800     PERFORM ESCRIBE-INDICADORES
064900     MOVE '      </New></Tx>' TO RGXM-TEXTO
065000     WRITE REG-XMLOUT
065100     ADD 1 TO WKS-TX-ESCRITOS.
065200 ESCRIBE-TX-NEW-E. EXIT.
065300
065400 ESCRIBE-RPTG-PRTY SECTION.
065500     SET RGFC-IDX TO 20
065600     PERFORM RESUELVE-VALOR
065700     IF WKS-VALOR-RESUELTO = SPACES
065800        MOVE 'YOUR_FIRM_LEI_HERE' TO WKS-VALOR-RESUELTO
065900     END-IF
066000     MOVE '      <RptgPrty><LEI>' TO RGXM-TEXTO
066100     WRITE REG-XMLOUT
066200     MOVE 'LEI' TO WKS-ETIQUETA
066300     MOVE WKS-VALOR-RESUELTO TO WKS-VALOR-ETQ
066400     PERFORM ESCRIBE-ETIQUETA-SIMPLE
066500     MOVE '      </LEI></RptgPrty>' TO RGXM-TEXTO
066600     WRITE REG-XMLOUT.
066700 ESCRIBE-RPTG-PRTY-E. EXIT.
066800
066900 ESCRIBE-IDS-TXN SECTION.
067000     SET RGFC-IDX TO 29
067100     PERFORM RESUELVE-VALOR
067200     IF WKS-VALOR-RESUELTO = SPACES
067300        MOVE WKS-REGISTROS-LEIDOS TO WKS-SEQ-DISPLAY
067400        STRING 'TXN_' DELIMITED BY SIZE
067500               WKS-SEQ-DISPLAY DELIMITED BY SIZE
067600               INTO WKS-VALOR-RESUELTO
067700     END-IF
067800     MOVE 'TechRcrdId' TO WKS-ETIQUETA
067900     MOVE WKS-VALOR-RESUELTO TO WKS-VALOR-ETQ
068000     PERFORM ESCRIBE-ETIQUETA-SIMPLE
068100
068200     SET RGFC-IDX TO 33
068300     PERFORM RESUELVE-VALOR
068400     IF WKS-VALOR-RESUELTO = SPACES
068500        MOVE WKS-REGISTROS-LEIDOS TO WKS-SEQ-DISPLAY
068600        STRING 'AUTO_TXN_' DELIMITED BY SIZE
068700               WKS-SEQ-DISPLAY DELIMITED BY SIZE
068800               INTO WKS-VALOR-RESUELTO
068900     END-IF
069000     MOVE 'TxId' TO WKS-ETIQUETA
069100     MOVE WKS-VALOR-RESUELTO TO WKS-VALOR-ETQ
069200     PERFORM ESCRIBE-ETIQUETA-SIMPLE.
069300 ESCRIBE-IDS-TXN-E. EXIT.
069400
069500 ESCRIBE-INSTRM SECTION.
069600     MOVE '      <FinInstrmId>' TO RGXM-TEXTO
069700     WRITE REG-XMLOUT
069800     SET RGFC-IDX TO 13
069900     PERFORM RESUELVE-VALOR
070000     IF WKS-VALOR-RESUELTO = SPACES
070100        MOVE 'SAMPLE_ISIN_123456789012' TO WKS-VALOR-RESUELTO
070200     END-IF
070300     MOVE '        <Id><ISIN>' TO RGXM-TEXTO
070400     WRITE REG-XMLOUT
070500     MOVE 'ISIN' TO WKS-ETIQUETA
070600     MOVE WKS-VALOR-RESUELTO TO WKS-VALOR-ETQ
070700     MOVE 8 TO WKS-INDENT-NIVEL
070800     PERFORM ESCRIBE-ETIQUETA-SIMPLE
070900     MOVE 6 TO WKS-INDENT-NIVEL
071000     MOVE '        </ISIN></Id>' TO RGXM-TEXTO
071100     WRITE REG-XMLOUT
071200
071300     SET RGFC-IDX TO 12
071400     PERFORM RESUELVE-VALOR
071500     IF WKS-VALOR-RESUELTO = SPACES
071600        MOVE 'FXXXXX' TO WKS-VALOR-RESUELTO
071700     END-IF
071800     MOVE 'CFI' TO WKS-ETIQUETA
071900     MOVE WKS-VALOR-RESUELTO TO WKS-VALOR-ETQ
072000     PERFORM ESCRIBE-ETIQUETA-SIMPLE
072100     MOVE '      </FinInstrmId>' TO RGXM-TEXTO
072200     WRITE REG-XMLOUT.
072300 ESCRIBE-INSTRM-E. EXIT.
072400
072500 ESCRIBE-FECHAS SECTION.
072600     SET RGFC-IDX TO 11
072700     PERFORM RESUELVE-VALOR
072800     PERFORM NORMALIZA-TIMESTAMP
072900     MOVE WKS-TIMESTAMP-NORM TO WKS-VALOR-RESUELTO
073000     MOVE 'ExctnDtTm' TO WKS-ETIQUETA
073100     MOVE WKS-VALOR-RESUELTO TO WKS-VALOR-ETQ
073200     PERFORM ESCRIBE-ETIQUETA-SIMPLE
073300
073400     SET RGFC-IDX TO 30
073500     IF WKS-MAP-FUENTE (30) = SPACES
073600        MOVE WKS-TIMESTAMP-NORM TO WKS-VALOR-RESUELTO
073700     ELSE
073800        PERFORM RESUELVE-VALOR
073900        PERFORM NORMALIZA-TIMESTAMP
074000        MOVE WKS-TIMESTAMP-NORM TO WKS-VALOR-RESUELTO
074100     END-IF
074200     MOVE 'TradDtTm' TO WKS-ETIQUETA
074300     MOVE WKS-VALOR-RESUELTO TO WKS-VALOR-ETQ
074400     PERFORM ESCRIBE-ETIQUETA-SIMPLE
074500
074600     IF WKS-MAP-FUENTE (27) NOT = SPACES
074700        SET RGFC-IDX TO 27
074800        PERFORM RESUELVE-VALOR
074900        MOVE 'SttlmDt' TO WKS-ETIQUETA
075000        MOVE WKS-VALOR-RESUELTO TO WKS-VALOR-ETQ
075100        PERFORM ESCRIBE-ETIQUETA-SIMPLE
075200     END-IF.
075300 ESCRIBE-FECHAS-E. EXIT.
075400
075500 ESCRIBE-VENUE SECTION.
075600     MOVE '      <TradgVn>' TO RGXM-TEXTO
075700     WRITE REG-XMLOUT
075800     SET RGFC-IDX TO 32
075900     PERFORM RESUELVE-VALOR
076000     IF WKS-VALOR-RESUELTO = SPACES
076100        MOVE 'XOFF' TO WKS-VALOR-RESUELTO
076200     END-IF
076300     MOVE 'MIC' TO WKS-ETIQUETA
076400     MOVE WKS-VALOR-RESUELTO TO WKS-VALOR-ETQ
076500     MOVE 8 TO WKS-INDENT-NIVEL
076600     PERFORM ESCRIBE-ETIQUETA-SIMPLE
076700     MOVE 6 TO WKS-INDENT-NIVEL
076800     MOVE '      </TradgVn>' TO RGXM-TEXTO
076900     WRITE REG-XMLOUT
077000
077100     SET RGFC-IDX TO 31
077200     PERFORM RESUELVE-VALOR
077300     IF WKS-VALOR-RESUELTO = SPACES
077400        MOVE 'PRIN' TO WKS-VALOR-RESUELTO
077500     END-IF
077600     MOVE 'TradgCpcty' TO WKS-ETIQUETA
077700     MOVE WKS-VALOR-RESUELTO TO WKS-VALOR-ETQ
077800     PERFORM ESCRIBE-ETIQUETA-SIMPLE.
077900 ESCRIBE-VENUE-E. EXIT.
078000
078100 ESCRIBE-PRECIO-CANT SECTION.
078200     SET RGFC-IDX TO 18
078300     PERFORM RESUELVE-VALOR
078400     IF WKS-VALOR-RESUELTO = SPACES
078500        MOVE 'USD' TO WKS-VALOR-RESUELTO
078600     END-IF
078700     MOVE WKS-VALOR-RESUELTO TO WKS-ATRIB-VALOR
078800     MOVE 'Ccy' TO WKS-ATRIB-NOMBRE
078900
079000     SET RGFC-IDX TO 17
079100     PERFORM RESUELVE-VALOR
079200     IF WKS-VALOR-RESUELTO = SPACES
079300        MOVE '100.00' TO WKS-VALOR-RESUELTO
079400     END-IF
079500     MOVE '      <Pric>' TO RGXM-TEXTO
079600     WRITE REG-XMLOUT
079700     MOVE 'Amt' TO WKS-ETIQUETA
079800     MOVE WKS-VALOR-RESUELTO TO WKS-VALOR-ETQ
079900     MOVE 8 TO WKS-INDENT-NIVEL
080000     PERFORM ESCRIBE-ETIQUETA-ATRIB
080100     MOVE 6 TO WKS-INDENT-NIVEL
080200     MOVE '      </Pric>' TO RGXM-TEXTO
080300     WRITE REG-XMLOUT
080400     MOVE SPACES TO WKS-ATRIB-NOMBRE WKS-ATRIB-VALOR
080500
080600     SET RGFC-IDX TO 19
080700     PERFORM RESUELVE-VALOR
080800     IF WKS-VALOR-RESUELTO = SPACES
080900        MOVE '1.0' TO WKS-VALOR-RESUELTO
081000     END-IF
081100     MOVE 'Qty' TO WKS-ETIQUETA
081200     MOVE WKS-VALOR-RESUELTO TO WKS-VALOR-ETQ
081300     PERFORM ESCRIBE-ETIQUETA-SIMPLE.
081400 ESCRIBE-PRECIO-CANT-E. EXIT.
081500
081600******************************************************************
081700*   BLOQUE DE COMPRADOR, CON REGLA DE PRECEDENCIA LEI SOBRE      *
081800*   PERSONA NATURAL, Y DECISOR ANIDADO (PERSONA SOBRE ALGORITMO) *
081900******************************************************************
082000 ESCRIBE-BLOQUE-COMPRADOR SECTION.
082100     IF WKS-MAP-FUENTE (4) = SPACES
082200             AND WKS-MAP-FUENTE (2) = SPACES
082300             AND WKS-MAP-FUENTE (5) = SPACES
082400        CONTINUE
082500     ELSE
082600        MOVE '      <Buyr><AcctOwnr><Id>' TO RGXM-TEXTO
082700        WRITE REG-XMLOUT
082800        MOVE 8 TO WKS-INDENT-NIVEL
082900        IF WKS-MAP-FUENTE (4) NOT = SPACES
083000           SET RGFC-IDX TO 4
083100           PERFORM RESUELVE-VALOR
083200           MOVE '        <Org><LEI>' TO RGXM-TEXTO
083300           WRITE REG-XMLOUT
083400           MOVE 'LEI' TO WKS-ETIQUETA
083500           MOVE WKS-VALOR-RESUELTO TO WKS-VALOR-ETQ
083600           PERFORM ESCRIBE-ETIQUETA-SIMPLE
083700           MOVE '        </LEI></Org>' TO RGXM-TEXTO
083800           WRITE REG-XMLOUT
083900        ELSE
084000           MOVE '        <Prsn>' TO RGXM-TEXTO
084100           WRITE REG-XMLOUT
084200           IF WKS-MAP-FUENTE (2) NOT = SPACES
084300              SET RGFC-IDX TO 2
084400              PERFORM RESUELVE-VALOR
084500              MOVE 'FrstNm' TO WKS-ETIQUETA
084600              MOVE WKS-VALOR-RESUELTO TO WKS-VALOR-ETQ
084700              PERFORM ESCRIBE-ETIQUETA-SIMPLE
084800           END-IF
084900           IF WKS-MAP-FUENTE (3) NOT = SPACES
085000              SET RGFC-IDX TO 3
085100              PERFORM RESUELVE-VALOR
085200              MOVE 'Nm' TO WKS-ETIQUETA
085300              MOVE WKS-VALOR-RESUELTO TO WKS-VALOR-ETQ
085400              PERFORM ESCRIBE-ETIQUETA-SIMPLE
085500           END-IF
085600           IF WKS-MAP-FUENTE (1) NOT = SPACES
085700              SET RGFC-IDX TO 1
085800              PERFORM RESUELVE-VALOR
085900              MOVE 'BirthDt' TO WKS-ETIQUETA
086000              MOVE WKS-VALOR-RESUELTO TO WKS-VALOR-ETQ
086100              PERFORM ESCRIBE-ETIQUETA-SIMPLE
086200           END-IF
086300           IF WKS-MAP-FUENTE (5) NOT = SPACES
086400              SET RGFC-IDX TO 5
086500              PERFORM RESUELVE-VALOR
086600              MOVE 'NIDN' TO WKS-ATRIB-VALOR
086700              MOVE 'SchmeNm' TO WKS-ATRIB-NOMBRE
086800              MOVE 'Othr' TO WKS-ETIQUETA
086900              MOVE WKS-VALOR-RESUELTO TO WKS-VALOR-ETQ
087000              PERFORM ESCRIBE-ETIQUETA-ATRIB
087100              MOVE SPACES TO WKS-ATRIB-NOMBRE WKS-ATRIB-VALOR
087200           END-IF
087300           MOVE '        </Prsn>' TO RGXM-TEXTO
087400           WRITE REG-XMLOUT
087500        END-IF
087600        IF WKS-MAP-FUENTE (15) NOT = SPACES
087700           SET RGFC-IDX TO 15
087800           PERFORM RESUELVE-VALOR
087900           MOVE '        <DcsnMakr><Prsn>' TO RGXM-TEXTO
088000           WRITE REG-XMLOUT
088100           MOVE 'Prsn' TO WKS-ETIQUETA
088200           MOVE WKS-VALOR-RESUELTO TO WKS-VALOR-ETQ
088300           PERFORM ESCRIBE-ETIQUETA-SIMPLE
088400           MOVE '        </Prsn></DcsnMakr>' TO RGXM-TEXTO
088500           WRITE REG-XMLOUT
088600        ELSE
088700           IF WKS-MAP-FUENTE (14) NOT = SPACES
088800              SET RGFC-IDX TO 14
088900              PERFORM RESUELVE-VALOR
089000              MOVE 'Algo' TO WKS-ETIQUETA
089100              MOVE WKS-VALOR-RESUELTO TO WKS-VALOR-ETQ
089200              MOVE '        <DcsnMakr>' TO RGXM-TEXTO
089300              WRITE REG-XMLOUT
089400              PERFORM ESCRIBE-ETIQUETA-SIMPLE
089500              MOVE '        </DcsnMakr>' TO RGXM-TEXTO
089600              WRITE REG-XMLOUT
089700           END-IF
089800        END-IF
089900        MOVE '      </Id></AcctOwnr></Buyr>' TO RGXM-TEXTO
090000        WRITE REG-XMLOUT
090100        MOVE 6 TO WKS-INDENT-NIVEL
090200     END-IF.
090300 ESCRIBE-BLOQUE-COMPRADOR-E. EXIT.
090400
090500******************************************************************
090600*   BLOQUE DE VENDEDOR, ESPEJO DEL BLOQUE DE COMPRADOR, CON EL   *
090700*   DECISOR ANIDADO DE EJECUCION (PERSONA SOBRE ALGORITMO)       *
090800******************************************************************
090900 ESCRIBE-BLOQUE-VENDEDOR SECTION.
091000     IF WKS-MAP-FUENTE (25) = SPACES
091100             AND WKS-MAP-FUENTE (23) = SPACES
091200             AND WKS-MAP-FUENTE (26) = SPACES
091300        CONTINUE
091400     ELSE
091500        MOVE '      <Sellr><AcctOwnr><Id>' TO RGXM-TEXTO
091600        WRITE REG-XMLOUT
091700        MOVE 8 TO WKS-INDENT-NIVEL
091800        IF WKS-MAP-FUENTE (25) NOT = SPACES
091900           SET RGFC-IDX TO 25
092000           PERFORM RESUELVE-VALOR
092100           MOVE '        <Org><LEI>' TO RGXM-TEXTO
092200           WRITE REG-XMLOUT
092300           MOVE 'LEI' TO WKS-ETIQUETA
092400           MOVE WKS-VALOR-RESUELTO TO WKS-VALOR-ETQ
092500           PERFORM ESCRIBE-ETIQUETA-SIMPLE
092600           MOVE '        </LEI></Org>' TO RGXM-TEXTO
092700           WRITE REG-XMLOUT
092800        ELSE
092900           MOVE '        <Prsn>' TO RGXM-TEXTO
093000           WRITE REG-XMLOUT
093100           IF WKS-MAP-FUENTE (23) NOT = SPACES
093200              SET RGFC-IDX TO 23
093300              PERFORM RESUELVE-VALOR
093400              MOVE 'FrstNm' TO WKS-ETIQUETA
093500              MOVE WKS-VALOR-RESUELTO TO WKS-VALOR-ETQ
093600              PERFORM ESCRIBE-ETIQUETA-SIMPLE
093700           END-IF
093800           IF WKS-MAP-FUENTE (24) NOT = SPACES
093900              SET RGFC-IDX TO 24
094000              PERFORM RESUELVE-VALOR
094100              MOVE 'Nm' TO WKS-ETIQUETA
094200              MOVE WKS-VALOR-RESUELTO TO WKS-VALOR-ETQ
094300              PERFORM ESCRIBE-ETIQUETA-SIMPLE
094400           END-IF
094500           IF WKS-MAP-FUENTE (22) NOT = SPACES
094600              SET RGFC-IDX TO 22
094700              PERFORM RESUELVE-VALOR
094800              MOVE 'BirthDt' TO WKS-ETIQUETA
094900              MOVE WKS-VALOR-RESUELTO TO WKS-VALOR-ETQ
095000              PERFORM ESCRIBE-ETIQUETA-SIMPLE
095100           END-IF
095200           IF WKS-MAP-FUENTE (26) NOT = SPACES
095300              SET RGFC-IDX TO 26
095400              PERFORM RESUELVE-VALOR
095500              MOVE 'NIDN' TO WKS-ATRIB-VALOR
095600              MOVE 'SchmeNm' TO WKS-ATRIB-NOMBRE
095700              MOVE 'Othr' TO WKS-ETIQUETA
095800              MOVE WKS-VALOR-RESUELTO TO WKS-VALOR-ETQ
095900              PERFORM ESCRIBE-ETIQUETA-ATRIB
096000              MOVE SPACES TO WKS-ATRIB-NOMBRE WKS-ATRIB-VALOR
096100           END-IF
096200           MOVE '        </Prsn>' TO RGXM-TEXTO
096300           WRITE REG-XMLOUT
096400        END-IF
096500        IF WKS-MAP-FUENTE (10) NOT = SPACES
096600           SET RGFC-IDX TO 10
096700           PERFORM RESUELVE-VALOR
096800           MOVE '        <ExctnWthnFirm><Prsn>' TO RGXM-TEXTO
096900           WRITE REG-XMLOUT
097000           MOVE 'Prsn' TO WKS-ETIQUETA
097100           MOVE WKS-VALOR-RESUELTO TO WKS-VALOR-ETQ
097200           PERFORM ESCRIBE-ETIQUETA-SIMPLE
097300           MOVE '        </Prsn></ExctnWthnFirm>' TO RGXM-TEXTO
097400           WRITE REG-XMLOUT
097500        ELSE
097600           IF WKS-MAP-FUENTE (9) NOT = SPACES
097700              SET RGFC-IDX TO 9
097800              PERFORM RESUELVE-VALOR
097900              MOVE 'Algo' TO WKS-ETIQUETA
098000              MOVE WKS-VALOR-RESUELTO TO WKS-VALOR-ETQ
098100              MOVE '        <ExctnWthnFirm>' TO RGXM-TEXTO
098200              WRITE REG-XMLOUT
098300              PERFORM ESCRIBE-ETIQUETA-SIMPLE
098400              MOVE '        </ExctnWthnFirm>' TO RGXM-TEXTO
098500              WRITE REG-XMLOUT
098600           END-IF
098700        END-IF
098800        MOVE '      </Id></AcctOwnr></Sellr>' TO RGXM-TEXTO
098900        WRITE REG-XMLOUT
099000        MOVE 6 TO WKS-INDENT-NIVEL
099100     END-IF.
099200 ESCRIBE-BLOQUE-VENDEDOR-E. EXIT.
099300
099400******************************************************************
099500*   INDICADORES FIJOS (SIEMPRE SE EMITEN) Y CAMPOS OPCIONALES    *
099600*   DE SUCURSAL, EMITIDOS SOLO SI VIENEN MAPEADOS                *
099700******************************************************************
099800 ESCRIBE-INDICADORES SECTION.
099900     SET RGFC-IDX TO 28
100000     PERFORM RESUELVE-VALOR
100100     IF WKS-VALOR-RESUELTO = SPACES
100200        MOVE 'NSHO' TO WKS-VALOR-RESUELTO
100300     END-IF
100400     MOVE 'ShrtSellgInd' TO WKS-ETIQUETA
100500     MOVE WKS-VALOR-RESUELTO TO WKS-VALOR-ETQ
100600     PERFORM ESCRIBE-ETIQUETA-SIMPLE
100700
100800     SET RGFC-IDX TO 7
100900     PERFORM RESUELVE-VALOR
101000     IF WKS-VALOR-RESUELTO = SPACES
101100        MOVE 'N' TO WKS-VALOR-RESUELTO
101200     END-IF
101300     MOVE 'CmmdtyDerivInd' TO WKS-ETIQUETA
101400     MOVE WKS-VALOR-RESUELTO TO WKS-VALOR-ETQ
101500     PERFORM ESCRIBE-ETIQUETA-SIMPLE
101600
101700     SET RGFC-IDX TO 6
101800     PERFORM RESUELVE-VALOR
101900     IF WKS-VALOR-RESUELTO = SPACES
102000        MOVE 'N' TO WKS-VALOR-RESUELTO
102100     END-IF
102200     MOVE 'ClrngInd' TO WKS-ETIQUETA
102300     MOVE WKS-VALOR-RESUELTO TO WKS-VALOR-ETQ
102400     PERFORM ESCRIBE-ETIQUETA-SIMPLE
102500
102600     SET RGFC-IDX TO 21
102700     PERFORM RESUELVE-VALOR
102800     IF WKS-VALOR-RESUELTO = SPACES
102900        MOVE 'N' TO WKS-VALOR-RESUELTO
103000     END-IF
103100     MOVE 'SctiesFincgTxInd' TO WKS-ETIQUETA
103200     MOVE WKS-VALOR-RESUELTO TO WKS-VALOR-ETQ
103300     PERFORM ESCRIBE-ETIQUETA-SIMPLE
103400
103500     IF WKS-MAP-FUENTE (8) NOT = SPACES
103600        SET RGFC-IDX TO 8
103700        PERFORM RESUELVE-VALOR
103800        MOVE 'CtryOfBrnch' TO WKS-ETIQUETA
103900        MOVE WKS-VALOR-RESUELTO TO WKS-VALOR-ETQ
104000        PERFORM ESCRIBE-ETIQUETA-SIMPLE
104100     END-IF
104200
104300     IF WKS-MAP-FUENTE (16) NOT = SPACES
104400        SET RGFC-IDX TO 16
104500        PERFORM RESUELVE-VALOR
104600        MOVE 'InvstmtFirmCvrd' TO WKS-ETIQUETA
104700        MOVE WKS-VALOR-RESUELTO TO WKS-VALOR-ETQ
104800        PERFORM ESCRIBE-ETIQUETA-SIMPLE
104900     END-IF.
105000 ESCRIBE-INDICADORES-E. EXIT.
105100
105200 ESTADISTICAS SECTION.
105300     DISPLAY '******************************************'
105400     MOVE    WKS-REGISTROS-LEIDOS    TO   WKS-MASCARA
105500     DISPLAY 'REGISTROS DE TRADES LEIDOS:  ' WKS-MASCARA
105600     MOVE    WKS-TX-ESCRITOS         TO   WKS-MASCARA
105700     DISPLAY 'BLOQUES TX/NEW ESCRITOS:     ' WKS-MASCARA
105800     MOVE    WKS-CAMPOS-MAPEADOS     TO   WKS-MASCARA
105900     DISPLAY 'CAMPOS MAPEADOS DE MAPCTL:   ' WKS-MASCARA
106000     MOVE    WKS-REQUERIDOS-SIN-MAPEO TO  WKS-MASCARA
106100     DISPLAY 'REQUERIDOS SIN MAPEO:        ' WKS-MASCARA
106200     MOVE    WKS-LINEAS-ESCRITAS     TO   WKS-MASCARA
106300     DISPLAY 'LINEAS ESCRITAS EN XMLOUT:   ' WKS-MASCARA
106400     DISPLAY '******************************************'.
106500 ESTADISTICAS-E. EXIT.
106600
106700 CIERRA-ARCHIVOS SECTION.
106800     CLOSE TRADES MAPCTL XMLOUT.
106900 CIERRA-ARCHIVOS-E. EXIT.
